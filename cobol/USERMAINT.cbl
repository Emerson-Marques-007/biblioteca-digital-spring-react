000100******************************************************************
000110* Author: R. Teixeira Vernieri
000120* Installation: Circulation Systems Group
000130* Date-Written: 1991-09-12
000140* Date-Compiled:
000150* Security: None
000160* Purpose: Validate and maintain the USER-MASTER file for the
000170*          nightly circulation run -- e-mail format and uniqueness,
000180*          name required, activate/deactivate and delete guard
000190*          against open loans.
000200* Tectonics: cobc
000210******************************************************************
000220* CHANGE LOG
000230*   09/12/91  RTV  ORIGINAL VERSION -- SPLIT OUT OF THE MEMBER
000240*                  CARD SCREEN PROGRAM SO THE NIGHT RUN CAN SHARE
000250*                  THE VALIDATION RULES.
000260*   04/02/92  RTV  DROPPED ADDRESS-FIELD VALIDATION, ADDRESS NO
000270*                  LONGER CARRIED ON THE FIXED MASTER RECORD.
000280*   11/19/93  JVD  E-MAIL FORMAT CHECK ADDED -- REPLACES THE OLD
000290*                  "CONTACT NOTE" FREE-TEXT FIELD AS THE UNIQUE KEY.
000300*   02/08/97  JVD  ADDED THE STATUS-GUARD ENTRY POINT, CALLED FROM
000310*                  LNENGINE BEFORE A MEMBER CAN BE DEACTIVATED OR
000320*                  DROPPED.
000330*   06/02/98  JVD  Y2K REVIEW -- USER-REG-DATE IS EIGHT-DIGIT
000340*                  YYYYMMDD, NO CENTURY WINDOWING NEEDED HERE.
000350*   01/14/99  MPS  REQUEST 4472 -- E-MAIL SCAN NOW REJECTS A
000360*                  DOMAIN WITH NO DOT OR A ONE-LETTER SUFFIX.
000370*   08/22/01  MPS  REQUEST 4903 -- UNIQUENESS CHECK NOW SCANS THE
000380*                  WHOLE TABLE, SAME FIX AS BOOKMAINT.
000390*   03/11/03  MPS  REQUEST 4941 -- FORM CHECK ONLY LOOKED FOR '@'
000400*                  AND '.', SO "A B@C D.COM" AND STRINGS FULL OF
000410*                  PUNCTUATION WERE PASSING.  ADDED THE
000420*                  EMAIL-LOCAL-CHAR/EMAIL-DOMAIN-CHAR CLASS TESTS
000430*                  SO EVERY CHARACTER IN BOTH HALVES OF THE ADDRESS
000440*                  IS CHECKED, NOT JUST THE '@' AND THE LAST DOT.
000450*   04/09/04  DKL  REQUEST 5017 -- 2000-STATUS-GUARD HAD NO REAL
000460*                  CALLER -- NEITHER 'D' NOR 'X' WAS EVER ACTUALLY
000470*                  SENT BY ANYTHING IN THE RUN, SO A MEMBER COULD BE
000480*                  DROPPED OR DEACTIVATED WITH LOANS STILL OPEN AND
000490*                  NO ONE THE WISER.  1000-VALIDATE-USER NOW CALLS
000500*                  THE GUARD ITSELF WHEN A LOAD CARD SETS THE ACTIVE
000510*                  FLAG TO "N"; THE OLD 'X' REQUEST CODE IS RETIRED
000520*                  SINCE NOTHING SENDS IT ANY LONGER.  'D' NOW COMES
000530*                  FROM A NEW RECONCILIATION PASS IN LOANRUN.
000540******************************************************************
000550       IDENTIFICATION DIVISION.
000560       PROGRAM-ID.  USERMAINT.
000570       AUTHOR.  R. TEIXEIRA VERNIERI.
000580       INSTALLATION.  CIRCULATION SYSTEMS GROUP.
000590       DATE-WRITTEN.  09/12/91.
000600       DATE-COMPILED.
000610       SECURITY.  NONE.
000620 
000630       ENVIRONMENT DIVISION.
000640       CONFIGURATION SECTION.
000650*---------------------------------------------------------
000660* EMAIL-LOCAL-CHAR/EMAIL-DOMAIN-CHAR let 1100-CHECK-EMAIL-FORM
000670* test a character's class with a plain IS/NOT IS condition
000680* instead of a string of OR'd literal comparisons -- REQUEST
000690* 4472 ORIGINALLY ONLY CHECKED FOR '@' AND '.', REQUEST 4941
000700* ADDS THE ACTUAL CHARACTER-SET RULE THE DESK HAS BEEN ASKING
000710* FOR SINCE THE FORM WAS FIRST WRITTEN.
000720*---------------------------------------------------------
000730       SPECIAL-NAMES.
000740           C01 IS TOP-OF-FORM
000750           CLASS EMAIL-LOCAL-CHAR IS "A" THRU "Z", "a" THRU "z",
000760               "0" THRU "9", ".", "_", "%", "+", "-"
000770           CLASS EMAIL-DOMAIN-CHAR IS "A" THRU "Z", "a" THRU "z",
000780               "0" THRU "9", ".", "-".
000790
000800       DATA DIVISION.
000810       WORKING-STORAGE SECTION.
000820*---------------------------------------------------------
000830* USERMAINT never opens USER-MASTER itself -- LOANRUN owns
000840* the FD (COPY USERREC) and moves one record at a time into
000850* the AC-SOCIO fields below before it CALLs this program bare.
000860* COPY COMUM below is what makes that possible: every field
000870* USERMAINT reads or sets is EXTERNAL storage, so LOANRUN and
000880* LNENGINE see the answer the instant we GOBACK, with no
000890* LINKAGE SECTION and nothing on the CALL statement itself --
000900* same as BOOKMAINT.
000910*---------------------------------------------------------
000920       COPY COMUM.
000930*---------------------------------------------------------
000940* 77-level scratch items -- standalone switches that don't
000950* belong inside any of the record-shaped groups below.  Kept
000960* up front ahead of the 01-level areas, same as the shop
000970* does it elsewhere.
000980*---------------------------------------------------------
000990       77  W-DOMAIN-DONE-SW             PIC X(01) VALUE "N".
001000           88  DOMAIN-IS-DONE               VALUE "Y".
001010
001020*---------------------------------------------------------
001030* W-USER-COUNTERS -- the scan indexes and position markers
001040* 1100-CHECK-EMAIL-FORM shares with its subordinate paragraphs.
001050* W-AT-POSITION and W-DOT-POSITION stay ZERO until the '@' and
001060* the domain's final dot are actually found; a ZERO left in
001070* either one after the scan is itself the signal that the
001080* character never turned up in the address at all.
001090*---------------------------------------------------------
001100       01  W-USER-COUNTERS.
001110           05  W-SCAN-INDEX            PIC 9(04) COMP.
001120           05  W-CHAR-INDEX            PIC 9(04) COMP.
001130           05  W-AT-POSITION           PIC 9(04) COMP.
001140           05  W-DOT-POSITION          PIC 9(04) COMP.
001150           05  W-DOMAIN-LENGTH         PIC 9(04) COMP.
001160           05  W-TLD-LENGTH            PIC 9(04) COMP.
001170           05  FILLER                  PIC X(02).
001180
001190*---------------------------------------------------------
001200* W-VALIDATE-RESULT -- same running-verdict pattern BOOKMAINT
001210* uses.  Nothing downstream of a failed check ever resets
001220* W-USER-OK-SW back to "Y", so the reason text left behind
001230* always belongs to the first rule this user record broke.
001240*---------------------------------------------------------
001250       01  W-VALIDATE-RESULT.
001260           05  W-USER-OK-SW            PIC X(01) VALUE "Y".
001270               88  USER-DATA-OK            VALUE "Y".
001280               88  USER-DATA-BAD           VALUE "N".
001290           05  W-USER-REASON           PIC X(20) VALUE SPACES.
001300           05  FILLER                  PIC X(02).
001310
001320*---------------------------------------------------------
001330* E-mail scratch area -- REDEFINES so 1100-CHECK-EMAIL-FORM
001340* can walk the address one character at a time looking for
001350* the '@' and the last '.', same technique BOOKMAINT uses
001360* for the ISBN digit count.  AC-SOCIO-EMAIL itself is never
001370* subscripted directly; it is moved in here first so the
001380* OCCURS table underneath can be indexed a character at a
001390* time without disturbing the caller's copy of the field.
001400*---------------------------------------------------------
001410       01  W-EMAIL-SCRATCH.
001420           05  W-EMAIL-TEXT            PIC X(40).
001430       01  W-EMAIL-SCRATCH-R REDEFINES W-EMAIL-SCRATCH.
001440           05  W-EMAIL-CHAR            PIC X(01) OCCURS 40 TIMES.
001450 
001460*---------------------------------------------------------
001470* W-EMAIL-DOMAIN-AREA -- 1120-TEST-ONE-DOMAIN-CHAR builds the
001480* domain half of the address into this area one character at
001490* a time, stopping at the first trailing space rather than
001500* the fixed column 40 boundary.  The REDEFINES gives that
001510* paragraph a subscripted view to move each character into as
001520* it goes.
001530*---------------------------------------------------------
001540       01  W-EMAIL-DOMAIN-AREA.
001550           05  W-EMAIL-DOMAIN          PIC X(40) VALUE SPACES.
001560       01  W-EMAIL-DOMAIN-R REDEFINES W-EMAIL-DOMAIN-AREA.
001570           05  W-EMAIL-DOMAIN-CHAR     PIC X(01) OCCURS 40 TIMES.
001580
001590*---------------------------------------------------------
001600* W-REG-DATE-WORK/W-REG-DATE-WORK-R -- registration date
001610* split held in reserve the same way BOOKMAINT keeps its year
001620* split.  USER-REG-DATE has been eight-digit YYYYMMDD since
001630* the Y2K review noted in the change log, so no century
001640* windowing paragraph has ever needed this REDEFINES, but a
001650* future report that wants to bucket members by registration
001660* year will have it ready to use.
001670*---------------------------------------------------------
001680       01  W-REG-DATE-WORK.
001690           05  W-REG-DATE-DISPLAY      PIC 9(08).
001700       01  W-REG-DATE-WORK-R REDEFINES W-REG-DATE-WORK.
001710           05  W-REG-DATE-YYYY         PIC 9(04).
001720           05  W-REG-DATE-MM           PIC 9(02).
001730           05  W-REG-DATE-DD           PIC 9(02).
001740
001750*---------------------------------------------------------
001760* AC-SOCIO-REQUEST (FROM COMUM) TELLS 0000-MAIN BELOW WHICH
001770* SERVICE TO RUN.  'V' VALIDATES A NEW OR CHANGED MEMBER CARD AT
001780* LOAD TIME AND, AS OF REQUEST 5017, ALSO RUNS THE OPEN-LOAN GUARD
001790* INLINE WHENEVER THE CARD ITSELF ASKS TO DEACTIVATE A MEMBER
001800* (AC-SOCIO-ATIVO = "N") -- SEE 1000-VALIDATE-USER.  'D' RUNS THE
001810* SAME GUARD FOR A MEMBER LOANRUN'S RECONCILIATION PASS HAS FOUND
001820* MISSING FROM TONIGHT'S USER-MASTER-IN EXTRACT WHILE A LOAN
001830* AGAINST THEM IS STILL OPEN.  AC-SOCIO-QTDE-EMPRESTIMOS IS SET BY
001840* THE CALLER FROM ITS OWN LOAN TABLE BEFORE EITHER PATH REACHES
001850* 2000-STATUS-GUARD -- USERMAINT NEVER SEES LOAN-MASTER ITSELF.
001860* 1200-CHECK-EMAIL-UNIQUE SCANS TABELA-SOCIOS (THE WHOLE MEMBER
001870* FILE LOANRUN LOADED AT THE START OF THE RUN) FOR AN E-MAIL
001880* ALREADY ON FILE.
001890*---------------------------------------------------------
001900
001910       PROCEDURE DIVISION.
001920
001930*---------------------------------------------------------
001940* 0000-MAIN -- entry point for member-record maintenance,
001950* mirrors BOOKMAINT's 0000-MAIN in shape.  'V' validates a new or
001960* changed member card at load time -- REQUEST 5017 FOLDED THE OLD
001970* SEPARATE 'X' DEACTIVATE-REQUEST CYCLE INTO THIS SAME PATH SINCE
001980* NOTHING EVER ACTUALLY SENT A SEPARATE 'X' REQUEST, SO THAT
001990* BRANCH IS GONE.  'D' STILL RUNS THE OPEN-LOAN GUARD ON ITS OWN,
002000* FOR A MEMBER LOANRUN'S RECONCILIATION PASS FOUND DROPPED FROM
002010* THE EXTRACT OUTRIGHT WHILE A LOAN AGAINST THEM WAS STILL OPEN.
002020*---------------------------------------------------------
002030       0000-MAIN.
002040           MOVE "Y" TO W-USER-OK-SW.
002050           MOVE SPACES TO W-USER-REASON.
002060           EVALUATE AC-SOCIO-REQUEST
002070               WHEN "V"
002080                   PERFORM 1000-VALIDATE-USER
002090                       THRU 1000-VALIDATE-USER-EXIT
002100               WHEN "D"
002110*    DELETE GUARD -- MEMBER RECORD MISSING FROM TONIGHT'S EXTRACT.
002120                   PERFORM 2000-STATUS-GUARD
002130                       THRU 2000-STATUS-GUARD-EXIT
002140               WHEN OTHER
002150                   MOVE "N" TO W-USER-OK-SW
002160                   MOVE "BAD REQUEST CODE" TO W-USER-REASON
002170           END-EVALUATE.
002180           MOVE W-USER-OK-SW TO AC-SOCIO-RESULTADO.
002190           MOVE W-USER-REASON TO AC-SOCIO-MOTIVO.
002200           GOBACK.
002210
002220*---------------------------------------------------------
002230* 1000-VALIDATE-USER -- name is required outright; the e-mail
002240* form and uniqueness checks only run once the name check has
002250* already passed, since there is no point scanning a blank or
002260* malformed address on a card the desk is going to bounce
002270* back for a missing name anyway.
002280*---------------------------------------------------------
002290       1000-VALIDATE-USER.
002300           IF AC-SOCIO-NOME = SPACES
002310               MOVE "N" TO W-USER-OK-SW
002320               MOVE "NAME REQUIRED" TO W-USER-REASON
002330               GO TO 1000-VALIDATE-USER-EXIT.
002340           PERFORM 1100-CHECK-EMAIL-FORM
002350               THRU 1100-CHECK-EMAIL-FORM-EXIT.
002360           IF USER-DATA-BAD
002370               GO TO 1000-VALIDATE-USER-EXIT.
002380           PERFORM 1200-CHECK-EMAIL-UNIQUE
002390               THRU 1200-CHECK-EMAIL-UNIQUE-EXIT.
002400           IF USER-DATA-BAD
002410               GO TO 1000-VALIDATE-USER-EXIT.
002420*    REQUEST 5017 -- A LOAD CARD THAT SETS AC-SOCIO-ATIVO TO "N" IS
002430*    ASKING TO DEACTIVATE THIS MEMBER TONIGHT.  2000-STATUS-GUARD
002440*    REJECTS IT IF LOANRUN'S CALL TO 2225-COUNT-USER-OPEN-LOANS
002450*    FOUND EVEN ONE LOAN STILL OPEN AGAINST THIS USER-ID.
002460           IF AC-SOCIO-ATIVO = "N"
002470               PERFORM 2000-STATUS-GUARD
002480                   THRU 2000-STATUS-GUARD-EXIT.
002490       1000-VALIDATE-USER-EXIT.
002500           EXIT.
002510 
002520*---------------------------------------------------------
002530* 1100-CHECK-EMAIL-FORM -- FINDS THE '@' AND THE LAST DOT AS
002540* BEFORE (REQUEST 4472), THEN AS OF REQUEST 4941 ALSO WALKS
002550* EACH HALF OF THE ADDRESS CHARACTER BY CHARACTER AGAINST THE
002560* EMAIL-LOCAL-CHAR/EMAIL-DOMAIN-CHAR CLASSES DEFINED IN
002570* SPECIAL-NAMES.  PRESENCE OF '@' AND '.' IS NO LONGER ENOUGH
002580* BY ITSELF -- "A B@C D.COM" NOW FAILS ON THE EMBEDDED SPACES.
002590*---------------------------------------------------------
002600       1100-CHECK-EMAIL-FORM.
002610           MOVE AC-SOCIO-EMAIL TO W-EMAIL-TEXT.
002620           MOVE ZERO TO W-AT-POSITION W-DOT-POSITION.
002630           IF AC-SOCIO-EMAIL = SPACES
002640               MOVE "N" TO W-USER-OK-SW
002650               MOVE "EMAIL REQUIRED" TO W-USER-REASON
002660               GO TO 1100-CHECK-EMAIL-FORM-EXIT.
002670           PERFORM 1110-TEST-ONE-EMAIL-CHAR
002680               THRU 1110-TEST-ONE-EMAIL-CHAR-EXIT
002690               VARYING W-CHAR-INDEX FROM 1 BY 1
002700               UNTIL W-CHAR-INDEX > 40.
002710*    NO '@' AT ALL, OR AN '@' SITTING IN COLUMN 1 WITH NO
002720*    LOCAL PART AHEAD OF IT, IS REJECTED BEFORE WE EVEN LOOK
002730*    AT THE CHARACTER CLASSES.
002740           IF W-AT-POSITION = ZERO OR W-AT-POSITION = 1
002750               MOVE "N" TO W-USER-OK-SW
002760               MOVE "BAD EMAIL FORMAT" TO W-USER-REASON
002770               GO TO 1100-CHECK-EMAIL-FORM-EXIT.
002780*    LOCAL PART IS POSITIONS 1 THRU (AT-POSITION - 1) -- EVERY
002790*    ONE OF THOSE CHARACTERS MUST BE IN EMAIL-LOCAL-CHAR.
002800           PERFORM 1115-TEST-ONE-LOCAL-CHAR
002810               THRU 1115-TEST-ONE-LOCAL-CHAR-EXIT
002820               VARYING W-CHAR-INDEX FROM 1 BY 1
002830               UNTIL W-CHAR-INDEX > W-AT-POSITION - 1
002840                  OR USER-DATA-BAD.
002850           IF USER-DATA-BAD
002860               GO TO 1100-CHECK-EMAIL-FORM-EXIT.
002870           MOVE SPACES TO W-EMAIL-DOMAIN-AREA.
002880           MOVE ZERO TO W-DOMAIN-LENGTH.
002890           MOVE "N" TO W-DOMAIN-DONE-SW.
002900           PERFORM 1120-TEST-ONE-DOMAIN-CHAR
002910               THRU 1120-TEST-ONE-DOMAIN-CHAR-EXIT
002920               VARYING W-CHAR-INDEX FROM W-AT-POSITION BY 1
002930               UNTIL W-CHAR-INDEX > 40
002940                  OR DOMAIN-IS-DONE
002950                  OR USER-DATA-BAD.
002960           IF USER-DATA-BAD
002970               GO TO 1100-CHECK-EMAIL-FORM-EXIT.
002980*    NO DOT ANYWHERE IN THE DOMAIN, OR A DOT SITTING IN THE
002990*    VERY FIRST DOMAIN POSITION, MEANS THERE IS NO REAL
003000*    HOST-NAME-DOT-TLD SHAPE TO THE ADDRESS.
003010           IF W-DOT-POSITION = ZERO OR W-DOT-POSITION = 1
003020               MOVE "N" TO W-USER-OK-SW
003030               MOVE "BAD EMAIL FORMAT" TO W-USER-REASON
003040               GO TO 1100-CHECK-EMAIL-FORM-EXIT.
003050*    REQUEST 4472 -- A ONE-LETTER SUFFIX AFTER THE LAST DOT
003060*    IS NOT A REAL TOP-LEVEL DOMAIN, SO IT IS REJECTED HERE
003070*    EVEN THOUGH EVERY CHARACTER IN IT PASSED THE CLASS TEST.
003080           COMPUTE W-TLD-LENGTH = W-DOMAIN-LENGTH - W-DOT-POSITION.
003090           IF W-TLD-LENGTH < 2
003100               MOVE "N" TO W-USER-OK-SW
003110               MOVE "BAD EMAIL FORMAT" TO W-USER-REASON.
003120       1100-CHECK-EMAIL-FORM-EXIT.
003130           EXIT.
003140
003150*    RECORDS THE POSITION OF THE FIRST '@' ONLY -- A SECOND
003160*    '@' LATER IN THE STRING (ITSELF ILLEGAL) IS CAUGHT
003170*    DOWNSTREAM WHEN THE DOMAIN CHARACTER CLASS TEST REJECTS
003180*    IT, SINCE '@' IS NOT IN EMAIL-DOMAIN-CHAR.
003190       1110-TEST-ONE-EMAIL-CHAR.
003200           IF W-EMAIL-CHAR (W-CHAR-INDEX) = "@" AND
003210              W-AT-POSITION = ZERO
003220               MOVE W-CHAR-INDEX TO W-AT-POSITION.
003230       1110-TEST-ONE-EMAIL-CHAR-EXIT.
003240           EXIT.
003250
003260*---------------------------------------------------------
003270* 1115-TEST-ONE-LOCAL-CHAR -- REQUEST 4941.  REJECTS ANY
003280* CHARACTER AHEAD OF THE '@' THAT IS NOT A LETTER, DIGIT, OR
003290* ONE OF THE PUNCTUATION MARKS THE DESK AGREED TO ALLOW
003300* (DOT, UNDERSCORE, PERCENT, PLUS, HYPHEN).
003310*---------------------------------------------------------
003320       1115-TEST-ONE-LOCAL-CHAR.
003330           IF W-EMAIL-CHAR (W-CHAR-INDEX) NOT EMAIL-LOCAL-CHAR
003340               MOVE "N" TO W-USER-OK-SW
003350               MOVE "BAD EMAIL FORMAT" TO W-USER-REASON.
003360       1115-TEST-ONE-LOCAL-CHAR-EXIT.
003370           EXIT.
003380
003390*---------------------------------------------------------
003400* 1120-TEST-ONE-DOMAIN-CHAR -- COPIES THE DOMAIN HALF OF THE
003410* ADDRESS INTO W-EMAIL-DOMAIN-AREA CHARACTER BY CHARACTER,
003420* STOPPING AT THE FIRST TRAILING SPACE (THE PIC X(40) FIELD
003430* IS SPACE-PADDED) SO W-DOMAIN-LENGTH REFLECTS THE REAL
003440* DOMAIN TEXT INSTEAD OF RUNNING OUT TO COLUMN 40 EVERY TIME.
003450* REQUEST 4941 ADDS THE EMAIL-DOMAIN-CHAR CLASS TEST ON EACH
003460* CHARACTER COPIED.
003470*---------------------------------------------------------
003480       1120-TEST-ONE-DOMAIN-CHAR.
003490           IF W-CHAR-INDEX > W-AT-POSITION
003500               IF W-EMAIL-CHAR (W-CHAR-INDEX) = SPACES
003510                   MOVE "Y" TO W-DOMAIN-DONE-SW
003520               ELSE
003530                   IF W-EMAIL-CHAR (W-CHAR-INDEX) NOT EMAIL-DOMAIN-CHAR
003540                       MOVE "N" TO W-USER-OK-SW
003550                       MOVE "BAD EMAIL FORMAT" TO W-USER-REASON
003560                   ELSE
003570                       ADD 1 TO W-DOMAIN-LENGTH
003580                       MOVE W-EMAIL-CHAR (W-CHAR-INDEX)
003590                           TO W-EMAIL-DOMAIN-CHAR (W-DOMAIN-LENGTH)
003600                       IF W-EMAIL-CHAR (W-CHAR-INDEX) = "."
003610                           MOVE W-DOMAIN-LENGTH TO W-DOT-POSITION
003620                       END-IF
003630                   END-IF
003640               END-IF
003650           END-IF.
003660       1120-TEST-ONE-DOMAIN-CHAR-EXIT.
003670           EXIT.
003680 
003690*---------------------------------------------------------
003700* 1200-CHECK-EMAIL-UNIQUE -- same whole-table scan BOOKMAINT
003710* runs against the catalog, applied here to the member table
003720* instead.  E-mail is this shop's unique key for a member the
003730* same way ISBN is the unique key for a catalog title.
003740*---------------------------------------------------------
003750       1200-CHECK-EMAIL-UNIQUE.
003760           PERFORM 1210-TEST-ONE-MEMBER-SLOT
003770               THRU 1210-TEST-ONE-MEMBER-SLOT-EXIT
003780               VARYING W-SCAN-INDEX FROM 1 BY 1
003790               UNTIL W-SCAN-INDEX > QTDE-SOCIOS
003800                  OR USER-DATA-BAD.
003810       1200-CHECK-EMAIL-UNIQUE-EXIT.
003820           EXIT.
003830
003840*    SAME E-MAIL UNDER A DIFFERENT USER-ID IS THE DUPLICATE
003850*    CONDITION -- A MEMBER REVALIDATING THEIR OWN CARD IS NOT.
003860       1210-TEST-ONE-MEMBER-SLOT.
003870           SET IX-SOCIO TO W-SCAN-INDEX.
003880           IF TAB-SOCIO-EMAIL (IX-SOCIO) = AC-SOCIO-EMAIL AND
003890              TAB-SOCIO-ID (IX-SOCIO) NOT = AC-SOCIO-ID
003900               MOVE "N" TO W-USER-OK-SW
003910               MOVE "DUPLICATE EMAIL" TO W-USER-REASON.
003920       1210-TEST-ONE-MEMBER-SLOT-EXIT.
003930           EXIT.
003940
003950*---------------------------------------------------------
003960* 2000-STATUS-GUARD -- REQUEST 5017 GAVE THIS PARAGRAPH TWO REAL
003970* CALLERS: 1000-VALIDATE-USER ABOVE, INLINE, WHEN A LOAD CARD SETS
003980* AC-SOCIO-ATIVO TO "N"; AND 0000-MAIN ON A "D" REQUEST FROM
003990* LOANRUN'S POST-LOAD RECONCILIATION PASS, FOR A MEMBER MISSING
004000* FROM TONIGHT'S EXTRACT OUTRIGHT.  EITHER WAY A MEMBER WITH EVEN
004010* ONE LOAN STILL OUTSTANDING CANNOT BE DROPPED OR DEACTIVATED; THE
004020* FINE BALANCE, IF ANY, IS SETTLED BY OTHER MEANS OUTSIDE THIS RUN
004030* AND IS NOT THIS GUARD'S CONCERN.
004040*---------------------------------------------------------
004050       2000-STATUS-GUARD.
004060           IF AC-SOCIO-QTDE-EMPRESTIMOS > ZERO
004070               MOVE "N" TO W-USER-OK-SW
004080               MOVE "USER HAS OPEN LOAN" TO W-USER-REASON
004090           ELSE
004100               MOVE "Y" TO W-USER-OK-SW.
004110       2000-STATUS-GUARD-EXIT.
004120           EXIT.
