000100*****************************************************************
000110* Author: R. Teixeira Vernieri
000120* Installation: Circulation Systems Group
000130* Date-Written: 1991-09-12
000140* Date-Compiled:
000150* Security: None
000160* Purpose: Nightly circulation run -- loads the BOOK and USER
000170*          masters and the open LOAN ledger into memory, applies
000180*          the day's check-out/return/renewal transactions through
000190*          LNENGINE, sweeps for newly overdue loans, rewrites the
000200*          three masters, and prints the circulation status report
000210*          through RPTWRTR.  This is the job step the operators
000220*          schedule; everything else in this run is CALLed from it.
000230* Tectonics: cobc
000240*****************************************************************
000250* CHANGE LOG
000260*   09/12/91  RTV  ORIGINAL VERSION -- REPLACES THE OLD OVERNIGHT
000270*                  SHELL SCRIPT THAT DROVE THE CATALOG AND MEMBER
000280*                  CARD PROGRAMS ONE AT A TIME.  THIS STEP NOW
000290*                  LOADS BOTH MASTERS AND THE LEDGER BEFORE ANY
000300*                  TRANSACTION IS APPLIED.
000310*   03/04/92  RTV  LOAN LIMIT IS NOW A CONSTANT INSIDE LNENGINE,
000320*                  NOT SOMETHING THIS STEP HAS TO KNOW ABOUT.
000330*   11/19/93  JVD  MASTERS ARE NOW VALIDATED THROUGH BOOKMAINT AND
000340*                  USERMAINT AS THEY LOAD -- A BAD RECORD ON THE
000350*                  MASTER USED TO SILENTLY RIDE THROUGH THE WHOLE
000360*                  NIGHT'S RUN UNTIL SOMEONE NOTICED AT THE DESK.
000370*   06/02/98  JVD  Y2K REVIEW -- RUN DATE COMES FROM THE SYSTEM
000380*                  CLOCK VIA ACCEPT FROM DATE (TWO-DIGIT YEAR) AND
000390*                  IS WINDOWED HERE INTO A FOUR-DIGIT YEAR BEFORE
000400*                  ANYTHING ELSE IN THE RUN SEES IT.
000410*   01/14/99  MPS  REQUEST 4472 -- CALLS RPTWRTR AT THE END OF THE
000420*                  STEP SO THE DESK GETS A PRINTED CIRCULATION
000430*                  STATUS REPORT INSTEAD OF READING THE NEW MASTER
000440*                  WITH A UTILITY PROGRAM.
000450*   08/22/01  MPS  REQUEST 4903 -- OVERDUE SWEEP NOW RUNS AS ITS
000460*                  OWN CALL TO LNENGINE, AFTER THE LAST CARD ON
000470*                  TRAN-FILE, USING A SENTINEL CODE THIS STEP SETS
000480*                  ITSELF -- NO SUCH CODE EVER APPEARS ON THE CARD
000490*                  FILE.
000500*   09/14/01  MPS  REQUEST 4915 -- FOLLOWS THE RPTWRTR CHANGE OF
000510*                  THE SAME DATE.  THIS STEP NOW WALKS THE WHOLE
000520*                  AC-RPT-LINHA-TAB RPTWRTR HANDS BACK INSTEAD OF
000530*                  WRITING A SINGLE LINE PER CALL.
000540*   04/09/04  DKL  REQUEST 5017 -- BOOKMAINT'S DELETE-GUARD AND
000550*                  USERMAINT'S STATUS-GUARD HAD NO REAL CALLER -- A
000560*                  BOOK OR MEMBER CARD LEFT OFF THE NIGHTLY EXTRACT
000570*                  JUST DISAPPEARED WITH AN OPEN LOAN STILL AGAINST
000580*                  IT.  2000-LOAD-MASTERS NOW LOADS THE LEDGER FIRST
000590*                  AND RUNS A RECONCILIATION PASS (2400-CHECK-
000600*                  DROPPED-MASTERS) THAT CALLS THE REAL GUARDS;
000610*                  USER LOAD-TIME VALIDATION NOW CHECKS A DEACTIVATE
000620*                  REQUEST THE SAME WAY.
000630*****************************************************************
000640       IDENTIFICATION DIVISION.
000650       PROGRAM-ID.  LOANRUN.
000660       AUTHOR.  R. TEIXEIRA VERNIERI.
000670       INSTALLATION.  CIRCULATION SYSTEMS GROUP.
000680       DATE-WRITTEN.  09/12/91.
000690       DATE-COMPILED.
000700       SECURITY.  NONE.
000710 
000720       ENVIRONMENT DIVISION.
000730       CONFIGURATION SECTION.
000740       SPECIAL-NAMES.
000750           C01 IS TOP-OF-FORM.
000760 
000770       INPUT-OUTPUT SECTION.
000780       FILE-CONTROL.
000790           SELECT BOOK-MASTER-IN ASSIGN TO DISK
000800               ORGANIZATION SEQUENTIAL
000810               ACCESS MODE SEQUENTIAL
000820               FILE STATUS ARQST-BOOK-IN.
000830           SELECT BOOK-MASTER-OUT ASSIGN TO DISK
000840               ORGANIZATION SEQUENTIAL
000850               ACCESS MODE SEQUENTIAL
000860               FILE STATUS ARQST-BOOK-OUT.
000870           SELECT USER-MASTER-IN ASSIGN TO DISK
000880               ORGANIZATION SEQUENTIAL
000890               ACCESS MODE SEQUENTIAL
000900               FILE STATUS ARQST-USER-IN.
000910           SELECT USER-MASTER-OUT ASSIGN TO DISK
000920               ORGANIZATION SEQUENTIAL
000930               ACCESS MODE SEQUENTIAL
000940               FILE STATUS ARQST-USER-OUT.
000950           SELECT LOAN-FILE-IN ASSIGN TO DISK
000960               ORGANIZATION SEQUENTIAL
000970               ACCESS MODE SEQUENTIAL
000980               FILE STATUS ARQST-LOAN-IN.
000990           SELECT LOAN-FILE-OUT ASSIGN TO DISK
001000               ORGANIZATION SEQUENTIAL
001010               ACCESS MODE SEQUENTIAL
001020               FILE STATUS ARQST-LOAN-OUT.
001030           SELECT TRAN-FILE ASSIGN TO DISK
001040               ORGANIZATION SEQUENTIAL
001050               ACCESS MODE SEQUENTIAL
001060               FILE STATUS ARQST-TRAN.
001070           SELECT REPORT-FILE ASSIGN TO DISK
001080               ORGANIZATION LINE SEQUENTIAL
001090               FILE STATUS ARQST-RPT.
001100           SELECT ERROR-FILE ASSIGN TO DISK
001110               ORGANIZATION LINE SEQUENTIAL
001120               FILE STATUS ARQST-ERR.
001130 
001140       DATA DIVISION.
001150       FILE SECTION.
001160*---------------------------------------------------------
001170* BOOK-MASTER-IN is the catalog as it stood before tonight's
001180* run; BOOK-MASTER-OUT is the same catalog after check-outs,
001190* returns and the availability flips they cause.  Old-master/
001200* new-master, same as the ledger and the member file below --
001210* a sequential file with no fixed slot for a record cannot be
001220* rewritten in place once a new loan can be appended to it.
001230*---------------------------------------------------------
001240*    OPENED INPUT ONLY -- NEVER REWRITTEN, EVERY UPDATE THIS
001250*    RUN MAKES GOES OUT THROUGH BOOK-MASTER-OUT BELOW.
001260       FD  BOOK-MASTER-IN
001270           LABEL RECORD STANDARD
001280           DATA RECORD IS BOOK-MASTER-RECORD
001290           VALUE OF FILE-ID IS "BOOKMST.DAT".
001300           COPY BOOKREC.
001310
001320*    THE COPY REPLACING BELOW RENAMES EVERY BOOK-xxx FIELD TO
001330*    OUTBK-xxx SO BOOKREC CAN BE COPIED INTO THIS PROGRAM
001340*    TWICE WITHOUT A DUPLICATE-DATA-NAME COMPILE ERROR.
001350       FD  BOOK-MASTER-OUT
001360           LABEL RECORD STANDARD
001370           DATA RECORD IS OUTBK-MASTER-RECORD
001380           VALUE OF FILE-ID IS "BOOKNEW.DAT".
001390           COPY BOOKREC REPLACING ==BOOK-== BY ==OUTBK-==.
001400 
001410*    MEMBER MASTER, OLD SIDE -- READ ONCE AT LOAD TIME AND
001420*    VALIDATED THROUGH USERMAINT BEFORE ANY TRANSACTION SEES IT.
001430       FD  USER-MASTER-IN
001440           LABEL RECORD STANDARD
001450           DATA RECORD IS USER-MASTER-RECORD
001460           VALUE OF FILE-ID IS "USERMST.DAT".
001470           COPY USERREC.
001480
001490*    MEMBER MASTER, NEW SIDE -- REWRITTEN WHOLE AT END OF RUN
001500*    FROM THE IN-MEMORY TABLE, REGISTRATION UNTOUCHED, ACTIVE
001510*    FLAG AS OF WHATEVER USERMAINT CALLS CHANGED TONIGHT.
001520       FD  USER-MASTER-OUT
001530           LABEL RECORD STANDARD
001540           DATA RECORD IS OUTUS-MASTER-RECORD
001550           VALUE OF FILE-ID IS "USERNEW.DAT".
001560           COPY USERREC REPLACING ==USER-== BY ==OUTUS-==.
001570
001580*    OPEN-LOAN LEDGER, OLD SIDE -- YESTERDAY'S RUN LEFT THIS
001590*    HERE; TRUSTED AS-IS, NOT RE-VALIDATED, SINCE THIS PROGRAM
001600*    IS THE ONLY ONE THAT EVER WRITES IT.
001610       FD  LOAN-FILE-IN
001620           LABEL RECORD STANDARD
001630           DATA RECORD IS LOAN-LEDGER-RECORD
001640           VALUE OF FILE-ID IS "LOANLDG.DAT".
001650           COPY LOANREC.
001660
001670*    LEDGER, NEW SIDE -- CARRIES FORWARD EVERY LOAN CHECKED
001680*    OUT, RETURNED, RENEWED OR SWEPT OVERDUE TONIGHT, PLUS ANY
001690*    NEW LOANS 1400-CREATE-LOAN APPENDED IN LNENGINE.
001700       FD  LOAN-FILE-OUT
001710           LABEL RECORD STANDARD
001720           DATA RECORD IS OUTLN-LEDGER-RECORD
001730           VALUE OF FILE-ID IS "LOANNEW.DAT".
001740           COPY LOANREC REPLACING ==LOAN-== BY ==OUTLN-==.
001750 
001760*    ONE CARD PER CHECK-OUT, RETURN OR RENEWAL REQUESTED
001770*    TODAY -- THIS STEP DOES NOT SORT THE DECK, CARDS ARE
001780*    APPLIED IN WHATEVER ORDER THEY ARRIVE ON THE FILE.
001790       FD  TRAN-FILE
001800           LABEL RECORD STANDARD
001810           DATA RECORD IS TRAN-INPUT-RECORD
001820           VALUE OF FILE-ID IS "TRANIN.DAT".
001830           COPY TRANREC.
001840
001850*    PRINT-CLASS FILE, NOT A MASTER -- REPORT-PRINT-LINE IS A
001860*    FLAT 80-COLUMN LINE, NOT A COPYBOOK LAYOUT, SINCE RPTWRTR
001870*    BUILDS EVERY LINE ITSELF AND HANDS IT BACK PRE-FORMATTED.
001880       FD  REPORT-FILE
001890           LABEL RECORD OMITTED
001900           DATA RECORD IS REPORT-PRINT-LINE
001910           VALUE OF FILE-ID IS "RPTOUT.DAT".
001920       01  REPORT-PRINT-LINE               PIC X(80).
001930
001940*    SAME FLAT-LINE SHAPE AS REPORT-FILE -- CARRIES BOTH
001950*    LNENGINE'S TRANSACTION REJECTIONS AND THIS STEP'S OWN
001960*    LOAD-TIME BOOK/MEMBER REJECTIONS, DISTINGUISHED ONLY BY
001970*    THE W-ERR-SOURCE TEXT AT THE FRONT OF EACH LINE.
001980       FD  ERROR-FILE
001990           LABEL RECORD OMITTED
002000           DATA RECORD IS ERROR-PRINT-LINE
002010           VALUE OF FILE-ID IS "ERRLOG.DAT".
002020       01  ERROR-PRINT-LINE                PIC X(80).
002030 
002040       WORKING-STORAGE SECTION.
002050*---------------------------------------------------------
002060* LOANRUN IS THE ONE PROGRAM THAT OWNS EVERY REAL FILE IN
002070* THIS RUN.  COPY COMUM BELOW IS WHAT PUTS TABELA-LIVROS/
002080* TABELA-SOCIOS/TABELA-EMPRESTIMOS, DATA-CORRENTE,
002090* CONTADOR-VARREDURA, AC-LIVRO, AC-SOCIO, AC-TRANSACAO,
002100* AC-ERRO AND AC-RPT-LINHA-TAB WHERE BOOKMAINT/USERMAINT/
002110* LNENGINE/RPTWRTR CAN ALL SEE THEM WITHOUT A LINKAGE
002120* SECTION OR ANYTHING ON ANY OF THE FOUR CALL STATEMENTS
002130* BELOW.  THIS PROGRAM LOADS THE THREE TABLES DIRECTLY INTO
002140* THE COMUM STORAGE, NOT INTO A PRIVATE COPY OF ITS OWN, SO
002150* THERE IS ONLY EVER ONE BOOK/MEMBER/LOAN TABLE IN THE RUN.
002160*---------------------------------------------------------
002170       COPY COMUM.
002180*---------------------------------------------------------
002190* 77-level scratch items -- the handful of standalone
002200* counters, flags and one-byte switches this program needs
002210* that do not belong inside any of the record-shaped groups
002220* below.  Shop habit has always been to keep these up front,
002230* ahead of the 01-level record areas.
002240*---------------------------------------------------------
002250       77  W-DATE-CENTURY-CUTOFF       PIC 9(02) VALUE 30.
002260       77  W-MAX-LOAN-ID                PIC 9(06) COMP VALUE ZERO.
002270
002280*---------------------------------------------------------
002290* One two-character file-status field per SELECT above, kept
002300* together so 1000-INITIALIZE can check each OPEN in turn
002310* without a separate 01-level for every file.
002320*---------------------------------------------------------
002330       01  W-FILE-STATUS-CODES.
002340           05  ARQST-BOOK-IN           PIC X(02).
002350           05  ARQST-BOOK-OUT          PIC X(02).
002360           05  ARQST-USER-IN           PIC X(02).
002370           05  ARQST-USER-OUT          PIC X(02).
002380           05  ARQST-LOAN-IN           PIC X(02).
002390           05  ARQST-LOAN-OUT          PIC X(02).
002400           05  ARQST-TRAN              PIC X(02).
002410           05  ARQST-RPT               PIC X(02).
002420           05  ARQST-ERR               PIC X(02).
002430           05  FILLER                  PIC X(02).
002440 
002450*---------------------------------------------------------
002460* TRAN-FILE's status split into its two class digits so
002470* 3100-READ-ONE-TRANSACTION can tell a genuine hard I/O
002480* error (class 9) from a normal AT END and abend the step
002490* instead of quietly running past a bad card file.
002500*---------------------------------------------------------
002510       01  W-TRAN-STATUS-R REDEFINES W-FILE-STATUS-CODES.
002520           05  FILLER                  PIC X(12).
002530           05  W-TRAN-STATUS-1         PIC X(01).
002540           05  W-TRAN-STATUS-2         PIC X(01).
002550           05  FILLER                  PIC X(06).
002560 
002570*---------------------------------------------------------
002580* One end-of-file switch per input file this step reads --
002590* TRAN-FILE's is checked in the main processing loop, the
002600* other three drive the load-time loops in 2000-LOAD-MASTERS.
002610*---------------------------------------------------------
002620       01  W-EOF-SWITCHES.
002630           05  W-BOOK-EOF-SW           PIC X(01) VALUE "N".
002640               88  BOOK-AT-EOF             VALUE "Y".
002650           05  W-USER-EOF-SW           PIC X(01) VALUE "N".
002660               88  USER-AT-EOF             VALUE "Y".
002670           05  W-LOAN-EOF-SW           PIC X(01) VALUE "N".
002680               88  LOAN-AT-EOF             VALUE "Y".
002690           05  W-TRAN-EOF-SW           PIC X(01) VALUE "N".
002700               88  TRAN-AT-EOF             VALUE "Y".
002710           05  FILLER                  PIC X(04).
002720
002730*---------------------------------------------------------
002740* REQUEST 5017 -- two throwaway "was it found on the master" switches
002750* for 2420/2430 below, same one-byte-plus-88 shape as the EOF group
002760* above.
002770*---------------------------------------------------------
002780       01  W-RECONCILE-SWITCHES.
002790           05  W-BOOK-FOUND-SW         PIC X(01) VALUE "N".
002800               88  BOOK-WAS-FOUND          VALUE "Y".
002810           05  W-USER-FOUND-SW         PIC X(01) VALUE "N".
002820               88  USER-WAS-FOUND          VALUE "Y".
002830           05  FILLER                  PIC X(06).
002840
002850*---------------------------------------------------------
002860* Run-date work area -- REDEFINES the eight-digit run date
002870* so it can be handed to LNENGINE/RPTWRTR whole and still be
002880* split here for the century-window calculation below.
002890*---------------------------------------------------------
002900       01  W-RUN-DATE-WORK.
002910           05  W-RUN-DATE-EIGHT        PIC 9(08).
002920       01  W-RUN-DATE-WORK-R REDEFINES W-RUN-DATE-WORK.
002930           05  W-RUN-DATE-YYYY         PIC 9(04).
002940           05  W-RUN-DATE-MM           PIC 9(02).
002950           05  W-RUN-DATE-DD           PIC 9(02).
002960 
002970*---------------------------------------------------------
002980* System clock work area -- ACCEPT FROM DATE returns a
002990* two-digit year; REDEFINES splits it out for the century
003000* window, same idea BOOKMAINT uses on publication year.
003010*---------------------------------------------------------
003020       01  W-SYSTEM-DATE-AREA.
003030           05  W-SYSTEM-DATE-SIX       PIC 9(06).
003040       01  W-SYSTEM-DATE-R REDEFINES W-SYSTEM-DATE-AREA.
003050           05  W-SYSTEM-DATE-YY        PIC 9(02).
003060           05  W-SYSTEM-DATE-MM        PIC 9(02).
003070           05  W-SYSTEM-DATE-DD        PIC 9(02).
003080 
003090*---------------------------------------------------------
003100* BOOK-, MEMBER- AND LOAN-TABLE STORAGE ALL LIVES IN COMUM
003110* NOW (TABELA-LIVROS/TABELA-SOCIOS/TABELA-EMPRESTIMOS) SINCE
003120* THIS STEP LOADS RIGHT INTO THE SAME STORAGE BOOKMAINT,
003130* USERMAINT, LNENGINE AND RPTWRTR SHARE -- SEE THE COPY COMUM
003140* NOTE AT THE TOP OF THIS SECTION.  W-BOOK-VALIDATE-AREA,
003150* W-USER-VALIDATE-AREA AND THE OLD KEY-ONLY MIRROR TABLES ARE
003160* GONE FOR THE SAME REASON -- A LOAD-TIME CARD NOW MOVES
003170* STRAIGHT INTO AC-LIVRO/AC-SOCIO BEFORE THE BARE CALL, AND
003180* BOOKMAINT/USERMAINT CHECK ISBN/E-MAIL UNIQUENESS AGAINST
003190* THE FULL TABELA-LIVROS/TABELA-SOCIOS THEMSELVES.
003200*---------------------------------------------------------
003210* Rejection line for a book or member that failed load-time
003220* validation -- same fixed-column shape LNENGINE uses for
003230* its own transaction rejections, so ERROR-FILE reads the
003240* same way no matter which program wrote the line.
003250*---------------------------------------------------------
003260       01  W-ERROR-LINE-WORK.
003270           05  W-ERR-SOURCE             PIC X(08).
003280           05  FILLER                   PIC X(01).
003290           05  W-ERR-KEY-1              PIC 9(06).
003300           05  FILLER                   PIC X(01).
003310           05  W-ERR-KEY-2              PIC 9(06).
003320           05  FILLER                   PIC X(01).
003330           05  W-ERR-KEY-3              PIC 9(06).
003340           05  FILLER                   PIC X(01).
003350           05  W-ERR-REASON             PIC X(20).
003360           05  FILLER                   PIC X(30).
003370 
003380*---------------------------------------------------------
003390* This step is the only one of the five programs in this run
003400* that owns an FD.  BOOKMAINT, USERMAINT, LNENGINE and RPTWRTR
003410* are all pure table-in/table-out subprograms CALLed from
003420* here -- none of them ever OPENs a file of its own, and none
003430* of them keeps state between calls beyond what this step
003440* passes in on the next CALL.  That split (one program does
003450* all the I/O, four do the business rules against in-memory
003460* tables) is why a bad master record only ever shows up on
003470* ERROR-FILE instead of aborting the whole run.
003480*---------------------------------------------------------
003490       PROCEDURE DIVISION.
003500
003510*---------------------------------------------------------
003520* 0000-MAIN -- the whole nightly step in one straight line:
003530* open files and get the run date, load the three masters
003540* into memory (validating each record on the way in), apply
003550* every card on TRAN-FILE, sweep for newly overdue loans,
003560* rewrite the masters, print the circulation report, close
003570* up.  Order matters -- the overdue sweep has to run after
003580* the last transaction card and before the masters are
003590* rewritten, or a loan that just went overdue tonight would
003600* be written back out still showing yesterday's status.
003610*---------------------------------------------------------
003620       0000-MAIN.
003630           PERFORM 1000-INITIALIZE THRU 1000-INITIALIZE-EXIT.
003640           PERFORM 2000-LOAD-MASTERS THRU 2000-LOAD-MASTERS-EXIT.
003650           PERFORM 3000-PROCESS-TRANSACTIONS
003660               THRU 3000-PROCESS-TRANSACTIONS-EXIT.
003670           PERFORM 4000-OVERDUE-SWEEP THRU 4000-OVERDUE-SWEEP-EXIT.
003680           PERFORM 8000-WRITE-MASTERS THRU 8000-WRITE-MASTERS-EXIT.
003690           PERFORM 5000-PRINT-REPORT THRU 5000-PRINT-REPORT-EXIT.
003700           PERFORM 9000-TERMINATE THRU 9000-TERMINATE-EXIT.
003710           STOP RUN.
003720
003730*---------------------------------------------------------
003740* 1000-INITIALIZE -- opens all nine files this step touches
003750* and abends on the first bad OPEN status, then gets the run
003760* date.  Every OPEN is checked individually rather than in
003770* one block so 9900-ABEND's DISPLAY line (and the operator
003780* watching the console) can tell exactly which file failed.
003790*---------------------------------------------------------
003800       1000-INITIALIZE.
003810           PERFORM 1100-GET-RUN-DATE THRU 1100-GET-RUN-DATE-EXIT.
003820           OPEN INPUT BOOK-MASTER-IN.
003830           IF ARQST-BOOK-IN NOT = "00"
003840               PERFORM 9900-ABEND THRU 9900-ABEND-EXIT.
003850           OPEN INPUT USER-MASTER-IN.
003860           IF ARQST-USER-IN NOT = "00"
003870               PERFORM 9900-ABEND THRU 9900-ABEND-EXIT.
003880           OPEN INPUT LOAN-FILE-IN.
003890           IF ARQST-LOAN-IN NOT = "00"
003900               PERFORM 9900-ABEND THRU 9900-ABEND-EXIT.
003910           OPEN INPUT TRAN-FILE.
003920           IF ARQST-TRAN NOT = "00"
003930               PERFORM 9900-ABEND THRU 9900-ABEND-EXIT.
003940           OPEN OUTPUT BOOK-MASTER-OUT.
003950           IF ARQST-BOOK-OUT NOT = "00"
003960               PERFORM 9900-ABEND THRU 9900-ABEND-EXIT.
003970           OPEN OUTPUT USER-MASTER-OUT.
003980           IF ARQST-USER-OUT NOT = "00"
003990               PERFORM 9900-ABEND THRU 9900-ABEND-EXIT.
004000           OPEN OUTPUT LOAN-FILE-OUT.
004010           IF ARQST-LOAN-OUT NOT = "00"
004020               PERFORM 9900-ABEND THRU 9900-ABEND-EXIT.
004030           OPEN OUTPUT REPORT-FILE.
004040           IF ARQST-RPT NOT = "00"
004050               PERFORM 9900-ABEND THRU 9900-ABEND-EXIT.
004060           OPEN OUTPUT ERROR-FILE.
004070           IF ARQST-ERR NOT = "00"
004080               PERFORM 9900-ABEND THRU 9900-ABEND-EXIT.
004090       1000-INITIALIZE-EXIT.
004100           EXIT.
004110 
004120*    THE SAME 1900/2000 WINDOWING RULE BOOKMAINT USES ON A
004130*    PUBLICATION YEAR -- ACCEPT FROM DATE ONLY EVER RETURNS TWO
004140*    DIGITS OF YEAR, SO THE CENTURY HAS TO BE INFERRED HERE.
004150       1100-GET-RUN-DATE.
004160           ACCEPT W-SYSTEM-DATE-SIX FROM DATE.
004170           IF W-SYSTEM-DATE-YY > W-DATE-CENTURY-CUTOFF
004180               COMPUTE W-RUN-DATE-YYYY = 1900 + W-SYSTEM-DATE-YY
004190           ELSE
004200               COMPUTE W-RUN-DATE-YYYY = 2000 + W-SYSTEM-DATE-YY.
004210           MOVE W-SYSTEM-DATE-MM TO W-RUN-DATE-MM.
004220           MOVE W-SYSTEM-DATE-DD TO W-RUN-DATE-DD.
004230           MOVE W-RUN-DATE-EIGHT TO DC-DATA-EXECUCAO.
004240       1100-GET-RUN-DATE-EXIT.
004250           EXIT.
004260
004270*---------------------------------------------------------
004280* 2000-LOAD-MASTERS -- REQUEST 5017 REORDERED THIS PARAGRAPH TO READ
004290* LOAN-FILE-IN FIRST, THEN BOOK-MASTER-IN AND USER-MASTER-IN, SO THE
004300* OPEN-LOAN LEDGER IS ALREADY IN TABELA-EMPRESTIMOS BY THE TIME
004310* 2120-VALIDATE-AND-STORE-BOOK/2220-VALIDATE-AND-STORE-USER COUNT
004320* OPEN LOANS FOR BOOKMAINT'S DELETE-GUARD AND USERMAINT'S
004330* DEACTIVATE-GUARD.  PARAGRAPH NUMBERS STILL REFLECT THE 1991
004340* BUILD ORDER (BOOKS/USERS/LOANS) -- ONLY THE PERFORM SEQUENCE
004350* BELOW CHANGED, THE SAME WAY THE 08/22/01 OVERDUE-SWEEP AND
004360* 09/14/01 REPORT CHANGES NEVER RENUMBERED ANYTHING EITHER.  BOOKS
004370* AND MEMBERS ARE STILL VALIDATED AS THEY LOAD (11/19/93); THE LOAN
004380* LEDGER ITSELF IS STILL TRUSTED AS-IS.  2400-CHECK-DROPPED-MASTERS
004390* AT THE END IS THE NEW REQUEST 5017 RECONCILIATION PASS -- SEE ITS
004400* OWN BANNER BELOW.
004410*---------------------------------------------------------
004420       2000-LOAD-MASTERS.
004430           PERFORM 2300-LOAD-LOANS THRU 2300-LOAD-LOANS-EXIT.
004440           PERFORM 2100-LOAD-BOOKS THRU 2100-LOAD-BOOKS-EXIT.
004450           PERFORM 2200-LOAD-USERS THRU 2200-LOAD-USERS-EXIT.
004460           PERFORM 2400-CHECK-DROPPED-MASTERS
004470               THRU 2400-CHECK-DROPPED-MASTERS-EXIT.
004480       2000-LOAD-MASTERS-EXIT.
004490           EXIT.
004500
004510       2100-LOAD-BOOKS.
004520           PERFORM 2110-READ-ONE-BOOK THRU 2110-READ-ONE-BOOK-EXIT
004530               UNTIL BOOK-AT-EOF.
004540       2100-LOAD-BOOKS-EXIT.
004550           EXIT.
004560
004570       2110-READ-ONE-BOOK.
004580           READ BOOK-MASTER-IN
004590               AT END MOVE "Y" TO W-BOOK-EOF-SW.
004600           IF NOT BOOK-AT-EOF
004610               PERFORM 2120-VALIDATE-AND-STORE-BOOK
004620                   THRU 2120-VALIDATE-AND-STORE-BOOK-EXIT.
004630       2110-READ-ONE-BOOK-EXIT.
004640           EXIT.
004650
004660*    'V' TELLS BOOKMAINT TO VALIDATE-ONLY AND CHECK ISBN
004670*    UNIQUENESS AGAINST THE FULL TABELA-LIVROS -- IT DOES NOT ADD
004680*    THE RECORD TO THE TABLE ITSELF, THIS PARAGRAPH DOES THAT
004690*    ON A "Y" RESULT.
004700       2120-VALIDATE-AND-STORE-BOOK.
004710*    FIELD-BY-FIELD CARRY FROM THE JUST-READ MASTER RECORD
004720*    INTO AC-LIVRO -- BOOKMAINT READS ITS OWN REQUEST OUT OF
004730*    COMUM, NOT OUT OF THE FD RECORD DIRECTLY.
004740           MOVE BOOK-ID TO AC-LIVRO-ID.
004750           MOVE BOOK-TITLE TO AC-LIVRO-TITULO.
004760           MOVE BOOK-AUTHOR TO AC-LIVRO-AUTOR.
004770           MOVE BOOK-ISBN TO AC-LIVRO-ISBN.
004780           MOVE BOOK-PUB-YEAR TO AC-LIVRO-ANO.
004790           MOVE BOOK-GENRE TO AC-LIVRO-GENERO.
004800           MOVE BOOK-AVAIL-FLAG TO AC-LIVRO-DISPONIVEL.
004810*    QTDE-EMPRESTIMOS IS ALWAYS ZERO ON A LOAD-TIME 'V' CALL --
004820*    IT ONLY MATTERS TO BOOKMAINT'S DELETE-GUARD LOGIC, WHICH
004830*    A VALIDATE REQUEST NEVER TOUCHES.
004840           MOVE "V" TO AC-LIVRO-REQUEST.
004850           MOVE ZERO TO AC-LIVRO-QTDE-EMPRESTIMOS.
004860           CALL "BOOKMAINT".
004870*    ON A GOOD RESULT THE RECORD IS APPENDED TO THE SHARED
004880*    TABELA-LIVROS SO IT IS VISIBLE TO EVERY LATER LOOKUP THIS
004890*    RUN MAKES, INCLUDING THE NEXT CALL TO BOOKMAINT ITSELF.
004900           IF AC-LIVRO-OK
004910               ADD 1 TO QTDE-LIVROS
004920               SET IX-LIVRO TO QTDE-LIVROS
004930               MOVE AC-LIVRO-ID TO TAB-LIVRO-ID (IX-LIVRO)
004940               MOVE AC-LIVRO-TITULO TO TAB-LIVRO-TITULO (IX-LIVRO)
004950               MOVE AC-LIVRO-AUTOR TO TAB-LIVRO-AUTOR (IX-LIVRO)
004960               MOVE AC-LIVRO-ISBN TO TAB-LIVRO-ISBN (IX-LIVRO)
004970               MOVE AC-LIVRO-ANO
004980                   TO TAB-LIVRO-ANO (IX-LIVRO)
004990               MOVE AC-LIVRO-GENERO TO TAB-LIVRO-GENERO (IX-LIVRO)
005000               MOVE AC-LIVRO-DISPONIVEL
005010                   TO TAB-LIVRO-DISPONIVEL (IX-LIVRO)
005020           ELSE
005030               PERFORM 2190-WRITE-BOOK-REJECT
005040                   THRU 2190-WRITE-BOOK-REJECT-EXIT.
005050       2120-VALIDATE-AND-STORE-BOOK-EXIT.
005060           EXIT.
005070
005080*    A BOOK THAT FAILS VALIDATION AT LOAD TIME NEVER MAKES IT
005090*    INTO TABELA-LIVROS AT ALL -- IT SIMPLY DOES NOT EXIST FOR
005100*    THE REST OF TONIGHT'S RUN, IT JUST SHOWS UP ON ERROR-FILE
005110*    FOR THE DESK TO CHASE DOWN IN THE MORNING.
005120       2190-WRITE-BOOK-REJECT.
005130           MOVE "BOOKLOAD" TO W-ERR-SOURCE.
005140           MOVE AC-LIVRO-ID TO W-ERR-KEY-1.
005150           MOVE ZERO TO W-ERR-KEY-2 W-ERR-KEY-3.
005160           MOVE AC-LIVRO-MOTIVO TO W-ERR-REASON.
005170           MOVE W-ERROR-LINE-WORK TO ERROR-PRINT-LINE.
005180           WRITE ERROR-PRINT-LINE.
005190       2190-WRITE-BOOK-REJECT-EXIT.
005200           EXIT.
005210
005220       2200-LOAD-USERS.
005230           PERFORM 2210-READ-ONE-USER THRU 2210-READ-ONE-USER-EXIT
005240               UNTIL USER-AT-EOF.
005250       2200-LOAD-USERS-EXIT.
005260           EXIT.
005270
005280       2210-READ-ONE-USER.
005290           READ USER-MASTER-IN
005300               AT END MOVE "Y" TO W-USER-EOF-SW.
005310           IF NOT USER-AT-EOF
005320               PERFORM 2220-VALIDATE-AND-STORE-USER
005330                   THRU 2220-VALIDATE-AND-STORE-USER-EXIT.
005340       2210-READ-ONE-USER-EXIT.
005350           EXIT.
005360
005370*    SAME 'V' VALIDATE-ONLY PATTERN AS THE BOOK LOAD ABOVE, THIS
005380*    TIME AGAINST USERMAINT AND THE FULL TABELA-SOCIOS (E-MAIL
005390*    UNIQUENESS INSTEAD OF ISBN).
005400       2220-VALIDATE-AND-STORE-USER.
005410*    SAME FIELD-BY-FIELD CARRY PATTERN AS 2120 ABOVE, THIS
005420*    TIME INTO AC-SOCIO FOR THE CALL TO USERMAINT.
005430           MOVE USER-ID TO AC-SOCIO-ID.
005440           MOVE USER-NAME TO AC-SOCIO-NOME.
005450           MOVE USER-EMAIL TO AC-SOCIO-EMAIL.
005460           MOVE USER-PHONE TO AC-SOCIO-FONE.
005470           MOVE USER-REG-DATE TO AC-SOCIO-DATA-CAD.
005480           MOVE USER-ACTIVE-FLAG TO AC-SOCIO-ATIVO.
005490*    REQUEST 5017 -- QTDE-EMPRESTIMOS USED TO GO IN AS A FLAT ZERO
005500*    ON EVERY 'V' CALL, WHICH LEFT USERMAINT'S OWN DEACTIVATE-GUARD
005510*    (INSIDE 1000-VALIDATE-USER) WITH NOTHING REAL TO CHECK WHEN A
005520*    LOAD CARD ASKS TO SET A MEMBER INACTIVE.  2225-COUNT-USER-
005530*    OPEN-LOANS BELOW NOW COUNTS THIS MEMBER'S OPEN LOANS OUT OF
005540*    TABELA-EMPRESTIMOS BEFORE EVERY CALL -- SAFE SINCE 2000-LOAD-
005550*    MASTERS NOW LOADS THE LEDGER FIRST.
005560           MOVE "V" TO AC-SOCIO-REQUEST.
005570           PERFORM 2225-COUNT-USER-OPEN-LOANS
005580               THRU 2225-COUNT-USER-OPEN-LOANS-EXIT.
005590           CALL "USERMAINT".
005600*    ON A GOOD RESULT THE RECORD IS APPENDED TO THE SHARED
005610*    TABELA-SOCIOS FOR EVERY LATER LOOKUP THIS RUN MAKES.
005620           IF AC-SOCIO-OK
005630               ADD 1 TO QTDE-SOCIOS
005640               SET IX-SOCIO TO QTDE-SOCIOS
005650               MOVE AC-SOCIO-ID TO TAB-SOCIO-ID (IX-SOCIO)
005660               MOVE AC-SOCIO-NOME TO TAB-SOCIO-NOME (IX-SOCIO)
005670               MOVE AC-SOCIO-EMAIL TO TAB-SOCIO-EMAIL (IX-SOCIO)
005680               MOVE AC-SOCIO-FONE TO TAB-SOCIO-FONE (IX-SOCIO)
005690               MOVE AC-SOCIO-DATA-CAD
005700                   TO TAB-SOCIO-DATA-CAD (IX-SOCIO)
005710               MOVE AC-SOCIO-ATIVO
005720                   TO TAB-SOCIO-ATIVO (IX-SOCIO)
005730           ELSE
005740               PERFORM 2290-WRITE-USER-REJECT
005750                   THRU 2290-WRITE-USER-REJECT-EXIT.
005760       2220-VALIDATE-AND-STORE-USER-EXIT.
005770           EXIT.
005780
005790*    REQUEST 5017 -- COUNTS THIS MEMBER'S OPEN LOANS (STATUS 'A',
005800*    'R' OR 'L') OUT OF THE SHARED TABELA-EMPRESTIMOS SO USERMAINT'S
005810*    1000-VALIDATE-USER HAS A REAL NUMBER TO HAND ITS OWN
005820*    2000-STATUS-GUARD WHEN A LOAD CARD SETS AC-SOCIO-ATIVO TO "N".
005830       2225-COUNT-USER-OPEN-LOANS.
005840           MOVE ZERO TO AC-SOCIO-QTDE-EMPRESTIMOS.
005850           PERFORM 2226-TEST-ONE-LOAN-FOR-USER
005860               THRU 2226-TEST-ONE-LOAN-FOR-USER-EXIT
005870               VARYING IX-EMPRESTIMO FROM 1 BY 1
005880               UNTIL IX-EMPRESTIMO > QTDE-EMPRESTIMOS.
005890       2225-COUNT-USER-OPEN-LOANS-EXIT.
005900           EXIT.
005910
005920       2226-TEST-ONE-LOAN-FOR-USER.
005930           IF TAB-EMP-SOCIO-ID (IX-EMPRESTIMO) = AC-SOCIO-ID
005940               AND (TAB-EMP-STATUS (IX-EMPRESTIMO) = "A"
005950                 OR TAB-EMP-STATUS (IX-EMPRESTIMO) = "R"
005960                 OR TAB-EMP-STATUS (IX-EMPRESTIMO) = "L")
005970               ADD 1 TO AC-SOCIO-QTDE-EMPRESTIMOS.
005980       2226-TEST-ONE-LOAN-FOR-USER-EXIT.
005990           EXIT.
006000
006010       2290-WRITE-USER-REJECT.
006020           MOVE "USERLOAD" TO W-ERR-SOURCE.
006030           MOVE AC-SOCIO-ID TO W-ERR-KEY-1.
006040           MOVE ZERO TO W-ERR-KEY-2 W-ERR-KEY-3.
006050           MOVE AC-SOCIO-MOTIVO TO W-ERR-REASON.
006060           MOVE W-ERROR-LINE-WORK TO ERROR-PRINT-LINE.
006070           WRITE ERROR-PRINT-LINE.
006080       2290-WRITE-USER-REJECT-EXIT.
006090           EXIT.
006100
006110*---------------------------------------------------------
006120* 2300-LOAD-LOANS -- unlike books and members, the loan
006130* ledger is not run back through a validation subprogram; it
006140* is trusted as-is since LOANRUN itself is the only program
006150* that ever writes it.  The one thing this paragraph has to
006160* compute on the way in is W-MAX-LOAN-ID, the highest
006170* loan-ID seen anywhere on the ledger, so 2300-LOAD-LOANS-EXIT
006180* can hand LNENGINE a starting point one higher than anything
006190* already in use.
006200*---------------------------------------------------------
006210       2300-LOAD-LOANS.
006220           PERFORM 2310-READ-ONE-LOAN THRU 2310-READ-ONE-LOAN-EXIT
006230               UNTIL LOAN-AT-EOF.
006240           COMPUTE PROX-EMPRESTIMO-ID = W-MAX-LOAN-ID + 1.
006250       2300-LOAD-LOANS-EXIT.
006260           EXIT.
006270
006280*    NO VALIDATION CALL HERE -- LOANREC IS LOADED STRAIGHT
006290*    INTO TABELA-EMPRESTIMOS, THEN ITS LOAN-ID IS COMPARED AGAINST THE
006300*    RUNNING HIGH-WATER MARK W-MAX-LOAN-ID SO 2300-LOAD-LOANS
006310*    CAN HAND LNENGINE A SAFE STARTING POINT FOR NEW LOAN-IDS.
006320       2310-READ-ONE-LOAN.
006330           READ LOAN-FILE-IN
006340               AT END MOVE "Y" TO W-LOAN-EOF-SW.
006350           IF NOT LOAN-AT-EOF
006360               ADD 1 TO QTDE-EMPRESTIMOS
006370               SET IX-EMPRESTIMO TO QTDE-EMPRESTIMOS
006380               MOVE LOAN-ID TO TAB-EMP-ID (IX-EMPRESTIMO)
006390               MOVE LOAN-USER-ID TO TAB-EMP-SOCIO-ID (IX-EMPRESTIMO)
006400               MOVE LOAN-BOOK-ID TO TAB-EMP-LIVRO-ID (IX-EMPRESTIMO)
006410               MOVE LOAN-DATE TO TAB-EMP-DATA (IX-EMPRESTIMO)
006420               MOVE LOAN-DUE-DATE TO TAB-EMP-VENCTO (IX-EMPRESTIMO)
006430               MOVE LOAN-RETURN-DATE
006440                   TO TAB-EMP-DEVOLUCAO (IX-EMPRESTIMO)
006450               MOVE LOAN-STATUS TO TAB-EMP-STATUS (IX-EMPRESTIMO)
006460               MOVE LOAN-FINE TO TAB-EMP-MULTA (IX-EMPRESTIMO)
006470               IF LOAN-ID > W-MAX-LOAN-ID
006480                   MOVE LOAN-ID TO W-MAX-LOAN-ID.
006490       2310-READ-ONE-LOAN-EXIT.
006500           EXIT.
006510
006520*---------------------------------------------------------
006530* 2400-CHECK-DROPPED-MASTERS -- REQUEST 5017.  BOOKMAINT'S
006540* 2000-DELETE-GUARD AND USERMAINT'S 2000-STATUS-GUARD HAVE ALWAYS
006550* KNOWN HOW TO REFUSE A DROP WHILE A LOAN IS STILL OPEN, BUT UNTIL
006560* NOW NOTHING ON THIS RUN EVER ASKED THEM -- A CATALOG OR MEMBER
006570* CARD LEFT OFF TONIGHT'S BOOK-MASTER-IN/USER-MASTER-IN EXTRACT JUST
006580* VANISHED FROM THE NEW MASTER WITH NO CHECK AT ALL.  THIS PASS
006590* WALKS THE FRESHLY-LOADED LOAN LEDGER LOOKING FOR AN OPEN LOAN
006600* (STATUS 'A', 'R' OR 'L') WHOSE BOOK-ID OR USER-ID DID NOT COME
006610* BACK ON THE MASTER FILE TONIGHT, ASKS THE REAL GUARD WHETHER THAT
006620* WAS ALLOWED, AND LOGS IT ON ERROR-FILE WHEN IT WAS NOT.  A FLAT
006630* SEQUENTIAL LOAD WITH NO PRIOR-STATE FILE CANNOT PUT THE MISSING
006640* CARD BACK BY ITSELF -- THE DESK HAS TO RE-KEY IT ONTO TOMORROW'S
006650* DECK OFF THE ERROR LINE.
006660*---------------------------------------------------------
006670       2400-CHECK-DROPPED-MASTERS.
006680           PERFORM 2410-CHECK-ONE-OPEN-LOAN
006690               THRU 2410-CHECK-ONE-OPEN-LOAN-EXIT
006700               VARYING IX-EMPRESTIMO FROM 1 BY 1
006710               UNTIL IX-EMPRESTIMO > QTDE-EMPRESTIMOS.
006720       2400-CHECK-DROPPED-MASTERS-EXIT.
006730           EXIT.
006740
006750*    A LOAN NOT IN STATUS 'A'/'R'/'L' IS ALREADY CLOSED -- ITS BOOK
006760*    OR MEMBER CAN BE DROPPED FROM THE CATALOG FREELY, SO ONLY OPEN
006770*    LOANS ARE WORTH THE TWO LOOKUPS BELOW.
006780       2410-CHECK-ONE-OPEN-LOAN.
006790           IF TAB-EMP-STATUS (IX-EMPRESTIMO) = "A"
006800               OR TAB-EMP-STATUS (IX-EMPRESTIMO) = "R"
006810               OR TAB-EMP-STATUS (IX-EMPRESTIMO) = "L"
006820               PERFORM 2420-VERIFY-LOAN-BOOK-ON-FILE
006830                   THRU 2420-VERIFY-LOAN-BOOK-ON-FILE-EXIT
006840               PERFORM 2430-VERIFY-LOAN-USER-ON-FILE
006850                   THRU 2430-VERIFY-LOAN-USER-ON-FILE-EXIT.
006860       2410-CHECK-ONE-OPEN-LOAN-EXIT.
006870           EXIT.
006880
006890*    SCANS TABELA-LIVROS FOR THIS LOAN'S BOOK-ID.  NOT FOUND MEANS
006900*    TONIGHT'S BOOK-MASTER-IN LEFT THE CARD OFF THE DECK -- BOOKMAINT
006910*    GETS THE SAME REQUEST "D" DELETE-GUARD CALL LNENGINE WOULD HAVE
006920*    TO SEND IF IT EVER RETIRED A BOOK-ID ON PURPOSE, NOT A COPY OF
006930*    ITS LOGIC WRITTEN OVER AGAIN HERE.
006940       2420-VERIFY-LOAN-BOOK-ON-FILE.
006950           MOVE "N" TO W-BOOK-FOUND-SW.
006960           PERFORM 2421-TEST-ONE-BOOK-SLOT
006970               THRU 2421-TEST-ONE-BOOK-SLOT-EXIT
006980               VARYING IX-LIVRO FROM 1 BY 1
006990               UNTIL IX-LIVRO > QTDE-LIVROS
007000                   OR BOOK-WAS-FOUND.
007010           IF NOT BOOK-WAS-FOUND
007020               MOVE TAB-EMP-LIVRO-ID (IX-EMPRESTIMO) TO AC-LIVRO-ID
007030               MOVE 1 TO AC-LIVRO-QTDE-EMPRESTIMOS
007040               MOVE "D" TO AC-LIVRO-REQUEST
007050               CALL "BOOKMAINT"
007060               IF NOT AC-LIVRO-OK
007070                   PERFORM 2490-WRITE-DROPPED-BOOK-REJECT
007080                       THRU 2490-WRITE-DROPPED-BOOK-REJECT-EXIT.
007090       2420-VERIFY-LOAN-BOOK-ON-FILE-EXIT.
007100           EXIT.
007110
007120       2421-TEST-ONE-BOOK-SLOT.
007130           IF TAB-LIVRO-ID (IX-LIVRO) = TAB-EMP-LIVRO-ID (IX-EMPRESTIMO)
007140               MOVE "Y" TO W-BOOK-FOUND-SW.
007150       2421-TEST-ONE-BOOK-SLOT-EXIT.
007160           EXIT.
007170
007180*    SAME IDEA AS 2420 ABOVE, AGAINST TABELA-SOCIOS AND USERMAINT'S
007190*    "D" DEACTIVATE/DELETE GUARD INSTEAD OF BOOKMAINT'S.
007200       2430-VERIFY-LOAN-USER-ON-FILE.
007210           MOVE "N" TO W-USER-FOUND-SW.
007220           PERFORM 2431-TEST-ONE-USER-SLOT
007230               THRU 2431-TEST-ONE-USER-SLOT-EXIT
007240               VARYING IX-SOCIO FROM 1 BY 1
007250               UNTIL IX-SOCIO > QTDE-SOCIOS
007260                   OR USER-WAS-FOUND.
007270           IF NOT USER-WAS-FOUND
007280               MOVE TAB-EMP-SOCIO-ID (IX-EMPRESTIMO) TO AC-SOCIO-ID
007290               MOVE 1 TO AC-SOCIO-QTDE-EMPRESTIMOS
007300               MOVE "D" TO AC-SOCIO-REQUEST
007310               CALL "USERMAINT"
007320               IF NOT AC-SOCIO-OK
007330                   PERFORM 2495-WRITE-DROPPED-USER-REJECT
007340                       THRU 2495-WRITE-DROPPED-USER-REJECT-EXIT.
007350       2430-VERIFY-LOAN-USER-ON-FILE-EXIT.
007360           EXIT.
007370
007380       2431-TEST-ONE-USER-SLOT.
007390           IF TAB-SOCIO-ID (IX-SOCIO) = TAB-EMP-SOCIO-ID (IX-EMPRESTIMO)
007400               MOVE "Y" TO W-USER-FOUND-SW.
007410       2431-TEST-ONE-USER-SLOT-EXIT.
007420           EXIT.
007430
007440*    W-ERR-KEY-2 CARRIES THE OPEN LOAN-ID ITSELF SO THE DESK CAN GO
007450*    STRAIGHT TO THE LEDGER ENTRY THAT IS NOW STRANDED AGAINST A
007460*    BOOK-ID THE CATALOG NO LONGER RECOGNIZES.
007470       2490-WRITE-DROPPED-BOOK-REJECT.
007480           MOVE "BOOKDROP" TO W-ERR-SOURCE.
007490           MOVE TAB-EMP-LIVRO-ID (IX-EMPRESTIMO) TO W-ERR-KEY-1.
007500           MOVE TAB-EMP-ID (IX-EMPRESTIMO) TO W-ERR-KEY-2.
007510           MOVE ZERO TO W-ERR-KEY-3.
007520           MOVE AC-LIVRO-MOTIVO TO W-ERR-REASON.
007530           MOVE W-ERROR-LINE-WORK TO ERROR-PRINT-LINE.
007540           WRITE ERROR-PRINT-LINE.
007550       2490-WRITE-DROPPED-BOOK-REJECT-EXIT.
007560           EXIT.
007570
007580       2495-WRITE-DROPPED-USER-REJECT.
007590           MOVE "USERDROP" TO W-ERR-SOURCE.
007600           MOVE TAB-EMP-SOCIO-ID (IX-EMPRESTIMO) TO W-ERR-KEY-1.
007610           MOVE TAB-EMP-ID (IX-EMPRESTIMO) TO W-ERR-KEY-2.
007620           MOVE ZERO TO W-ERR-KEY-3.
007630           MOVE AC-SOCIO-MOTIVO TO W-ERR-REASON.
007640           MOVE W-ERROR-LINE-WORK TO ERROR-PRINT-LINE.
007650           WRITE ERROR-PRINT-LINE.
007660       2495-WRITE-DROPPED-USER-REJECT-EXIT.
007670           EXIT.
007680
007690*---------------------------------------------------------
007700* 3000-PROCESS-TRANSACTIONS -- the main card-processing
007710* loop, one CALL to LNENGINE per card on TRAN-FILE.  Cards
007720* are applied strictly in the order they appear on the file;
007730* this step does not sort or reorder the transaction deck.
007740*---------------------------------------------------------
007750       3000-PROCESS-TRANSACTIONS.
007760           PERFORM 3100-READ-ONE-TRANSACTION
007770               THRU 3100-READ-ONE-TRANSACTION-EXIT
007780               UNTIL TRAN-AT-EOF.
007790       3000-PROCESS-TRANSACTIONS-EXIT.
007800           EXIT.
007810
007820*    A CLASS-9 FILE STATUS ON TRAN-FILE IS A HARD I/O ERROR,
007830*    NOT A NORMAL END OF DECK -- W-TRAN-STATUS-1 IS THE FIRST
007840*    OF THE TWO DIGITS SPLIT OUT BY W-TRAN-STATUS-R ABOVE.
007850       3100-READ-ONE-TRANSACTION.
007860           READ TRAN-FILE
007870               AT END MOVE "Y" TO W-TRAN-EOF-SW.
007880           IF NOT TRAN-AT-EOF
007890               IF W-TRAN-STATUS-1 = "9"
007900                   DISPLAY "LOANRUN - HARD I/O ERROR ON TRAN-FILE, "
007910                       "STATUS " ARQST-TRAN
007920                   PERFORM 9900-ABEND THRU 9900-ABEND-EXIT
007930               ELSE
007940                   PERFORM 3200-APPLY-ONE-TRANSACTION
007950                       THRU 3200-APPLY-ONE-TRANSACTION-EXIT.
007960       3100-READ-ONE-TRANSACTION-EXIT.
007970           EXIT.
007980
007990*    ONE CALL, ONE CARD -- LNENGINE DECIDES CHECKOUT, RETURN
008000*    OR RENEWAL BY TRAN-CODE ON THE RECORD ITSELF; THIS
008010*    PARAGRAPH JUST WIRES THE CALL AND CATCHES THE REJECTION
008020*    LINE IF ONE COMES BACK.
008030       3200-APPLY-ONE-TRANSACTION.
008040*    THE CARD LAYOUT AND THE COMUM COMM-AREA ARE TWO SEPARATE
008050*    SHAPES -- SIX FIELDS MOVE ACROSS BY HAND BEFORE THE BARE
008060*    CALL.  LNENGINE RESETS AC-ERRO-GRAVADO/AC-ERRO-LINHA
008070*    ITSELF AT THE TOP OF EVERY CALL, SO THIS PARAGRAPH DOES
008080*    NOT HAVE TO.
008090           MOVE TRAN-CODE TO AC-TRAN-CODE.
008100           MOVE TRAN-LOAN-ID TO AC-TRAN-EMPRESTIMO-ID.
008110           MOVE TRAN-USER-ID TO AC-TRAN-SOCIO-ID.
008120           MOVE TRAN-BOOK-ID TO AC-TRAN-LIVRO-ID.
008130           MOVE TRAN-DAYS TO AC-TRAN-DIAS.
008140           MOVE TRAN-DATE TO AC-TRAN-DATA.
008150*    TABELA-SOCIOS/TABELA-LIVROS/TABELA-EMPRESTIMOS ARE ALL
008160*    COMUM STORAGE -- WHATEVER LNENGINE UPDATES (A NEW LOAN, A
008170*    FLIPPED STATUS, A COMPUTED FINE) IS VISIBLE HERE THE
008180*    INSTANT THE CALL RETURNS, NO SEPARATE MOVE-BACK STEP NEEDED.
008190           CALL "LNENGINE".
008200           IF AC-ERRO-FOI-GRAVADO
008210               MOVE AC-ERRO-LINHA TO ERROR-PRINT-LINE
008220               WRITE ERROR-PRINT-LINE.
008230       3200-APPLY-ONE-TRANSACTION-EXIT.
008240           EXIT.
008250
008260*---------------------------------------------------------
008270* 4000-OVERDUE-SWEEP -- the only place AC-TRAN-CODE is ever
008280* set to 'O'.  TRAN-FILE has already hit end of file by the
008290* time we get here, so setting AC-TRAN-CODE alone with no
008300* other AC-TRAN-* field is safe; LNENGINE's own
008310* 4000-OVERDUE-SWEEP paragraph does not look at any other
008320* field in AC-TRANSACAO for this request code, and zeroes
008330* CV-QTDE-ATRASOS itself before it starts counting.
008340*---------------------------------------------------------
008350       4000-OVERDUE-SWEEP.
008360           MOVE "O" TO AC-TRAN-CODE.
008370*    NO ERROR CHECK AFTER THIS CALL -- THE SWEEP REQUEST NEVER
008380*    REJECTS A CARD, IT ONLY WALKS TABELA-EMPRESTIMOS AND
008390*    UPDATES STATUSES/FINES, SO AC-ERRO-GRAVADO WOULD NEVER
008400*    COME BACK "Y" HERE.
008410           CALL "LNENGINE".
008420       4000-OVERDUE-SWEEP-EXIT.
008430           EXIT.
008440
008450*---------------------------------------------------------
008460* 5000-PRINT-REPORT -- one CALL to RPTWRTR builds the whole
008470* circulation status report straight into the shared
008480* AC-RPT-LINHA-TAB, per the 09/14/01 REQUEST 4915 change.
008490* This step then just walks the table and WRITEs REPORT-FILE
008500* line by line -- RPTWRTR itself owns no FD of its own.
008510*---------------------------------------------------------
008520       5000-PRINT-REPORT.
008530           MOVE ZERO TO AC-RPT-QTDE-LINHAS.
008540           CALL "RPTWRTR".
008550           PERFORM 5100-WRITE-ONE-REPORT-LINE
008560               THRU 5100-WRITE-ONE-REPORT-LINE-EXIT
008570               VARYING IX-RELATORIO FROM 1 BY 1
008580               UNTIL IX-RELATORIO > AC-RPT-QTDE-LINHAS.
008590       5000-PRINT-REPORT-EXIT.
008600           EXIT.
008610
008620       5100-WRITE-ONE-REPORT-LINE.
008630           MOVE AC-RPT-LINHA-ENTRY (IX-RELATORIO) TO REPORT-PRINT-LINE.
008640           WRITE REPORT-PRINT-LINE.
008650       5100-WRITE-ONE-REPORT-LINE-EXIT.
008660           EXIT.
008670
008680*---------------------------------------------------------
008690* 8000-WRITE-MASTERS -- rewrites all three masters from the
008700* shared COMUM tables, after the overdue sweep has had its
008710* chance to update loan statuses and fines.  Runs before
008720* 5000-PRINT-REPORT is called even though it is numbered
008730* after it, since 0000-MAIN's own PERFORM order (not the
008740* paragraph numbers) is what actually governs execution --
008750* the report has to reflect the masters as they are about to
008760* go out the door, not as they stood mid-run.
008770*---------------------------------------------------------
008780       8000-WRITE-MASTERS.
008790           PERFORM 8100-WRITE-ONE-BOOK
008800               THRU 8100-WRITE-ONE-BOOK-EXIT
008810               VARYING IX-LIVRO FROM 1 BY 1
008820               UNTIL IX-LIVRO > QTDE-LIVROS.
008830           PERFORM 8200-WRITE-ONE-USER
008840               THRU 8200-WRITE-ONE-USER-EXIT
008850               VARYING IX-SOCIO FROM 1 BY 1
008860               UNTIL IX-SOCIO > QTDE-SOCIOS.
008870           PERFORM 8300-WRITE-ONE-LOAN
008880               THRU 8300-WRITE-ONE-LOAN-EXIT
008890               VARYING IX-EMPRESTIMO FROM 1 BY 1
008900               UNTIL IX-EMPRESTIMO > QTDE-EMPRESTIMOS.
008910       8000-WRITE-MASTERS-EXIT.
008920           EXIT.
008930
008940*    OUTBK-/OUTUS-/OUTLN- PREFIXES COME FROM THE COPY ...
008950*    REPLACING ON EACH FD ABOVE -- SAME BOOKREC/USERREC/LOANREC
008960*    LAYOUT AS THE INPUT SIDE, JUST RENAMED SO BOTH THE OLD AND
008970*    NEW MASTER CAN BE OPEN AT ONCE.
008980       8100-WRITE-ONE-BOOK.
008990           MOVE TAB-LIVRO-ID (IX-LIVRO) TO OUTBK-ID.
009000           MOVE TAB-LIVRO-TITULO (IX-LIVRO) TO OUTBK-TITLE.
009010           MOVE TAB-LIVRO-AUTOR (IX-LIVRO) TO OUTBK-AUTHOR.
009020           MOVE TAB-LIVRO-ISBN (IX-LIVRO) TO OUTBK-ISBN.
009030           MOVE TAB-LIVRO-ANO (IX-LIVRO) TO OUTBK-PUB-YEAR.
009040           MOVE TAB-LIVRO-GENERO (IX-LIVRO) TO OUTBK-GENRE.
009050           MOVE TAB-LIVRO-DISPONIVEL (IX-LIVRO) TO OUTBK-AVAIL-FLAG.
009060           WRITE OUTBK-MASTER-RECORD.
009070       8100-WRITE-ONE-BOOK-EXIT.
009080           EXIT.
009090
009100*    MOVES EVERY FIELD OF THE MEMBER TABLE ENTRY OUT TO THE
009110*    NEW MASTER RECORD -- REGISTRATION DATE PASSES THROUGH
009120*    UNCHANGED, THE ACTIVE FLAG REFLECTS WHATEVER USERMAINT
009130*    LEFT IT AT.
009140       8200-WRITE-ONE-USER.
009150           MOVE TAB-SOCIO-ID (IX-SOCIO) TO OUTUS-ID.
009160           MOVE TAB-SOCIO-NOME (IX-SOCIO) TO OUTUS-NAME.
009170           MOVE TAB-SOCIO-EMAIL (IX-SOCIO) TO OUTUS-EMAIL.
009180           MOVE TAB-SOCIO-FONE (IX-SOCIO) TO OUTUS-PHONE.
009190           MOVE TAB-SOCIO-DATA-CAD (IX-SOCIO) TO OUTUS-REG-DATE.
009200           MOVE TAB-SOCIO-ATIVO (IX-SOCIO) TO OUTUS-ACTIVE-FLAG.
009210           WRITE OUTUS-MASTER-RECORD.
009220       8200-WRITE-ONE-USER-EXIT.
009230           EXIT.
009240
009250*    THIS IS WHERE TONIGHT'S FINE AND STATUS CHANGES ACTUALLY
009260*    HIT DISK -- TAB-EMP-MULTA AND TAB-EMP-STATUS CARRY
009270*    WHATEVER 4000-OVERDUE-SWEEP AND EVERY TRANSACTION CALL TO
009280*    LNENGINE LEFT IN TABELA-EMPRESTIMOS.
009290       8300-WRITE-ONE-LOAN.
009300           MOVE TAB-EMP-ID (IX-EMPRESTIMO) TO OUTLN-ID.
009310           MOVE TAB-EMP-SOCIO-ID (IX-EMPRESTIMO) TO OUTLN-USER-ID.
009320           MOVE TAB-EMP-LIVRO-ID (IX-EMPRESTIMO) TO OUTLN-BOOK-ID.
009330           MOVE TAB-EMP-DATA (IX-EMPRESTIMO) TO OUTLN-DATE.
009340           MOVE TAB-EMP-VENCTO (IX-EMPRESTIMO) TO OUTLN-DUE-DATE.
009350           MOVE TAB-EMP-DEVOLUCAO (IX-EMPRESTIMO)
009360               TO OUTLN-RETURN-DATE.
009370           MOVE TAB-EMP-STATUS (IX-EMPRESTIMO) TO OUTLN-STATUS.
009380           MOVE TAB-EMP-MULTA (IX-EMPRESTIMO) TO OUTLN-FINE.
009390           WRITE OUTLN-LEDGER-RECORD.
009400       8300-WRITE-ONE-LOAN-EXIT.
009410           EXIT.
009420 
009430*    ALL NINE FILES CLOSE TOGETHER IN ONE STATEMENT -- THIS
009440*    STEP DOES NOT KEEP ANYTHING OPEN PAST THE END OF THE RUN.
009450       9000-TERMINATE.
009460           CLOSE BOOK-MASTER-IN BOOK-MASTER-OUT
009470                 USER-MASTER-IN USER-MASTER-OUT
009480                 LOAN-FILE-IN LOAN-FILE-OUT
009490                 TRAN-FILE REPORT-FILE ERROR-FILE.
009500       9000-TERMINATE-EXIT.
009510           EXIT.
009520
009530*    REACHED ONLY FROM A BAD FILE-STATUS CHECK ELSEWHERE IN
009540*    THIS PROGRAM -- NO CLEANUP BEYOND THE CONSOLE MESSAGE
009550*    SINCE WHATEVER OUTPUT FILES DID GET OPENED ARE LEFT FOR
009560*    THE OPERATOR TO SORT OUT ALONGSIDE THE JOB'S CONDITION
009570*    CODE.
009580       9900-ABEND.
009590           DISPLAY "LOANRUN - TERMINATING ABNORMALLY".
009600           STOP RUN.
009610       9900-ABEND-EXIT.
009620           EXIT.
