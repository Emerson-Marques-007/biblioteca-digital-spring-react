000100******************************************************************
000110* Author: Mary Patricia Suarez
000120* Installation: Circulation Systems Group
000130* Date-Written: 1994-05-16
000140* Date-Compiled:
000150* Security: None
000160* Purpose: Prints the circulation status report at the end of the
000170*          nightly run -- one line per loan, subtotaled on a break
000180*          in loan status, closing with the run's grand totals for
000190*          loans, fines, books and members.
000200* Tectonics: cobc
000210******************************************************************
000220* CHANGE LOG
000230*   05/16/94  MPS  ORIGINAL VERSION -- FIRST TIME THE NIGHT RUN HAS
000240*                  PRODUCED A PRINTED REPORT INSTEAD OF JUST UPDATING
000250*                  THE MASTER FILES.
000260*   09/30/95  MPS  ADDED THE CONTROL BREAK ON LOAN-STATUS, DESK STAFF
000270*                  WANTED SUBTOTALS WITHOUT HAND-ADDING THE DETAIL.
000280*   06/02/98  JVD  Y2K REVIEW -- RUN-DATE PRINTED FOUR-DIGIT, NO
000290*                  WINDOWING NEEDED ON THIS PROGRAM.
000300*   01/14/99  MPS  REQUEST 4472 -- BOOK AND MEMBER COUNTS ADDED TO
000310*                  THE FINAL TOTALS BLOCK.
000320*   08/22/01  MPS  REQUEST 4903 -- OVERDUE-SWEEP LINE ADDED SO THE
000330*                  DESK CAN SEE HOW MANY LOANS THE SWEEP CAUGHT
000340*                  WITHOUT COUNTING THE ERROR FILE BY HAND.
000350*   09/14/01  MPS  REQUEST 4915 -- THIS PROGRAM NOW STACKS EVERY
000360*                  LINE INTO AC-RPT-LINHA-TAB INSTEAD OF LEAVING
000370*                  ONLY THE LAST ONE IN AC-RPT-LINHA.  LOANRUN
000380*                  WAS ONLY EVER SEEING THE FINAL TOTALS LINE --
000390*                  NOBODY CAUGHT IT UNTIL THE DESK ASKED WHERE
000400*                  THE DETAIL LINES ON THE PRINTOUT WENT.
000410*   04/09/03  MPS  REQUEST 4966 -- TABELA-EMPRESTIMOS ARRIVES IN
000420*                  LOAN-ID ORDER SO THE STATUS BREAK WAS FIRING
000430*                  ON EVERY INTERLEAVED CHANGE OF STATUS INSTEAD
000440*                  OF ONCE PER STATUS.  ADDED 1500-SORT-LOAN-TABLE
000450*                  TO RUN THE TABLE THROUGH SORT-WORK-FILE BY
000460*                  STATUS AND LOAN ID BEFORE THE ACCUMULATE PASS.
000470******************************************************************
000480       IDENTIFICATION DIVISION.
000490       PROGRAM-ID.  RPTWRTR.
000500       AUTHOR.  MARY PATRICIA SUAREZ.
000510       INSTALLATION.  CIRCULATION SYSTEMS GROUP.
000520       DATE-WRITTEN.  05/16/94.
000530       DATE-COMPILED.
000540       SECURITY.  NONE.
000550 
000560       ENVIRONMENT DIVISION.
000570       CONFIGURATION SECTION.
000580       SPECIAL-NAMES.
000590           C01 IS TOP-OF-FORM.
000600
000610*---------------------------------------------------------
000620* SORT-WORK-FILE is a private scratch sort file this program
000630* uses to put TABELA-EMPRESTIMOS into status-then-loan-ID order
000640* before 2000-ACCUMULATE walks it -- see 1500-SORT-LOAN-TABLE.
000650* LOANRUN still owns every real data file; this one never
000660* holds anything but a working copy of the loan entries
000670* passed in on this call, and is gone when RPTWRTR returns.
000680*---------------------------------------------------------
000690       INPUT-OUTPUT SECTION.
000700       FILE-CONTROL.
000710           SELECT SORT-WORK-FILE ASSIGN TO SORTWK1.
000720
000730       DATA DIVISION.
000740       FILE SECTION.
000750       SD  SORT-WORK-FILE.
000760       01  SW-LOAN-RECORD.
000770           05  SW-STATUS-RANK          PIC 9(01).
000780           05  SW-LOAN-ID              PIC 9(06).
000790           05  SW-LOAN-USER-ID         PIC 9(06).
000800           05  SW-LOAN-BOOK-ID         PIC 9(06).
000810           05  SW-LOAN-DATE            PIC 9(08).
000820           05  SW-LOAN-DUE-DATE        PIC 9(08).
000830           05  SW-LOAN-RETN-DATE       PIC 9(08).
000840           05  SW-LOAN-STATUS          PIC X(01).
000850           05  SW-LOAN-FINE            PIC S9(08)V99 COMP-3.
000860           05  FILLER                  PIC X(02).
000870
000880*---------------------------------------------------------
000890* THE TWO 77-LEVELS BELOW EXIST ONLY FOR THE SORT PASS ADDED
000900* UNDER REQUEST 4966 -- W-SORT-INDEX WALKS TABELA-EMPRESTIMOS ON
000910* THE WAY IN AND TABELA-EMPRESTIMOS AGAIN ON THE WAY BACK OUT (SEE
000920* 1520-RELEASE-LOANS AND 1560-RETURN-LOANS), AND W-SORT-EOF-SW
000930* CATCHES THE RETURN-AT-END CONDITION SO 1565-RETURN-ONE-LOAN
000940* KNOWS WHEN THE SORTED FILE IS EXHAUSTED.
000950*---------------------------------------------------------
000960       WORKING-STORAGE SECTION.
000970*---------------------------------------------------------
000980* RPTWRTR OWNS NO FDs OF ITS OWN -- LOANRUN LOADS THE THREE
000990* MASTER TABLES AND SETS THE RUN DATE BEFORE IT CALLS THIS
001000* PROGRAM BARE.  COPY COMUM BELOW IS WHAT PUTS DATA-CORRENTE,
001010* CONTADOR-VARREDURA, TABELA-EMPRESTIMOS/TABELA-LIVROS/
001020* TABELA-SOCIOS AND AC-RPT-LINHA-TAB WHERE BOTH PROGRAMS CAN
001030* SEE THEM WITHOUT A LINKAGE SECTION OR ANYTHING ON THE CALL
001040* STATEMENT ITSELF -- SAME AS BOOKMAINT/USERMAINT/LNENGINE.
001050*---------------------------------------------------------
001060       COPY COMUM.
001070*---------------------------------------------------------
001080* AC-RPT-LINHA IS A PURELY LOCAL SCRATCH SLOT -- 1900-EMIT-LINE
001090* MOVES WHICHEVER PRINT LINE IS CURRENT IN HERE, THEN STACKS
001100* IT INTO AC-RPT-LINHA-TAB (FROM COMUM) FOR LOANRUN TO WRITE.
001110*---------------------------------------------------------
001120       01  AC-RPT-LINHA                PIC X(80).
001130       77  W-SORT-INDEX                PIC 9(04) COMP.
001140       77  W-SORT-EOF-SW               PIC X(01) VALUE "N".
001150           88  SORT-AT-EOF                 VALUE "Y".
001160
001170*---------------------------------------------------------
001180* W-LINE-COUNTERS -- W-SCAN-INDEX is the one table subscript
001190* reused across the loan/book/user walking loops below (never
001200* two loops active at once, so one subscript is enough).
001210* W-PAGE-NUMBER and W-LINE-COUNT exist for the day this report
001220* grows page breaks; neither is acted on yet.
001230*---------------------------------------------------------
001240       01  W-LINE-COUNTERS.
001250           05  W-SCAN-INDEX            PIC 9(04) COMP.
001260           05  W-PAGE-NUMBER           PIC 9(04) COMP VALUE ZERO.
001270           05  W-LINE-COUNT            PIC 9(02) COMP VALUE 99.
001280
001290*---------------------------------------------------------
001300* W-BREAK-WORK -- the running subtotal for whichever status
001310* group 2000-ACCUMULATE is currently walking.  Cleared by
001320* 2600-PRINT-SUBTOTAL every time the status changes (or the
001330* table runs out), so a fresh group always starts from zero.
001340*---------------------------------------------------------
001350       01  W-BREAK-WORK.
001360           05  W-PRIOR-STATUS          PIC X(01) VALUE SPACES.
001370           05  W-BREAK-LOAN-COUNT      PIC 9(06) COMP VALUE ZERO.
001380           05  W-BREAK-FINE-TOTAL      PIC S9(08)V99 VALUE ZERO.
001390
001400*---------------------------------------------------------
001410* W-GRAND-TOTALS -- accumulated once per table entry across
001420* the whole run (never reset mid-report the way W-BREAK-WORK
001430* is) and printed once at the very end by
001440* 4000-PRINT-FINAL-TOTALS.
001450*---------------------------------------------------------
001460       01  W-GRAND-TOTALS.
001470           05  W-TOTAL-LOANS           PIC 9(06) COMP VALUE ZERO.
001480           05  W-TOTAL-ACTIVE          PIC 9(06) COMP VALUE ZERO.
001490           05  W-TOTAL-OVERDUE         PIC 9(06) COMP VALUE ZERO.
001500           05  W-TOTAL-RETURNED        PIC 9(06) COMP VALUE ZERO.
001510           05  W-TOTAL-FINES           PIC S9(08)V99 VALUE ZERO.
001520           05  W-BOOKS-TOTAL           PIC 9(06) COMP VALUE ZERO.
001530           05  W-BOOKS-AVAILABLE       PIC 9(06) COMP VALUE ZERO.
001540           05  W-BOOKS-ON-LOAN         PIC 9(06) COMP VALUE ZERO.
001550           05  W-USERS-TOTAL           PIC 9(06) COMP VALUE ZERO.
001560           05  W-USERS-ACTIVE          PIC 9(06) COMP VALUE ZERO.
001570           05  W-USERS-INACTIVE        PIC 9(06) COMP VALUE ZERO.
001580 
001590*---------------------------------------------------------
001600* Run-date scratch -- REDEFINES the eight-digit run date so
001610* the heading line can print it MM/DD/YYYY without an
001620* intrinsic FUNCTION.
001630*---------------------------------------------------------
001640       01  W-RUN-DATE-AREA.
001650           05  W-RUN-DATE-EIGHT        PIC 9(08).
001660       01  W-RUN-DATE-R REDEFINES W-RUN-DATE-AREA.
001670           05  W-RUN-DATE-YYYY         PIC 9(04).
001680           05  W-RUN-DATE-MM           PIC 9(02).
001690           05  W-RUN-DATE-DD           PIC 9(02).
001700 
001710*---------------------------------------------------------
001720* Report-status-name table -- REDEFINES a one-line literal
001730* as four 8-character slots so 2500-CONTROL-BREAK can print
001740* the English name for the LOAN-STATUS byte without a string
001750* of nested IFs.
001760*---------------------------------------------------------
001770       01  W-STATUS-NAME-LIST.
001780           05  FILLER                  PIC X(08) VALUE "ACTIVE  ".
001790           05  FILLER                  PIC X(08) VALUE "RENEWED ".
001800           05  FILLER                  PIC X(08) VALUE "OVERDUE ".
001810           05  FILLER                  PIC X(08) VALUE "RETURNED".
001820       01  W-STATUS-NAME-TABLE REDEFINES W-STATUS-NAME-LIST.
001830           05  W-STATUS-NAME-ENTRY     PIC X(08) OCCURS 4 TIMES.
001840       01  W-STATUS-NAME-PICK          PIC X(08).
001850 
001860*---------------------------------------------------------
001870* THE PRINT LINES BELOW ARE ALL BUILT THE SAME WAY -- A FIXED
001880* 80-BYTE 01-LEVEL WITH LITERAL FILLER CARRYING THE CONSTANT
001890* TEXT AND A HANDFUL OF NAMED FIELDS FOR THE VALUES THAT CHANGE
001900* PER LINE.  1900-EMIT-LINE NEVER LOOKS INSIDE THESE GROUPS --
001910* IT JUST MOVES WHICHEVER ONE IS CURRENT INTO AC-RPT-LINHA,
001920* SO EVERY LAYOUT BELOW MUST COME OUT TO EXACTLY 80 BYTES.
001930*---------------------------------------------------------
001940       01  W-HEADING-LINE-1.
001950           05  FILLER                  PIC X(30)
001960               VALUE "CIRCULATION SYSTEMS GROUP".
001970           05  FILLER                  PIC X(20)
001980               VALUE "CIRCULATION STATUS REPORT".
001990           05  FILLER                  PIC X(06) VALUE "PAGE ".
002000           05  H1-PAGE-NUMBER          PIC ZZZ9.
002010           05  FILLER                  PIC X(20) VALUE SPACES.
002020
002030*    SECOND HEADING LINE -- JUST THE RUN DATE, SPLIT OUT OF
002040*    W-RUN-DATE-AREA BY 0000-MAIN BEFORE THE HEADING PARAGRAPH
002050*    RUNS.  KEPT ON ITS OWN LINE SINCE REQUEST 4472 ADDED THE
002060*    BOOK/MEMBER COUNTS AND THE FIRST LINE HAD NO ROOM LEFT.
002070       01  W-HEADING-LINE-2.
002080           05  FILLER                  PIC X(11) VALUE "RUN DATE: ".
002090           05  H2-RUN-MM               PIC 99.
002100           05  FILLER                  PIC X(01) VALUE "/".
002110           05  H2-RUN-DD               PIC 99.
002120           05  FILLER                  PIC X(01) VALUE "/".
002130           05  H2-RUN-YYYY             PIC 9999.
002140           05  FILLER                  PIC X(59) VALUE SPACES.
002150
002160*    COLUMN HEADER LINE -- PRINTED ONCE PER PAGE UNDER THE TWO
002170*    HEADING LINES ABOVE, RIGHT BEFORE THE FIRST DETAIL LINE.
002180       01  W-COLUMN-LINE.
002190           05  FILLER  PIC X(08) VALUE "LOAN ID ".
002200           05  FILLER  PIC X(08) VALUE "USER ID ".
002210           05  FILLER  PIC X(08) VALUE "BOOK ID ".
002220           05  FILLER  PIC X(11) VALUE "DUE DATE   ".
002230           05  FILLER  PIC X(09) VALUE "STATUS   ".
002240           05  FILLER  PIC X(10) VALUE "FINE      ".
002250           05  FILLER  PIC X(26) VALUE SPACES.
002260
002270*    ONE DETAIL LINE PER LOAN ENTRY -- BUILT BY 2100-PRINT-DETAIL
002280*    IN LOAN-ID/USER-ID/BOOK-ID/DUE-DATE/STATUS/FINE ORDER TO
002290*    MATCH W-COLUMN-LINE ABOVE.
002300       01  W-DETAIL-LINE.
002310           05  D-LOAN-ID               PIC ZZZZZ9.
002320           05  FILLER                  PIC X(02) VALUE SPACES.
002330           05  D-USER-ID               PIC ZZZZZ9.
002340           05  FILLER                  PIC X(02) VALUE SPACES.
002350           05  D-BOOK-ID               PIC ZZZZZ9.
002360           05  FILLER                  PIC X(02) VALUE SPACES.
002370           05  D-DUE-MM                PIC 99.
002380           05  FILLER                  PIC X(01) VALUE "/".
002390           05  D-DUE-DD                PIC 99.
002400           05  FILLER                  PIC X(01) VALUE "/".
002410           05  D-DUE-YYYY              PIC 9999.
002420           05  FILLER                  PIC X(02) VALUE SPACES.
002430           05  D-STATUS-NAME           PIC X(08).
002440           05  FILLER                  PIC X(02) VALUE SPACES.
002450           05  D-FINE                  PIC ZZ,ZZ9.99.
002460           05  FILLER                  PIC X(25) VALUE SPACES.
002470 
002480*    PRINTED BY 2600-PRINT-SUBTOTAL EVERY TIME LOAN-STATUS
002490*    CHANGES (SEE 2000-ACCUMULATE) OR AT THE VERY END OF THE
002500*    LOAN TABLE -- CARRIES THE ENGLISH STATUS NAME, HOW MANY
002510*    LOANS FELL IN THAT GROUP, AND THE GROUP'S FINE TOTAL.
002520       01  W-SUBTOTAL-LINE.
002530           05  FILLER                  PIC X(08) VALUE SPACES.
002540           05  FILLER                  PIC X(12) VALUE "SUBTOTAL -- ".
002550           05  S-STATUS-NAME           PIC X(08).
002560           05  FILLER                  PIC X(04) VALUE SPACES.
002570           05  S-LOAN-COUNT            PIC ZZZZZ9.
002580           05  FILLER                  PIC X(08) VALUE " LOANS  ".
002590           05  S-FINE-TOTAL            PIC ZZZ,ZZ9.99.
002600           05  FILLER                  PIC X(24) VALUE SPACES.
002610
002620*    ONE GENERIC LABEL/VALUE LINE REUSED TEN TIMES BY
002630*    4000-PRINT-FINAL-TOTALS -- T-LABEL AND T-VALUE ARE LOADED
002640*    FRESH BEFORE EACH CALL TO 4100-PRINT-ONE-TOTAL RATHER THAN
002650*    KEEPING TEN SEPARATE 01-LEVELS FOR TEN NEARLY IDENTICAL
002660*    LINES.
002670       01  W-TOTALS-LINE.
002680           05  FILLER                  PIC X(30) VALUE SPACES.
002690           05  T-LABEL                 PIC X(24) VALUE SPACES.
002700           05  T-VALUE                 PIC ZZZ,ZZ9.99.
002710           05  FILLER                  PIC X(16) VALUE SPACES.
002720
002730*    REQUEST 4903 -- THE ONE LINE ON THIS REPORT THAT DOES NOT
002740*    COME FROM TABELA-EMPRESTIMOS AT ALL.  CV-QTDE-ATRASOS
002750*    ARRIVES FROM LOANRUN'S CALL TO LNENGINE'S 4000-OVERDUE-SWEEP
002760*    AND IS JUST CARRIED THROUGH TO THE FOOT OF THE REPORT.
002770       01  W-SWEEP-LINE.
002780           05  FILLER                  PIC X(01) VALUE SPACES.
002790           05  FILLER                  PIC X(24)
002800               VALUE "LOANS MARKED OVERDUE: ".
002810           05  W-SWEEP-COUNT           PIC ZZZZZ9.
002820           05  FILLER                  PIC X(49) VALUE SPACES.
002830
002840*---------------------------------------------------------
002850* DC-DATA-EXECUCAO/CV-QTDE-ATRASOS/TABELA-EMPRESTIMOS/TABE-
002860* LA-LIVROS/TABELA-SOCIOS/AC-RPT-LINHA-TAB (ALL FROM COMUM) ARE
002870* THIS PROGRAM'S WHOLE CALLING CONTRACT NOW -- LOANRUN SETS THEM
002880* ALL BEFORE IT CALLS THIS PROGRAM BARE, NO LINKAGE SECTION OR
002890* NOTHING ON THE CALL STATEMENT ITSELF.  DC-DATA-EXECUCAO IS SPLI-
002900* T APART INTO W-RUN-DATE-AREA FOR PRINTING ONLY -- THIS PROG-
002910* RAM NEVER COMPARES DATES OR COMPUTES A FINE, THAT ALL HAPP-
002920* ENED UPSTREAM IN LNENGINE BEFORE LOANRUN EVER CALLED US.  CV-QU-
002930* TDE-ATRASOS IS CARRIED STRAIGHT THROUGH TO W-SWEEP-LINE.  TABE-
002940* LA-EMPRESTIMOS IS THE ONLY ONE OF THE THREE INBOUND TABLES THIS
002950* PROGRAM ACTUALLY REORDERS (VIA 1500-SORT-LOAN-TABLE) RATH-
002960* ER THAN JUST SCANNING IN THE ORDER IT ARRIVED; THIS PROG-
002970* RAM ONLY LOOKS AT TAB-LIVRO-DISPONIVEL AND TAB-SOCIO-ATIVO
002980* OF THE OTHER TWO TABLES.
002990*---------------------------------------------------------
003000
003010 PROCEDURE DIVISION.
003020*---------------------------------------------------------
003030* 0000-MAIN -- FIXED CALL SEQUENCE: HEADINGS, THEN SORT THE
003040* LOAN TABLE INTO STATUS ORDER (REQUEST 4966), THEN WALK IT
003050* ONCE PRINTING DETAIL AND ACCUMULATING BOTH THE CURRENT
003060* BREAK GROUP AND THE GRAND TOTALS, THEN CLOSE OUT WHATEVER
003070* GROUP WAS STILL OPEN WHEN THE TABLE RAN OUT, THEN COUNT
003080* BOOKS AND USERS FOR THE FINAL TOTALS BLOCK.  RPTWRTR NEVER
003090* OPENS A FILE OF ITS OWN -- EVERY LINE IT BUILDS GOES INTO
003100* AC-RPT-LINHA-TAB FOR LOANRUN TO WRITE AFTER WE GOBACK.
003110*---------------------------------------------------------
003120       0000-MAIN.
003130           MOVE ZERO TO AC-RPT-QTDE-LINHAS.
003140           MOVE DC-DATA-EXECUCAO TO W-RUN-DATE-AREA.
003150           PERFORM 1000-PRINT-HEADINGS THRU 1000-PRINT-HEADINGS-EXIT.
003160           PERFORM 1500-SORT-LOAN-TABLE THRU 1500-SORT-LOAN-TABLE-EXIT.
003170           PERFORM 2000-ACCUMULATE THRU 2000-ACCUMULATE-EXIT
003180               VARYING W-SCAN-INDEX FROM 1 BY 1
003190               UNTIL W-SCAN-INDEX > QTDE-EMPRESTIMOS.
003200*    THE LAST STATUS GROUP IN THE TABLE NEVER TRIPS THE
003210*    CHANGE-OF-STATUS TEST INSIDE 2000-ACCUMULATE, SO ITS
003220*    SUBTOTAL HAS TO BE FORCED OUT HERE ONCE THE LOOP ENDS.
003230           IF W-PRIOR-STATUS NOT = SPACES
003240               PERFORM 2600-PRINT-SUBTOTAL
003250                   THRU 2600-PRINT-SUBTOTAL-EXIT.
003260           PERFORM 3000-COUNT-BOOKS THRU 3000-COUNT-BOOKS-EXIT
003270               VARYING W-SCAN-INDEX FROM 1 BY 1
003280               UNTIL W-SCAN-INDEX > QTDE-LIVROS.
003290           PERFORM 3500-COUNT-USERS THRU 3500-COUNT-USERS-EXIT
003300               VARYING W-SCAN-INDEX FROM 1 BY 1
003310               UNTIL W-SCAN-INDEX > QTDE-SOCIOS.
003320           PERFORM 4000-PRINT-FINAL-TOTALS
003330               THRU 4000-PRINT-FINAL-TOTALS-EXIT.
003340           GOBACK.
003350
003360*---------------------------------------------------------
003370* 1000-PRINT-HEADINGS -- PAGE NUMBER, RUN DATE AND COLUMN
003380* HEADER, IN THAT ORDER.  ONLY EVER CALLED ONCE PER RUN SINCE
003390* THIS PROGRAM DOES NOT YET PAGE-BREAK THE DETAIL SECTION --
003400* W-LINE-COUNT IS RESET HERE AGAINST THE DAY IT DOES.
003410*---------------------------------------------------------
003420       1000-PRINT-HEADINGS.
003430           ADD 1 TO W-PAGE-NUMBER.
003440           MOVE W-PAGE-NUMBER TO H1-PAGE-NUMBER.
003450           MOVE W-HEADING-LINE-1 TO AC-RPT-LINHA.
003460           PERFORM 1900-EMIT-LINE THRU 1900-EMIT-LINE-EXIT.
003470           MOVE W-RUN-DATE-MM TO H2-RUN-MM.
003480           MOVE W-RUN-DATE-DD TO H2-RUN-DD.
003490           MOVE W-RUN-DATE-YYYY TO H2-RUN-YYYY.
003500           MOVE W-HEADING-LINE-2 TO AC-RPT-LINHA.
003510           PERFORM 1900-EMIT-LINE THRU 1900-EMIT-LINE-EXIT.
003520           MOVE W-COLUMN-LINE TO AC-RPT-LINHA.
003530           PERFORM 1900-EMIT-LINE THRU 1900-EMIT-LINE-EXIT.
003540           MOVE ZERO TO W-LINE-COUNT.
003550       1000-PRINT-HEADINGS-EXIT.
003560           EXIT.
003570
003580*---------------------------------------------------------
003590* 1500-SORT-LOAN-TABLE -- REQUEST 4966.  DESK CAUGHT THE
003600* SUBTOTALS PRINTING IN FRAGMENTS BECAUSE TABELA-EMPRESTIMOS
003610* ARRIVES IN LOAN-ID ORDER (THE ORDER LOANRUN BUILDS IT IN)
003620* AND STATUSES INTERLEAVE THROUGHOUT THE TABLE.  RUNS THE
003630* TABLE THROUGH SORT-WORK-FILE ONCE, GROUPED BY STATUS
003640* (SW-STATUS-RANK, SO THE GROUPS COME OUT ACTIVE/RENEWED/
003650* OVERDUE/RETURNED IN THAT ORDER, NOT ALPHABETICAL) AND BY
003660* LOAN ID WITHIN A STATUS, THEN WRITES THE SORTED ROWS BACK
003670* INTO TABELA-EMPRESTIMOS IN PLACE.  SAFE TO REORDER IN PLACE --
003680* LOANRUN ALREADY WROTE THE LOAN MASTER BACK OUT IN
003690* 8000-WRITE-MASTERS BEFORE IT CALLS THIS PROGRAM.
003700*---------------------------------------------------------
003710       1500-SORT-LOAN-TABLE.
003720           SORT SORT-WORK-FILE
003730               ON ASCENDING KEY SW-STATUS-RANK
003740               ON ASCENDING KEY SW-LOAN-ID
003750               INPUT PROCEDURE 1520-RELEASE-LOANS
003760                   THRU 1520-RELEASE-LOANS-EXIT
003770               OUTPUT PROCEDURE 1560-RETURN-LOANS
003780                   THRU 1560-RETURN-LOANS-EXIT.
003790       1500-SORT-LOAN-TABLE-EXIT.
003800           EXIT.
003810
003820       1520-RELEASE-LOANS.
003830           PERFORM 1525-RELEASE-ONE-LOAN
003840               THRU 1525-RELEASE-ONE-LOAN-EXIT
003850               VARYING W-SORT-INDEX FROM 1 BY 1
003860               UNTIL W-SORT-INDEX > QTDE-EMPRESTIMOS.
003870       1520-RELEASE-LOANS-EXIT.
003880           EXIT.
003890
003900       1525-RELEASE-ONE-LOAN.
003910           SET IX-EMPRESTIMO TO W-SORT-INDEX.
003920           PERFORM 1530-PICK-STATUS-RANK
003930               THRU 1530-PICK-STATUS-RANK-EXIT.
003940           MOVE TAB-EMP-ID (IX-EMPRESTIMO)        TO SW-LOAN-ID.
003950           MOVE TAB-EMP-SOCIO-ID (IX-EMPRESTIMO)   TO SW-LOAN-USER-ID.
003960           MOVE TAB-EMP-LIVRO-ID (IX-EMPRESTIMO)   TO SW-LOAN-BOOK-ID.
003970           MOVE TAB-EMP-DATA (IX-EMPRESTIMO)      TO SW-LOAN-DATE.
003980           MOVE TAB-EMP-VENCTO (IX-EMPRESTIMO)  TO SW-LOAN-DUE-DATE.
003990           MOVE TAB-EMP-DEVOLUCAO (IX-EMPRESTIMO) TO SW-LOAN-RETN-DATE.
004000           MOVE TAB-EMP-STATUS (IX-EMPRESTIMO)    TO SW-LOAN-STATUS.
004010           MOVE TAB-EMP-MULTA (IX-EMPRESTIMO)      TO SW-LOAN-FINE.
004020           RELEASE SW-LOAN-RECORD.
004030       1525-RELEASE-ONE-LOAN-EXIT.
004040           EXIT.
004050
004060*---------------------------------------------------------
004070* 1530-PICK-STATUS-RANK GIVES EACH STATUS BYTE A SORT RANK
004080* SO THE REPORT GROUPS COME OUT IN THE SAME A/R/L/D ORDER
004090* W-STATUS-NAME-LIST ALREADY PRINTS THEM IN, INSTEAD OF
004100* PLAIN ASCII ORDER (WHICH WOULD PUT D AHEAD OF L).
004110*---------------------------------------------------------
004120       1530-PICK-STATUS-RANK.
004130           EVALUATE TAB-EMP-STATUS (IX-EMPRESTIMO)
004140               WHEN "A"
004150                   MOVE 1 TO SW-STATUS-RANK
004160               WHEN "R"
004170                   MOVE 2 TO SW-STATUS-RANK
004180               WHEN "L"
004190                   MOVE 3 TO SW-STATUS-RANK
004200               WHEN "D"
004210                   MOVE 4 TO SW-STATUS-RANK
004220               WHEN OTHER
004230                   MOVE 9 TO SW-STATUS-RANK
004240           END-EVALUATE.
004250       1530-PICK-STATUS-RANK-EXIT.
004260           EXIT.
004270
004280       1560-RETURN-LOANS.
004290           MOVE "N" TO W-SORT-EOF-SW.
004300           MOVE ZERO TO W-SORT-INDEX.
004310           PERFORM 1565-RETURN-ONE-LOAN
004320               THRU 1565-RETURN-ONE-LOAN-EXIT
004330               UNTIL SORT-AT-EOF.
004340       1560-RETURN-LOANS-EXIT.
004350           EXIT.
004360
004370       1565-RETURN-ONE-LOAN.
004380           RETURN SORT-WORK-FILE
004390               AT END
004400                   MOVE "Y" TO W-SORT-EOF-SW.
004410           IF NOT SORT-AT-EOF
004420               ADD 1 TO W-SORT-INDEX
004430               SET IX-EMPRESTIMO TO W-SORT-INDEX
004440               MOVE SW-LOAN-ID        TO TAB-EMP-ID (IX-EMPRESTIMO)
004450               MOVE SW-LOAN-USER-ID   TO
004460                   TAB-EMP-SOCIO-ID (IX-EMPRESTIMO)
004470               MOVE SW-LOAN-BOOK-ID   TO
004480                   TAB-EMP-LIVRO-ID (IX-EMPRESTIMO)
004490               MOVE SW-LOAN-DATE      TO
004500                   TAB-EMP-DATA (IX-EMPRESTIMO)
004510               MOVE SW-LOAN-DUE-DATE  TO
004520                   TAB-EMP-VENCTO (IX-EMPRESTIMO)
004530               MOVE SW-LOAN-RETN-DATE TO
004540                   TAB-EMP-DEVOLUCAO (IX-EMPRESTIMO)
004550               MOVE SW-LOAN-STATUS    TO
004560                   TAB-EMP-STATUS (IX-EMPRESTIMO)
004570               MOVE SW-LOAN-FINE      TO
004580                   TAB-EMP-MULTA (IX-EMPRESTIMO).
004590       1565-RETURN-ONE-LOAN-EXIT.
004600           EXIT.
004610
004620       1900-EMIT-LINE.
004630*    LOANRUN OWNS THE REPORT-FILE FD, NOT THIS PROGRAM.  WE
004640*    STACK EVERY LINE INTO AC-RPT-LINHA-TAB HERE SO ONE CALL TO
004650*    RPTWRTR CAN HAND BACK THE WHOLE PRINTOUT; LOANRUN WALKS
004660*    THE TABLE FOR AC-RPT-QTDE-LINHAS ENTRIES AND WRITES
004670*    EACH ONE AFTER WE RETURN CONTROL.
004680           ADD 1 TO AC-RPT-QTDE-LINHAS.
004690           SET IX-RELATORIO TO AC-RPT-QTDE-LINHAS.
004700           MOVE AC-RPT-LINHA TO AC-RPT-LINHA-ENTRY (IX-RELATORIO).
004710           ADD 1 TO W-LINE-COUNT.
004720       1900-EMIT-LINE-EXIT.
004730           EXIT.
004740 
004750*---------------------------------------------------------
004760* 2000-ACCUMULATE -- CALLED ONCE PER LOAN-TABLE ENTRY, IN THE
004770* SORTED ORDER 1500-SORT-LOAN-TABLE LEFT IT IN.  WATCHES FOR
004780* THE STATUS BYTE CHANGING FROM THE PRIOR ENTRY (THE CONTROL
004790* BREAK) AND PRINTS THE SUBTOTAL LINE FOR THE GROUP THAT JUST
004800* ENDED BEFORE STARTING THE NEW ONE.  W-STATUS-NAME-PICK IS
004810* SET HERE BUT NOT ACTUALLY USED UNTIL 2170-PICK-STATUS-NAME
004820* OVERWRITES IT -- LEFT OVER FROM AN EARLIER VERSION AND
004830* HARMLESS TO LEAVE IN PLACE.
004840*---------------------------------------------------------
004850       2000-ACCUMULATE.
004860           SET IX-EMPRESTIMO TO W-SCAN-INDEX.
004870           MOVE TAB-EMP-STATUS (IX-EMPRESTIMO) TO W-STATUS-NAME-PICK.
004880           IF W-PRIOR-STATUS NOT = SPACES
004890              AND W-PRIOR-STATUS NOT = TAB-EMP-STATUS (IX-EMPRESTIMO)
004900               PERFORM 2600-PRINT-SUBTOTAL
004910                   THRU 2600-PRINT-SUBTOTAL-EXIT.
004920           MOVE TAB-EMP-STATUS (IX-EMPRESTIMO) TO W-PRIOR-STATUS.
004930           PERFORM 2100-PRINT-DETAIL THRU 2100-PRINT-DETAIL-EXIT.
004940           ADD 1 TO W-BREAK-LOAN-COUNT.
004950           ADD TAB-EMP-MULTA (IX-EMPRESTIMO) TO W-BREAK-FINE-TOTAL.
004960           ADD 1 TO W-TOTAL-LOANS.
004970           ADD TAB-EMP-MULTA (IX-EMPRESTIMO) TO W-TOTAL-FINES.
004980           EVALUATE TAB-EMP-STATUS (IX-EMPRESTIMO)
004990               WHEN "A"
005000                   ADD 1 TO W-TOTAL-ACTIVE
005010               WHEN "R"
005020                   ADD 1 TO W-TOTAL-ACTIVE
005030               WHEN "L"
005040                   ADD 1 TO W-TOTAL-OVERDUE
005050               WHEN "D"
005060                   ADD 1 TO W-TOTAL-RETURNED
005070           END-EVALUATE.
005080       2000-ACCUMULATE-EXIT.
005090           EXIT.
005100 
005110*    BUILDS ONE DETAIL LINE FOR THE LOAN ENTRY CURRENTLY
005120*    POINTED AT BY IX-EMPRESTIMO AND STACKS IT INTO THE REPORT
005130*    TABLE VIA 1900-EMIT-LINE.
005140       2100-PRINT-DETAIL.
005150           MOVE TAB-EMP-ID (IX-EMPRESTIMO) TO D-LOAN-ID.
005160           MOVE TAB-EMP-SOCIO-ID (IX-EMPRESTIMO) TO D-USER-ID.
005170           MOVE TAB-EMP-LIVRO-ID (IX-EMPRESTIMO) TO D-BOOK-ID.
005180           PERFORM 2150-SPLIT-DUE-DATE THRU 2150-SPLIT-DUE-DATE-EXIT.
005190           PERFORM 2170-PICK-STATUS-NAME
005200               THRU 2170-PICK-STATUS-NAME-EXIT.
005210           MOVE W-STATUS-NAME-PICK TO D-STATUS-NAME.
005220           MOVE TAB-EMP-MULTA (IX-EMPRESTIMO) TO D-FINE.
005230           MOVE W-DETAIL-LINE TO AC-RPT-LINHA.
005240           PERFORM 1900-EMIT-LINE THRU 1900-EMIT-LINE-EXIT.
005250       2100-PRINT-DETAIL-EXIT.
005260           EXIT.
005270 
005280*    W-RUN-DATE-AREA/W-RUN-DATE-R IS THE ONLY DATE-SPLITTING
005290*    WORK AREA THIS PROGRAM OWNS, SO IT DOES DOUBLE DUTY --
005300*    BORROWED HERE TO SPLIT THE LOAN'S DUE DATE, THEN RESTORED
005310*    TO THE RUN DATE ON THE LAST LINE SO 1000-PRINT-HEADINGS
005320*    IS NOT LEFT HOLDING A STALE VALUE FOR THE NEXT PAGE.
005330       2150-SPLIT-DUE-DATE.
005340           MOVE TAB-EMP-VENCTO (IX-EMPRESTIMO) TO W-RUN-DATE-AREA.
005350           MOVE W-RUN-DATE-MM TO D-DUE-MM.
005360           MOVE W-RUN-DATE-DD TO D-DUE-DD.
005370           MOVE W-RUN-DATE-YYYY TO D-DUE-YYYY.
005380           MOVE DC-DATA-EXECUCAO TO W-RUN-DATE-AREA.
005390       2150-SPLIT-DUE-DATE-EXIT.
005400           EXIT.
005410 
005420*---------------------------------------------------------
005430* 2170-PICK-STATUS-NAME turns the one-byte LOAN-STATUS code
005440* into its printable name via W-STATUS-NAME-TABLE -- A/R/L/D
005450* map onto table entries 1-4 in that fixed order.
005460*---------------------------------------------------------
005470       2170-PICK-STATUS-NAME.
005480           EVALUATE TAB-EMP-STATUS (IX-EMPRESTIMO)
005490               WHEN "A"
005500                   MOVE W-STATUS-NAME-ENTRY (1) TO W-STATUS-NAME-PICK
005510               WHEN "R"
005520                   MOVE W-STATUS-NAME-ENTRY (2) TO W-STATUS-NAME-PICK
005530               WHEN "L"
005540                   MOVE W-STATUS-NAME-ENTRY (3) TO W-STATUS-NAME-PICK
005550               WHEN "D"
005560                   MOVE W-STATUS-NAME-ENTRY (4) TO W-STATUS-NAME-PICK
005570               WHEN OTHER
005580                   MOVE SPACES TO W-STATUS-NAME-PICK
005590           END-EVALUATE.
005600       2170-PICK-STATUS-NAME-EXIT.
005610           EXIT.
005620 
005630*---------------------------------------------------------
005640* 2600-PRINT-SUBTOTAL -- CLOSES OUT THE STATUS GROUP THAT
005650* W-PRIOR-STATUS STILL HOLDS: LOOKS UP ITS ENGLISH NAME,
005660* PRINTS THE ACCUMULATED COUNT AND FINE TOTAL FOR THE GROUP,
005670* THEN ZEROES THE BREAK COUNTERS SO THE NEXT GROUP STARTS
005680* CLEAN.  RELIES ON THE LOAN TABLE ARRIVING PRE-SORTED BY
005690* STATUS (REQUEST 4966) -- WITHOUT THE SORT THIS PARAGRAPH
005700* WOULD FIRE ONCE PER STATUS CHANGE INSTEAD OF ONCE PER GROUP.
005710*---------------------------------------------------------
005720       2600-PRINT-SUBTOTAL.
005730           MOVE W-PRIOR-STATUS TO W-STATUS-NAME-PICK.
005740           EVALUATE W-PRIOR-STATUS
005750               WHEN "A"
005760                   MOVE W-STATUS-NAME-ENTRY (1) TO S-STATUS-NAME
005770               WHEN "R"
005780                   MOVE W-STATUS-NAME-ENTRY (2) TO S-STATUS-NAME
005790               WHEN "L"
005800                   MOVE W-STATUS-NAME-ENTRY (3) TO S-STATUS-NAME
005810               WHEN "D"
005820                   MOVE W-STATUS-NAME-ENTRY (4) TO S-STATUS-NAME
005830               WHEN OTHER
005840                   MOVE SPACES TO S-STATUS-NAME
005850           END-EVALUATE.
005860           MOVE W-BREAK-LOAN-COUNT TO S-LOAN-COUNT.
005870           MOVE W-BREAK-FINE-TOTAL TO S-FINE-TOTAL.
005880           MOVE W-SUBTOTAL-LINE TO AC-RPT-LINHA.
005890           PERFORM 1900-EMIT-LINE THRU 1900-EMIT-LINE-EXIT.
005900           MOVE ZERO TO W-BREAK-LOAN-COUNT W-BREAK-FINE-TOTAL.
005910       2600-PRINT-SUBTOTAL-EXIT.
005920           EXIT.
005930 
005940*    REQUEST 4472 -- BOOK TABLE ENTRIES ARE COUNTED SEPARATELY
005950*    FROM THE LOAN WALK ABOVE BECAUSE A BOOK WITH NO OPEN LOAN
005960*    NEVER APPEARS IN TABELA-EMPRESTIMOS AT ALL; THE ONLY WAY TO
005970*    COUNT AVAILABLE COPIES IS TO WALK THE FULL BOOK TABLE.
005980       3000-COUNT-BOOKS.
005990           SET IX-LIVRO TO W-SCAN-INDEX.
006000           ADD 1 TO W-BOOKS-TOTAL.
006010           IF TAB-LIVRO-DISPONIVEL (IX-LIVRO) = "Y"
006020               ADD 1 TO W-BOOKS-AVAILABLE
006030           ELSE
006040               ADD 1 TO W-BOOKS-ON-LOAN.
006050       3000-COUNT-BOOKS-EXIT.
006060           EXIT.
006070
006080*    SAME REASONING AS 3000-COUNT-BOOKS ABOVE, APPLIED TO THE
006090*    USER TABLE -- A MEMBER WITH NO OPEN LOAN STILL HAS TO BE
006100*    COUNTED IN THE ACTIVE/INACTIVE MEMBER TOTALS.
006110       3500-COUNT-USERS.
006120           SET IX-SOCIO TO W-SCAN-INDEX.
006130           ADD 1 TO W-USERS-TOTAL.
006140           IF TAB-SOCIO-ATIVO (IX-SOCIO) = "Y"
006150               ADD 1 TO W-USERS-ACTIVE
006160           ELSE
006170               ADD 1 TO W-USERS-INACTIVE.
006180       3500-COUNT-USERS-EXIT.
006190           EXIT.
006200
006210*---------------------------------------------------------
006220* 4000-PRINT-FINAL-TOTALS -- THE CLOSING BLOCK OF THE REPORT.
006230* TEN LABEL/VALUE PAIRS ARE LOADED ONE AT A TIME INTO
006240* T-LABEL/T-VALUE AND HANDED TO 4100-PRINT-ONE-TOTAL, THEN THE
006250* OVERDUE-SWEEP LINE (REQUEST 4903) IS PRINTED LAST SINCE IT
006260* IS THE ONE FIGURE ON THIS REPORT THAT DID NOT COME FROM
006270* WALKING ONE OF THE THREE INBOUND TABLES.
006280*---------------------------------------------------------
006290       4000-PRINT-FINAL-TOTALS.
006300           MOVE SPACES TO AC-RPT-LINHA.
006310           PERFORM 1900-EMIT-LINE THRU 1900-EMIT-LINE-EXIT.
006320           MOVE "TOTAL LOANS" TO T-LABEL.
006330           MOVE W-TOTAL-LOANS TO T-VALUE.
006340           PERFORM 4100-PRINT-ONE-TOTAL THRU 4100-PRINT-ONE-TOTAL-EXIT.
006350           MOVE "ACTIVE (A+R)" TO T-LABEL.
006360           MOVE W-TOTAL-ACTIVE TO T-VALUE.
006370           PERFORM 4100-PRINT-ONE-TOTAL THRU 4100-PRINT-ONE-TOTAL-EXIT.
006380           MOVE "OVERDUE (L)" TO T-LABEL.
006390           MOVE W-TOTAL-OVERDUE TO T-VALUE.
006400           PERFORM 4100-PRINT-ONE-TOTAL THRU 4100-PRINT-ONE-TOTAL-EXIT.
006410           MOVE "RETURNED (D)" TO T-LABEL.
006420           MOVE W-TOTAL-RETURNED TO T-VALUE.
006430           PERFORM 4100-PRINT-ONE-TOTAL THRU 4100-PRINT-ONE-TOTAL-EXIT.
006440           MOVE "TOTAL FINES" TO T-LABEL.
006450           MOVE W-TOTAL-FINES TO T-VALUE.
006460           PERFORM 4100-PRINT-ONE-TOTAL THRU 4100-PRINT-ONE-TOTAL-EXIT.
006470           MOVE "BOOKS TOTAL" TO T-LABEL.
006480           MOVE W-BOOKS-TOTAL TO T-VALUE.
006490           PERFORM 4100-PRINT-ONE-TOTAL THRU 4100-PRINT-ONE-TOTAL-EXIT.
006500           MOVE "BOOKS AVAILABLE" TO T-LABEL.
006510           MOVE W-BOOKS-AVAILABLE TO T-VALUE.
006520           PERFORM 4100-PRINT-ONE-TOTAL THRU 4100-PRINT-ONE-TOTAL-EXIT.
006530           MOVE "BOOKS ON LOAN" TO T-LABEL.
006540           MOVE W-BOOKS-ON-LOAN TO T-VALUE.
006550           PERFORM 4100-PRINT-ONE-TOTAL THRU 4100-PRINT-ONE-TOTAL-EXIT.
006560           MOVE "USERS TOTAL" TO T-LABEL.
006570           MOVE W-USERS-TOTAL TO T-VALUE.
006580           PERFORM 4100-PRINT-ONE-TOTAL THRU 4100-PRINT-ONE-TOTAL-EXIT.
006590           MOVE "USERS ACTIVE" TO T-LABEL.
006600           MOVE W-USERS-ACTIVE TO T-VALUE.
006610           PERFORM 4100-PRINT-ONE-TOTAL THRU 4100-PRINT-ONE-TOTAL-EXIT.
006620           MOVE "USERS INACTIVE" TO T-LABEL.
006630           MOVE W-USERS-INACTIVE TO T-VALUE.
006640           PERFORM 4100-PRINT-ONE-TOTAL THRU 4100-PRINT-ONE-TOTAL-EXIT.
006650           MOVE CV-QTDE-ATRASOS TO W-SWEEP-COUNT.
006660           MOVE W-SWEEP-LINE TO AC-RPT-LINHA.
006670           PERFORM 1900-EMIT-LINE THRU 1900-EMIT-LINE-EXIT.
006680       4000-PRINT-FINAL-TOTALS-EXIT.
006690           EXIT.
006700 
006710*    ONE PRINT PER CALL -- T-LABEL/T-VALUE MUST ALREADY BE
006720*    LOADED BY THE CALLER (SEE 4000-PRINT-FINAL-TOTALS ABOVE).
006730       4100-PRINT-ONE-TOTAL.
006740           MOVE W-TOTALS-LINE TO AC-RPT-LINHA.
006750           PERFORM 1900-EMIT-LINE THRU 1900-EMIT-LINE-EXIT.
006760       4100-PRINT-ONE-TOTAL-EXIT.
006770           EXIT.
006780
