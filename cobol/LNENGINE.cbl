000100******************************************************************
000110* Author: Joao Victor && Julio Cesar
000120* Installation: Circulation Systems Group
000130* Date-Written: 1991-11-20
000140* Date-Compiled:
000150* Security: None
000160* Purpose: The loan rule engine -- check-out, return, renewal,
000170*          fine calculation and the end-of-cycle overdue sweep.
000180*          Operates entirely against the in-memory book/user/loan
000190*          tables LOANRUN loads and writes back out; owns no FDs
000200*          of its own except the error/audit line it is handed.
000210* Tectonics: cobc
000220******************************************************************
000230* CHANGE LOG
000240*   11/20/91  JVD  ORIGINAL VERSION, MERGES THE OLD EMPRESTIMO AND
000250*                  DEVOLUCAO CRT PROGRAMS INTO ONE BATCH RULE
000260*                  ENGINE -- BOTH SHARED THE SAME THREE FILES AND
000270*                  THE ELIGIBILITY LOGIC BELONGS TOGETHER.
000280*   03/04/92  RTV  LOAN LIMIT RAISED FROM A HARD-CODED CHECK IN
000290*                  THE OLD PROGRAM TO WS-MAX-OPEN-LOANS SO IT CAN
000300*                  BE CHANGED WITHOUT A RECOMPILE OF THE CALLER.
000310*   11/19/93  JVD  ADDED 5510-JULIAN-DAY-NUMBER, REPLACES THE OLD
000320*                  DD/MM/YYYY GROUP-MOVE ARITHMETIC THAT DID NOT
000330*                  HANDLE A MONTH OR YEAR BOUNDARY CORRECTLY.
000340*   02/08/97  JVD  FINE RATE MOVED TO WS-DAILY-FINE-RATE, WAS
000350*                  LITERAL "2.00" SCATTERED IN THREE PLACES.
000360*   06/02/98  JVD  Y2K REVIEW -- 5510-JULIAN-DAY-NUMBER USES A
000370*                  FULL 4-DIGIT-YEAR JULIAN DAY NUMBER, NO
000380*                  WINDOWING NEEDED.
000390*   01/14/99  MPS  REQUEST 4471 -- CALLS BOOKMAINT/USERMAINT TO
000400*                  FLIP THE AVAILABILITY/GUARD FLAGS INSTEAD OF
000410*                  POKING THE TABLES DIRECTLY.
000420*   08/22/01  MPS  REQUEST 4903 -- OVERDUE SWEEP NOW RECOMPUTES
000430*                  THE FINE ON EVERY LOAN IT MARKS LATE, NOT JUST
000440*                  THE STATUS BYTE.
000450******************************************************************
000460       IDENTIFICATION DIVISION.
000470       PROGRAM-ID.  LNENGINE.
000480       AUTHOR.  JOAO VICTOR, JULIO CESAR.
000490       INSTALLATION.  CIRCULATION SYSTEMS GROUP.
000500       DATE-WRITTEN.  11/20/91.
000510       DATE-COMPILED.
000520       SECURITY.  NONE.
000530 
000540       ENVIRONMENT DIVISION.
000550       CONFIGURATION SECTION.
000560       SPECIAL-NAMES.
000570           C01 IS TOP-OF-FORM.
000580 
000590       DATA DIVISION.
000600       WORKING-STORAGE SECTION.
000610*---------------------------------------------------------
000620* LNENGINE OWNS NO FDs -- LOANRUN LOADS THE THREE MASTER
000630* TABLES AND MOVES ONE TRANSACTION CARD AT A TIME INTO
000640* AC-TRANSACAO, THEN CALLS THIS PROGRAM BARE.  COPY COMUM
000650* BELOW IS WHAT PUTS TABELA-SOCIOS/TABELA-LIVROS/
000660* TABELA-EMPRESTIMOS, DC-DATA-EXECUCAO, PROX-EMPRESTIMO-ID,
000670* CV-QTDE-ATRASOS AND THE AC-ERRO PAIR WHERE BOTH PROGRAMS
000680* CAN SEE THEM WITHOUT A LINKAGE SECTION OR ANYTHING ON THE
000690* CALL STATEMENT ITSELF.
000700*---------------------------------------------------------
000710       COPY COMUM.
000720*---------------------------------------------------------
000730* W-RULE-CONSTANTS -- the three numbers that drive every
000740* eligibility and fine decision in this program.  Per the
000750* 03/04/92 change log entry these used to be literals buried
000760* in IF statements; pulling them up here means a policy
000770* change (a longer grace period, a bigger fine, one more book
000780* per card) is a one-line recompile instead of a hunt through
000790* every paragraph that used to carry its own copy.
000800*---------------------------------------------------------
000810       01  W-RULE-CONSTANTS.
000820           05  W-DEFAULT-LOAN-DAYS     PIC 9(03) COMP VALUE 14.
000830           05  W-MAX-OPEN-LOANS        PIC 9(02) COMP VALUE 3.
000840           05  W-DAILY-FINE-RATE       PIC 9(02)V99 VALUE 2.00.
000850
000860*---------------------------------------------------------
000870* W-WORK-COUNTERS -- the table subscripts every lookup
000880* paragraph shares.  The four "slot" fields are reset to
000890* ZERO before each search and picked up by the caller
000900* immediately after; a slot still ZERO after the PERFORM
000910* means the search came up empty, which is how 1000-CHECKOUT,
000920* 2000-RETURN and 3000-RENEW all detect a not-found condition
000930* without a separate found/not-found switch.
000940*---------------------------------------------------------
000950       01  W-WORK-COUNTERS.
000960           05  W-SCAN-INDEX            PIC 9(04) COMP.
000970           05  W-OPEN-LOAN-COUNT       PIC 9(04) COMP.
000980           05  W-DAYS-LATE             PIC S9(05) COMP.
000990           05  W-USER-SLOT             PIC 9(04) COMP VALUE ZERO.
001000           05  W-BOOK-SLOT             PIC 9(04) COMP VALUE ZERO.
001010           05  W-LOAN-SLOT             PIC 9(04) COMP VALUE ZERO.
001020           05  W-NEW-LOAN-SLOT         PIC 9(04) COMP VALUE ZERO.
001030
001040*---------------------------------------------------------
001050* W-JULIAN-RESULTS -- scratch fields 5510-JULIAN-DAY-NUMBER
001060* and 5100-CHECK-OVERDUE pass results through.  W-JULIAN-REF
001070* and W-JULIAN-DUE hold the two day-numbers being compared;
001080* W-JULIAN-DAY-RESULT is the general-purpose output the
001090* Julian routine always leaves its answer in, whichever of
001100* the two dates it was just asked to convert.
001110*---------------------------------------------------------
001120       01  W-JULIAN-RESULTS.
001130           05  W-JULIAN-DAY-RESULT     PIC 9(07) COMP.
001140           05  W-JULIAN-DAY-BASE       PIC 9(03) COMP.
001150           05  W-JULIAN-DUE            PIC 9(07) COMP.
001160           05  W-JULIAN-REF            PIC 9(07) COMP.
001170 
001180*---------------------------------------------------------
001190* One date broken into YYYY/MM/DD -- REDEFINES the 8-digit
001200* display field so 5510-JULIAN-DAY-NUMBER can pick the parts
001210* apart without an intrinsic FUNCTION.
001220*---------------------------------------------------------
001230       01  W-DATE-SPLIT-AREA.
001240           05  W-DATE-EIGHT            PIC 9(08).
001250       01  W-DATE-SPLIT-R REDEFINES W-DATE-SPLIT-AREA.
001260           05  W-DATE-YYYY             PIC 9(04).
001270           05  W-DATE-MM               PIC 9(02).
001280           05  W-DATE-DD               PIC 9(02).
001290 
001300*---------------------------------------------------------
001310* W-MONTH-DAYS-TABLE-AREA -- days elapsed before the first of
001320* each month in a non-leap year, laid out as twelve FILLER
001330* literals and re-viewed through the OCCURS REDEFINES below.
001340* 5510-JULIAN-DAY-NUMBER indexes it by W-DATE-MM to get its
001350* running day-count base before the leap-year day is added
001360* in for dates past February.
001370*---------------------------------------------------------
001380       01  W-MONTH-DAYS-TABLE-AREA.
001390           05  FILLER  PIC 9(03) VALUE 000.
001400           05  FILLER  PIC 9(03) VALUE 031.
001410           05  FILLER  PIC 9(03) VALUE 059.
001420           05  FILLER  PIC 9(03) VALUE 090.
001430           05  FILLER  PIC 9(03) VALUE 120.
001440           05  FILLER  PIC 9(03) VALUE 151.
001450           05  FILLER  PIC 9(03) VALUE 181.
001460           05  FILLER  PIC 9(03) VALUE 212.
001470           05  FILLER  PIC 9(03) VALUE 243.
001480           05  FILLER  PIC 9(03) VALUE 273.
001490           05  FILLER  PIC 9(03) VALUE 304.
001500           05  FILLER  PIC 9(03) VALUE 334.
001510       01  W-MONTH-DAYS-TABLE REDEFINES W-MONTH-DAYS-TABLE-AREA.
001520           05  W-MONTH-DAYS-BEFORE     PIC 9(03) OCCURS 12 TIMES.
001530 
001540       77  W-LEAP-SW                   PIC X(01) VALUE "N".
001550           88  W-IS-LEAP-YEAR              VALUE "Y".
001560
001570*---------------------------------------------------------
001580* W-ERROR-LINE-WORK -- assembled by each transaction paragraph
001590* as soon as it knows which transaction it is working (the
001600* MOVE of AC-TRAN-CODE/EMPRESTIMO-ID/SOCIO-ID/LIVRO-ID at
001610* the top of 1000-CHECKOUT, 2000-RETURN and 3000-RENEW) so
001620* that whichever rejection reason eventually fires, the
001630* identifying fields are already sitting here ready for
001640* 6000-WRITE-ERROR to STRING into AC-ERRO-LINHA.
001650*---------------------------------------------------------
001660       01  W-ERROR-LINE-WORK.
001670           05  W-ERR-TRAN-CODE         PIC X(01).
001680           05  FILLER                  PIC X(01) VALUE SPACE.
001690           05  W-ERR-LOAN-ID           PIC 9(06).
001700           05  FILLER                  PIC X(01) VALUE SPACE.
001710           05  W-ERR-USER-ID           PIC 9(06).
001720           05  FILLER                  PIC X(01) VALUE SPACE.
001730           05  W-ERR-BOOK-ID           PIC 9(06).
001740           05  FILLER                  PIC X(01) VALUE SPACE.
001750           05  W-ERR-REASON            PIC X(20).
001760           05  FILLER                  PIC X(37).
001770 
001780*---------------------------------------------------------
001790* AC-TRANSACAO/AC-LIVRO/AC-SOCIO/AC-ERRO (ALL FROM COMUM) ARE
001800* THIS PROGRAM'S WHOLE CALLING CONTRACT NOW.  LOANRUN MOVES
001810* ONE CARD INTO AC-TRANSACAO BEFORE EACH BARE CALL; THIS
001820* PROGRAM MOVES INTO AC-LIVRO/AC-SOCIO BEFORE IT IN TURN
001830* CALLS BOOKMAINT/USERMAINT BARE, THE SAME WAY LOANRUN CALLS
001840* THIS PROGRAM -- NO LINKAGE SECTION AND NOTHING ON ANY OF
001850* THE THREE CALL STATEMENTS THEMSELVES.
001860*---------------------------------------------------------
001870
001880       PROCEDURE DIVISION.
001890
001900*---------------------------------------------------------
001910* 0000-MAIN -- one call handles one transaction card, or one
001920* end-of-cycle sweep request.  AC-ERRO-GRAVADO comes back
001930* "N" unless this call actually rejected something, which is
001940* how LOANRUN decides whether to copy AC-ERRO-LINHA out to
001950* the exception report for this card.
001960*---------------------------------------------------------
001970       0000-MAIN.
001980           MOVE "N" TO AC-ERRO-GRAVADO.
001990           MOVE SPACES TO AC-ERRO-LINHA.
002000           EVALUATE AC-TRAN-CODE
002010               WHEN "C"
002020                   PERFORM 1000-CHECKOUT THRU 1000-CHECKOUT-EXIT
002030               WHEN "F"
002040                   PERFORM 2000-RETURN THRU 2000-RETURN-EXIT
002050               WHEN "N"
002060                   PERFORM 3000-RENEW THRU 3000-RENEW-EXIT
002070               WHEN "O"
002080*            SWEEP CODE -- LOANRUN SETS THIS AFTER THE LAST
002090*            TRANSACTION HAS BEEN PROCESSED, NOT READ FROM
002100*            TRAN-FILE ITSELF.
002110                   PERFORM 4000-OVERDUE-SWEEP
002120                       THRU 4000-OVERDUE-SWEEP-EXIT
002130               WHEN OTHER
002140                   MOVE AC-TRAN-CODE TO W-ERR-TRAN-CODE
002150                   MOVE AC-TRAN-EMPRESTIMO-ID TO W-ERR-LOAN-ID
002160                   MOVE AC-TRAN-SOCIO-ID TO W-ERR-USER-ID
002170                   MOVE AC-TRAN-LIVRO-ID TO W-ERR-BOOK-ID
002180                   MOVE "BAD TRAN CODE" TO W-ERR-REASON
002190                   PERFORM 6000-WRITE-ERROR
002200                       THRU 6000-WRITE-ERROR-EXIT
002210           END-EVALUATE.
002220           GOBACK.
002230 
002240*---------------------------------------------------------
002250* 1000-CHECKOUT -- four gates in order: the user has to
002260* exist and be active, the user cannot already be at the
002270* open-loan limit, the book has to exist, and the book has
002280* to be marked available.  Any one failing rejects the whole
002290* card; only after all four pass does 1400-CREATE-LOAN add
002300* the new entry and the CALL to BOOKMAINT flip the book to
002310* on-loan.
002320*---------------------------------------------------------
002330       1000-CHECKOUT.
002340           MOVE AC-TRAN-CODE TO W-ERR-TRAN-CODE.
002350           MOVE AC-TRAN-EMPRESTIMO-ID TO W-ERR-LOAN-ID.
002360           MOVE AC-TRAN-SOCIO-ID TO W-ERR-USER-ID.
002370           MOVE AC-TRAN-LIVRO-ID TO W-ERR-BOOK-ID.
002380*    GATE 1 -- THE BORROWING MEMBER HAS TO BE ON FILE.
002390           PERFORM 1100-FIND-USER THRU 1100-FIND-USER-EXIT.
002400           IF W-USER-SLOT = ZERO
002410               MOVE "USER NOT FOUND" TO W-ERR-REASON
002420               PERFORM 6000-WRITE-ERROR THRU 6000-WRITE-ERROR-EXIT
002430               GO TO 1000-CHECKOUT-EXIT.
002440*    GATE 2 -- A DEACTIVATED MEMBERSHIP MAY NOT CHECK OUT
002450*    ANYTHING NEW, EVEN THOUGH ITS OPEN LOANS FROM BEFORE
002460*    DEACTIVATION ARE LEFT ALONE.
002470           IF TAB-SOCIO-ATIVO (W-USER-SLOT) NOT = "Y"
002480               MOVE "USER INACTIVE" TO W-ERR-REASON
002490               PERFORM 6000-WRITE-ERROR THRU 6000-WRITE-ERROR-EXIT
002500               GO TO 1000-CHECKOUT-EXIT.
002510*    GATE 3 -- W-MAX-OPEN-LOANS IS THE SHOP'S PER-MEMBER LIMIT
002520*    ON BOOKS OUT AT ONCE (SEE W-RULE-CONSTANTS ABOVE).
002530           PERFORM 1200-COUNT-OPEN-LOANS
002540               THRU 1200-COUNT-OPEN-LOANS-EXIT.
002550           IF W-OPEN-LOAN-COUNT >= W-MAX-OPEN-LOANS
002560               MOVE "LOAN LIMIT REACHED" TO W-ERR-REASON
002570               PERFORM 6000-WRITE-ERROR THRU 6000-WRITE-ERROR-EXIT
002580               GO TO 1000-CHECKOUT-EXIT.
002590*    GATE 4 -- THE BOOK-ID HAS TO BE A REAL CATALOG ENTRY.
002600           PERFORM 1300-FIND-BOOK THRU 1300-FIND-BOOK-EXIT.
002610           IF W-BOOK-SLOT = ZERO
002620               MOVE "BOOK NOT FOUND" TO W-ERR-REASON
002630               PERFORM 6000-WRITE-ERROR THRU 6000-WRITE-ERROR-EXIT
002640               GO TO 1000-CHECKOUT-EXIT.
002650*    GATE 5 -- AND IT HAS TO ACTUALLY BE SITTING ON THE SHELF,
002660*    NOT ALREADY OUT TO SOME OTHER MEMBER.
002670           IF TAB-LIVRO-DISPONIVEL (W-BOOK-SLOT) NOT = "Y"
002680               MOVE "BOOK NOT AVAILABLE" TO W-ERR-REASON
002690               PERFORM 6000-WRITE-ERROR THRU 6000-WRITE-ERROR-EXIT
002700               GO TO 1000-CHECKOUT-EXIT.
002710           PERFORM 1400-CREATE-LOAN THRU 1400-CREATE-LOAN-EXIT.
002720*    REQUEST 4471 -- THE AVAILABILITY FLAG IS FLIPPED THROUGH
002730*    BOOKMAINT'S 3000-SET-AVAILABILITY RATHER THAN BY A MOVE
002740*    STRAIGHT INTO THE TABLE, SO CHECKOUT AND CHECK-IN SHARE
002750*    ONE PIECE OF LOGIC INSTEAD OF TWO COPIES THAT COULD DRIFT
002760*    APART OVER TIME.
002770           MOVE "N" TO AC-LIVRO-REQUEST.
002780           MOVE TAB-LIVRO-ID (W-BOOK-SLOT) TO AC-LIVRO-ID.
002790           CALL "BOOKMAINT".
002800           MOVE AC-LIVRO-DISPONIVEL
002810               TO TAB-LIVRO-DISPONIVEL (W-BOOK-SLOT).
002820       1000-CHECKOUT-EXIT.
002830           EXIT.
002840
002850*---------------------------------------------------------
002860* 1100-FIND-USER -- straight sequential search of the member
002870* table by USER-ID.  The table is not kept in USER-ID order,
002880* so there is no shortcut search available; W-USER-SLOT comes
002890* back ZERO if nothing matched.
002900*---------------------------------------------------------
002910*---------------------------------------------------------
002920* 1100-FIND-USER -- sequential scan of the member table
002930* looking for AC-TRAN-SOCIO-ID.  Leaves W-USER-SLOT zero when the
002940* member is not on file, which GATE 1 back in 1000-CHECKOUT
002950* tests for.
002960*---------------------------------------------------------
002970       1100-FIND-USER.
002980           MOVE ZERO TO W-USER-SLOT.
002990           PERFORM 1110-TEST-ONE-USER THRU 1110-TEST-ONE-USER-EXIT
003000               VARYING W-SCAN-INDEX FROM 1 BY 1
003010               UNTIL W-SCAN-INDEX > QTDE-SOCIOS
003020                  OR W-USER-SLOT NOT = ZERO.
003030       1100-FIND-USER-EXIT.
003040           EXIT.
003050
003060*    STOPS THE SCAN AS SOON AS A MATCH IS RECORDED -- THE
003070*    UNTIL CLAUSE ABOVE CHECKS W-USER-SLOT AFTER EVERY CALL.
003080       1110-TEST-ONE-USER.
003090           IF TAB-SOCIO-ID (W-SCAN-INDEX) = AC-TRAN-SOCIO-ID
003100               MOVE W-SCAN-INDEX TO W-USER-SLOT.
003110       1110-TEST-ONE-USER-EXIT.
003120           EXIT.
003130
003140*---------------------------------------------------------
003150* 1200-COUNT-OPEN-LOANS -- counts every loan this member
003160* still has out under any of the three open statuses
003170* (Active, Renewed, or Late/overdue).  A Returned loan does
003180* not count against the limit even on the same run it was
003190* checked back in, since 2000-RETURN has already moved it to
003200* status "D" by the time a later checkout card for the same
003210* member is processed.
003220*---------------------------------------------------------
003230       1200-COUNT-OPEN-LOANS.
003240           MOVE ZERO TO W-OPEN-LOAN-COUNT.
003250           PERFORM 1210-TEST-ONE-LOAN THRU 1210-TEST-ONE-LOAN-EXIT
003260               VARYING W-SCAN-INDEX FROM 1 BY 1
003270               UNTIL W-SCAN-INDEX > QTDE-EMPRESTIMOS.
003280       1200-COUNT-OPEN-LOANS-EXIT.
003290           EXIT.
003300
003310*    A, R AND L ARE THE THREE STATUSES THAT COUNT AS "STILL
003320*    OUT" AGAINST THE LOAN LIMIT.
003330       1210-TEST-ONE-LOAN.
003340           IF TAB-EMP-SOCIO-ID (W-SCAN-INDEX) = AC-TRAN-SOCIO-ID
003350              AND (TAB-EMP-STATUS (W-SCAN-INDEX) = "A" OR
003360                   TAB-EMP-STATUS (W-SCAN-INDEX) = "R" OR
003370                   TAB-EMP-STATUS (W-SCAN-INDEX) = "L")
003380               ADD 1 TO W-OPEN-LOAN-COUNT.
003390       1210-TEST-ONE-LOAN-EXIT.
003400           EXIT.
003410
003420*---------------------------------------------------------
003430* 1300-FIND-BOOK -- same sequential-search pattern as
003440* 1100-FIND-USER, run against the catalog table by BOOK-ID.
003450* Shared by checkout (looking up the book being borrowed)
003460* and by return (looking the book back up to flip it
003470* available again).
003480*---------------------------------------------------------
003490       1300-FIND-BOOK.
003500           MOVE ZERO TO W-BOOK-SLOT.
003510           PERFORM 1310-TEST-ONE-BOOK THRU 1310-TEST-ONE-BOOK-EXIT
003520               VARYING W-SCAN-INDEX FROM 1 BY 1
003530               UNTIL W-SCAN-INDEX > QTDE-LIVROS
003540                  OR W-BOOK-SLOT NOT = ZERO.
003550       1300-FIND-BOOK-EXIT.
003560           EXIT.
003570
003580*    SAME STOP-ON-MATCH PATTERN AS 1110-TEST-ONE-USER ABOVE.
003590       1310-TEST-ONE-BOOK.
003600           IF TAB-LIVRO-ID (W-SCAN-INDEX) = AC-TRAN-LIVRO-ID
003610               MOVE W-SCAN-INDEX TO W-BOOK-SLOT.
003620       1310-TEST-ONE-BOOK-EXIT.
003630           EXIT.
003640
003650*---------------------------------------------------------
003660* 1400-CREATE-LOAN -- appends the new loan to the end of the
003670* table (loan-ID order, not sorted by anything else) and
003680* stamps it with the next loan-ID out of PROX-EMPRESTIMO-ID,
003690* which LOANRUN carries across the whole run so IDs never
003700* collide between transactions.  Due date is AC-TRAN-DIAS past
003710* the transaction date if the card specified a custom loan
003720* period, otherwise the shop's standard loan period.
003730*---------------------------------------------------------
003740       1400-CREATE-LOAN.
003750           ADD 1 TO QTDE-EMPRESTIMOS.
003760           MOVE QTDE-EMPRESTIMOS TO W-NEW-LOAN-SLOT.
003770           MOVE PROX-EMPRESTIMO-ID TO TAB-EMP-ID (W-NEW-LOAN-SLOT).
003780           ADD 1 TO PROX-EMPRESTIMO-ID.
003790           MOVE AC-TRAN-SOCIO-ID TO TAB-EMP-SOCIO-ID (W-NEW-LOAN-SLOT).
003800           MOVE AC-TRAN-LIVRO-ID TO TAB-EMP-LIVRO-ID (W-NEW-LOAN-SLOT).
003810           MOVE AC-TRAN-DATA TO TAB-EMP-DATA (W-NEW-LOAN-SLOT).
003820*    5600-ADD-DAYS-TO-DATE ADDS ONE CALENDAR DAY AT A TIME --
003830*    NO SHORTCUT ARITHMETIC, SO THE VARYING LOOP RUNS ONCE PER
003840*    DAY OF THE LOAN PERIOD, AC-TRAN-DIAS IF THE CARD OVERRODE THE
003850*    STANDARD PERIOD OR THE SHOP DEFAULT OTHERWISE.
003860           MOVE AC-TRAN-DATA TO W-DATE-EIGHT.
003870           IF AC-TRAN-DIAS > ZERO
003880               PERFORM 5600-ADD-DAYS-TO-DATE
003890                   THRU 5600-ADD-DAYS-TO-DATE-EXIT
003900                   VARYING W-SCAN-INDEX FROM 1 BY 1
003910                   UNTIL W-SCAN-INDEX > AC-TRAN-DIAS
003920           ELSE
003930               PERFORM 5600-ADD-DAYS-TO-DATE
003940                   THRU 5600-ADD-DAYS-TO-DATE-EXIT
003950                   VARYING W-SCAN-INDEX FROM 1 BY 1
003960                   UNTIL W-SCAN-INDEX > W-DEFAULT-LOAN-DAYS
003970           END-IF.
003980*    NEW LOAN GOES OUT WITH ZERO RETURN DATE, ZERO FINE, AND
003990*    STATUS "A" (ACTIVE) -- THE THREE VALUES EVERY BRAND-NEW
004000*    LOAN CARRIES UNTIL SOMETHING HAPPENS TO IT LATER.
004010           MOVE W-DATE-EIGHT TO TAB-EMP-VENCTO (W-NEW-LOAN-SLOT).
004020           MOVE ZERO TO TAB-EMP-DEVOLUCAO (W-NEW-LOAN-SLOT).
004030           MOVE "A" TO TAB-EMP-STATUS (W-NEW-LOAN-SLOT).
004040           MOVE ZERO TO TAB-EMP-MULTA (W-NEW-LOAN-SLOT).
004050       1400-CREATE-LOAN-EXIT.
004060           EXIT.
004070 
004080*---------------------------------------------------------
004090* 2000-RETURN -- checks a loan back in.  A loan that cannot
004100* be found, or that is already showing status "D" (Returned)
004110* from an earlier card, is rejected; otherwise the loan is
004120* stamped Returned as of AC-TRAN-DATA, the fine is computed
004130* against that same return date, and the book is flipped back
004140* to available through the same BOOKMAINT call checkout uses.
004150*---------------------------------------------------------
004160       2000-RETURN.
004170           MOVE AC-TRAN-CODE TO W-ERR-TRAN-CODE.
004180           MOVE AC-TRAN-EMPRESTIMO-ID TO W-ERR-LOAN-ID.
004190           MOVE ZERO TO W-ERR-USER-ID W-ERR-BOOK-ID.
004200           PERFORM 2100-FIND-LOAN THRU 2100-FIND-LOAN-EXIT.
004210           IF W-LOAN-SLOT = ZERO
004220               MOVE "LOAN NOT FOUND" TO W-ERR-REASON
004230               PERFORM 6000-WRITE-ERROR THRU 6000-WRITE-ERROR-EXIT
004240               GO TO 2000-RETURN-EXIT.
004250           IF TAB-EMP-STATUS (W-LOAN-SLOT) = "D"
004260               MOVE "ALREADY RETURNED" TO W-ERR-REASON
004270               PERFORM 6000-WRITE-ERROR THRU 6000-WRITE-ERROR-EXIT
004280               GO TO 2000-RETURN-EXIT.
004290*    THE LOAN IS STAMPED RETURNED BEFORE THE FINE IS COMPUTED
004300*    SO 5000-COMPUTE-FINE SEES TAB-EMP-DEVOLUCAO ALREADY
004310*    SET AND USES IT AS THE REFERENCE DATE, RATHER THAN
004320*    FALLING BACK TO THE RUN DATE.
004330           MOVE AC-TRAN-DATA TO TAB-EMP-DEVOLUCAO (W-LOAN-SLOT).
004340           MOVE "D" TO TAB-EMP-STATUS (W-LOAN-SLOT).
004350           PERFORM 5000-COMPUTE-FINE THRU 5000-COMPUTE-FINE-EXIT.
004360*    AC-TRAN-LIVRO-ID IS OVERWRITTEN HERE FROM THE LOAN RECORD
004370*    ITSELF RATHER THAN TRUSTED FROM THE INPUT CARD, SINCE A
004380*    RETURN CARD MAY ARRIVE WITH THE BOOK-ID FIELD BLANK.
004390           MOVE TAB-EMP-LIVRO-ID (W-LOAN-SLOT) TO AC-TRAN-LIVRO-ID.
004400           PERFORM 1300-FIND-BOOK THRU 1300-FIND-BOOK-EXIT.
004410           IF W-BOOK-SLOT NOT = ZERO
004420               MOVE "A" TO AC-LIVRO-REQUEST
004430               MOVE TAB-LIVRO-ID (W-BOOK-SLOT) TO AC-LIVRO-ID
004440               CALL "BOOKMAINT"
004450               MOVE AC-LIVRO-DISPONIVEL
004460                   TO TAB-LIVRO-DISPONIVEL (W-BOOK-SLOT)
004470           END-IF.
004480       2000-RETURN-EXIT.
004490           EXIT.
004500 
004510*---------------------------------------------------------
004520* 2100-FIND-LOAN -- looks a loan up by LOAN-ID, shared by
004530* return and renewal.  Loan-ID is the one field guaranteed
004540* unique across the whole table (LOANRUN's 1400-CREATE-LOAN
004550* is the only paragraph that ever assigns one, and it always
004560* pulls the next value from PROX-EMPRESTIMO-ID), so a straight
004570* sequential scan is all this needs.
004580*---------------------------------------------------------
004590       2100-FIND-LOAN.
004600           MOVE ZERO TO W-LOAN-SLOT.
004610           PERFORM 2110-TEST-ONE-SLOT THRU 2110-TEST-ONE-SLOT-EXIT
004620               VARYING W-SCAN-INDEX FROM 1 BY 1
004630               UNTIL W-SCAN-INDEX > QTDE-EMPRESTIMOS
004640                  OR W-LOAN-SLOT NOT = ZERO.
004650       2100-FIND-LOAN-EXIT.
004660           EXIT.
004670
004680*    LOAN-ID MATCH -- SAME STOP-ON-FIND SHAPE AS THE OTHER
004690*    TABLE SCANS IN THIS PROGRAM.
004700       2110-TEST-ONE-SLOT.
004710           IF TAB-EMP-ID (W-SCAN-INDEX) = AC-TRAN-EMPRESTIMO-ID
004720               MOVE W-SCAN-INDEX TO W-LOAN-SLOT.
004730       2110-TEST-ONE-SLOT-EXIT.
004740           EXIT.
004750
004760*---------------------------------------------------------
004770* 3000-RENEW -- a loan may only be renewed while it is
004780* Active or already Renewed once, and only if it is not past
004790* due as of the day the renewal itself was requested.  A loan
004800* that has slipped into Late/overdue status, or one already
004810* returned or dropped, is rejected outright; there is no limit
004820* in this program on how many times a loan may be renewed
004830* beyond that overdue check.
004840*---------------------------------------------------------
004850       3000-RENEW.
004860           MOVE AC-TRAN-CODE TO W-ERR-TRAN-CODE.
004870           MOVE AC-TRAN-EMPRESTIMO-ID TO W-ERR-LOAN-ID.
004880           MOVE ZERO TO W-ERR-USER-ID W-ERR-BOOK-ID.
004890           PERFORM 2100-FIND-LOAN THRU 2100-FIND-LOAN-EXIT.
004900           IF W-LOAN-SLOT = ZERO
004910               MOVE "LOAN NOT FOUND" TO W-ERR-REASON
004920               PERFORM 6000-WRITE-ERROR THRU 6000-WRITE-ERROR-EXIT
004930               GO TO 3000-RENEW-EXIT.
004940           IF (TAB-EMP-STATUS (W-LOAN-SLOT) NOT = "A") AND
004950              (TAB-EMP-STATUS (W-LOAN-SLOT) NOT = "R")
004960               MOVE "CANNOT RENEW" TO W-ERR-REASON
004970               PERFORM 6000-WRITE-ERROR THRU 6000-WRITE-ERROR-EXIT
004980               GO TO 3000-RENEW-EXIT.
004990*    RENEWAL ELIGIBILITY IS "NOT PAST DUE AS OF THE TRANSACTION
005000*    DATE" -- USE AC-TRAN-DATA HERE, NOT THE BATCH RUN DATE.  A
005010*    RENEWAL KEYED SEVERAL DAYS BEHIND THE RUN (A LATE-ARRIVING
005020*    CARD IN THE INPUT DECK) HAS TO BE JUDGED AS OF THE DAY THE
005030*    PATRON ACTUALLY ASKED FOR IT, NOT AS OF TONIGHT'S RUN.  THE
005040*    RUN DATE STAYS RESERVED FOR 4000-OVERDUE-SWEEP.
005050           MOVE AC-TRAN-DATA TO W-DATE-EIGHT.
005060           PERFORM 5100-CHECK-OVERDUE THRU 5100-CHECK-OVERDUE-EXIT.
005070           IF W-DAYS-LATE > ZERO
005080               MOVE "CANNOT RENEW" TO W-ERR-REASON
005090               PERFORM 6000-WRITE-ERROR THRU 6000-WRITE-ERROR-EXIT
005100               GO TO 3000-RENEW-EXIT.
005110*    A RENEWAL EXTENDS FORWARD FROM THE LOAN'S CURRENT DUE
005120*    DATE, NOT FROM TODAY -- A LOAN RENEWED EARLY DOES NOT GET
005130*    TO KEEP THE UNUSED DAYS ON TOP OF A FRESH FULL PERIOD.
005140           MOVE TAB-EMP-VENCTO (W-LOAN-SLOT) TO W-DATE-EIGHT.
005150           IF AC-TRAN-DIAS > ZERO
005160               PERFORM 5600-ADD-DAYS-TO-DATE
005170                   THRU 5600-ADD-DAYS-TO-DATE-EXIT
005180                   VARYING W-SCAN-INDEX FROM 1 BY 1
005190                   UNTIL W-SCAN-INDEX > AC-TRAN-DIAS
005200           ELSE
005210               PERFORM 5600-ADD-DAYS-TO-DATE
005220                   THRU 5600-ADD-DAYS-TO-DATE-EXIT
005230                   VARYING W-SCAN-INDEX FROM 1 BY 1
005240                   UNTIL W-SCAN-INDEX > W-DEFAULT-LOAN-DAYS
005250           END-IF.
005260*    STATUS GOES TO "R" (RENEWED) EVEN IF THE LOAN WAS
005270*    ALREADY "R" GOING IN -- THERE IS NO SEPARATE STATUS FOR
005280*    A SECOND OR THIRD RENEWAL, JUST THE ONE RENEWED STATE.
005290           MOVE W-DATE-EIGHT TO TAB-EMP-VENCTO (W-LOAN-SLOT).
005300           MOVE "R" TO TAB-EMP-STATUS (W-LOAN-SLOT).
005310       3000-RENEW-EXIT.
005320           EXIT.
005330 
005340*---------------------------------------------------------
005350* 4000-OVERDUE-SWEEP -- runs once at the end of the cycle,
005360* after every transaction card has been applied, and walks
005370* the whole loan table looking for anything still Active or
005380* Renewed whose due date has slipped behind DC-DATA-EXECUCAO.
005390* Unlike every other paragraph in this program, the sweep
005400* correctly judges "overdue" as of tonight's run, not as of
005410* any single transaction's own date, since it exists
005420* specifically to catch loans nobody submitted a card for.
005430*---------------------------------------------------------
005440       4000-OVERDUE-SWEEP.
005450           MOVE ZERO TO CV-QTDE-ATRASOS.
005460           PERFORM 4010-SWEEP-ONE-LOAN THRU 4010-SWEEP-ONE-LOAN-EXIT
005470               VARYING W-SCAN-INDEX FROM 1 BY 1
005480               UNTIL W-SCAN-INDEX > QTDE-EMPRESTIMOS.
005490       4000-OVERDUE-SWEEP-EXIT.
005500           EXIT.
005510
005520*    REQUEST 4903 -- THE FINE IS RECOMPUTED HERE EVERY TIME A
005530*    LOAN CROSSES INTO LATE STATUS, NOT JUST THE STATUS BYTE
005540*    FLIPPED, SO THE MASTER CARRIES A CORRECT BALANCE THE
005550*    MOMENT THE LOAN GOES OVERDUE RATHER THAN WAITING FOR THE
005560*    EVENTUAL RETURN TRANSACTION TO CATCH IT UP.
005570       4010-SWEEP-ONE-LOAN.
005580           MOVE W-SCAN-INDEX TO W-LOAN-SLOT.
005590           IF (TAB-EMP-STATUS (W-LOAN-SLOT) = "A" OR
005600               TAB-EMP-STATUS (W-LOAN-SLOT) = "R")
005610              AND TAB-EMP-VENCTO (W-LOAN-SLOT) < DC-DATA-EXECUCAO
005620               MOVE "L" TO TAB-EMP-STATUS (W-LOAN-SLOT)
005630               PERFORM 5000-COMPUTE-FINE THRU 5000-COMPUTE-FINE-EXIT
005640               ADD 1 TO CV-QTDE-ATRASOS.
005650       4010-SWEEP-ONE-LOAN-EXIT.
005660           EXIT.
005670 
005680*---------------------------------------------------------
005690* 5000-COMPUTE-FINE leaves the fine for EMPRESTIMO-ENTRY
005700* (W-LOAN-SLOT) in TAB-EMP-MULTA.  The reference date is
005710* the return date when the loan has one, otherwise the run
005720* date -- an open, overdue loan is fined as of tonight even
005730* though it has not come back yet.
005740*---------------------------------------------------------
005750       5000-COMPUTE-FINE.
005760           IF TAB-EMP-DEVOLUCAO (W-LOAN-SLOT) NOT = ZERO
005770               MOVE TAB-EMP-DEVOLUCAO (W-LOAN-SLOT) TO
005780                   W-DATE-EIGHT
005790           ELSE
005800               MOVE DC-DATA-EXECUCAO TO W-DATE-EIGHT
005810           END-IF.
005820           PERFORM 5100-CHECK-OVERDUE THRU 5100-CHECK-OVERDUE-EXIT.
005830*    FINE IS A FLAT RATE PER CALENDAR DAY LATE, ROUNDED TO THE
005840*    NEAREST CENT -- SEE W-DAILY-FINE-RATE.  A LOAN NOT YET
005850*    LATE, OR ONE RETURNED EARLY, ALWAYS SETTLES AT ZERO.
005860           IF W-DAYS-LATE > ZERO
005870               COMPUTE TAB-EMP-MULTA (W-LOAN-SLOT) ROUNDED =
005880                   W-DAYS-LATE * W-DAILY-FINE-RATE
005890           ELSE
005900               MOVE ZERO TO TAB-EMP-MULTA (W-LOAN-SLOT)
005910           END-IF.
005920       5000-COMPUTE-FINE-EXIT.
005930           EXIT.
005940 
005950*---------------------------------------------------------
005960* 5100-CHECK-OVERDUE compares the loan's due date against
005970* the reference date already sitting in W-DATE-EIGHT and
005980* leaves the calendar-day gap in W-DAYS-LATE; zero or
005990* negative means not late.
006000*---------------------------------------------------------
006010       5100-CHECK-OVERDUE.
006020*    FIRST PASS CONVERTS THE REFERENCE DATE ALREADY SITTING IN
006030*    W-DATE-EIGHT (RETURN DATE OR RUN DATE, SET BY THE CALLER).
006040           PERFORM 5510-JULIAN-DAY-NUMBER
006050               THRU 5510-JULIAN-DAY-NUMBER-EXIT.
006060           MOVE W-JULIAN-DAY-RESULT TO W-JULIAN-REF.
006070*    SECOND PASS OVERLAYS W-DATE-EIGHT WITH THE LOAN'S DUE DATE
006080*    AND RUNS THE SAME ROUTINE AGAIN -- W-DATE-EIGHT IS SCRATCH,
006090*    NOT PRESERVED ACROSS THIS PARAGRAPH.
006100           MOVE TAB-EMP-VENCTO (W-LOAN-SLOT) TO W-DATE-EIGHT.
006110           PERFORM 5510-JULIAN-DAY-NUMBER
006120               THRU 5510-JULIAN-DAY-NUMBER-EXIT.
006130           MOVE W-JULIAN-DAY-RESULT TO W-JULIAN-DUE.
006140           COMPUTE W-DAYS-LATE = W-JULIAN-REF - W-JULIAN-DUE.
006150       5100-CHECK-OVERDUE-EXIT.
006160           EXIT.
006170 
006180*---------------------------------------------------------
006190* 5510-JULIAN-DAY-NUMBER turns the date sitting in
006200* W-DATE-EIGHT (and its YYYY/MM/DD REDEFINES) into a running
006210* day count in W-JULIAN-DAY-RESULT.  Good enough to compare
006220* two dates for calendar-day distance; not a true Julian
006230* day number and not used for anything else.
006240*---------------------------------------------------------
006250       5510-JULIAN-DAY-NUMBER.
006260           PERFORM 5520-SET-LEAP-SWITCH
006270               THRU 5520-SET-LEAP-SWITCH-EXIT.
006280*    W-MONTH-DAYS-BEFORE IS THE RUNNING-TOTAL TABLE BUILT AT
006290*    0000-MAIN TIME -- LOOKING UP THE CURRENT MONTH GIVES THE
006300*    DAY COUNT FOR EVERY FULL MONTH ALREADY BEHIND IT THIS YEAR.
006310           MOVE W-MONTH-DAYS-BEFORE (W-DATE-MM) TO W-JULIAN-DAY-BASE.
006320*    365 DAYS PER YEAR PLUS ONE LEAP DAY EVERY FOURTH YEAR GETS
006330*    CLOSE ENOUGH FOR A DAY-COUNT SUBTRACTION BETWEEN TWO DATES
006340*    IN THE SAME CENTURY -- NOT INTENDED AS A CALENDAR-EPOCH
006350*    JULIAN NUMBER.
006360           COMPUTE W-JULIAN-DAY-RESULT =
006370               (W-DATE-YYYY * 365) + (W-DATE-YYYY / 4)
006380               + W-JULIAN-DAY-BASE + W-DATE-DD.
006390*    ADD THE EXTRA LEAP DAY ONLY WHEN THE DATE FALLS AFTER
006400*    FEBRUARY IN A LEAP YEAR -- JAN/FEB OF A LEAP YEAR HAVEN'T
006410*    REACHED THE EXTRA DAY YET.
006420           IF W-IS-LEAP-YEAR AND W-DATE-MM > 2
006430               ADD 1 TO W-JULIAN-DAY-RESULT.
006440       5510-JULIAN-DAY-NUMBER-EXIT.
006450           EXIT.
006460 
006470*---------------------------------------------------------
006480* 5520-SET-LEAP-SWITCH -- the standard divisible-by-4,
006490* not-divisible-by-100-unless-also-by-400 leap year test,
006500* shared by both the Julian day routine and the calendar
006510* rollover routine below so the rule only has to be coded
006520* once.
006530*---------------------------------------------------------
006540       5520-SET-LEAP-SWITCH.
006550           MOVE "N" TO W-LEAP-SW.
006560           IF W-DATE-YYYY / 4 * 4 = W-DATE-YYYY
006570               IF W-DATE-YYYY / 100 * 100 = W-DATE-YYYY
006580                   IF W-DATE-YYYY / 400 * 400 = W-DATE-YYYY
006590                       MOVE "Y" TO W-LEAP-SW
006600                   END-IF
006610               ELSE
006620                   MOVE "Y" TO W-LEAP-SW
006630               END-IF
006640           END-IF.
006650       5520-SET-LEAP-SWITCH-EXIT.
006660           EXIT.
006670 
006680       5600-ADD-DAYS-TO-DATE.
006690*    ADDS ONE CALENDAR DAY TO W-DATE-EIGHT; PERFORMED IN A
006700*    VARYING LOOP BY THE CALLER FOR N DAYS.  SIMPLE ROLLOVER
006710*    TABLE, NOT A JULIAN ROUND TRIP -- MATCHES THE OLD DESK
006720*    CONVENTION OF COUNTING DUE DATES ONE DAY AT A TIME.
006730           PERFORM 5520-SET-LEAP-SWITCH
006740               THRU 5520-SET-LEAP-SWITCH-EXIT.
006750           ADD 1 TO W-DATE-DD.
006760*    NESTED-IF CASCADE, NOT A TABLE LOOKUP -- FEBRUARY (LEAP AND
006770*    NON-LEAP), THE FOUR 30-DAY MONTHS, AND EVERYTHING ELSE AT
006780*    31 EACH GET THEIR OWN BRANCH IN THE ORDER THE OLD DESK
006790*    PROCEDURE CHECKED THEM.
006800           IF W-DATE-MM = 2 AND W-IS-LEAP-YEAR AND W-DATE-DD > 29
006810               MOVE 1 TO W-DATE-DD
006820               ADD 1 TO W-DATE-MM
006830           ELSE
006840               IF W-DATE-MM = 2 AND (NOT W-IS-LEAP-YEAR)
006850                       AND W-DATE-DD > 28
006860                   MOVE 1 TO W-DATE-DD
006870                   ADD 1 TO W-DATE-MM
006880               ELSE
006890                   IF (W-DATE-MM = 4 OR W-DATE-MM = 6 OR
006900                       W-DATE-MM = 9 OR W-DATE-MM = 11)
006910                           AND W-DATE-DD > 30
006920                       MOVE 1 TO W-DATE-DD
006930                       ADD 1 TO W-DATE-MM
006940                   ELSE
006950                       IF W-DATE-DD > 31
006960                           MOVE 1 TO W-DATE-DD
006970                           ADD 1 TO W-DATE-MM
006980                       END-IF
006990                   END-IF
007000               END-IF
007010           END-IF.
007020*    DECEMBER ROLLING PAST DAY 31 CARRIES INTO JANUARY OF THE
007030*    NEXT YEAR -- THE ONLY PLACE W-DATE-YYYY EVER CHANGES IN
007040*    THIS PARAGRAPH.
007050           IF W-DATE-MM > 12
007060               MOVE 1 TO W-DATE-MM
007070               ADD 1 TO W-DATE-YYYY.
007080       5600-ADD-DAYS-TO-DATE-EXIT.
007090           EXIT.
007100
007110*---------------------------------------------------------
007120* 6000-WRITE-ERROR -- builds the fixed-format exception line
007130* LOANRUN's exception report expects and sets the switch that
007140* tells 0000-MAIN's caller a line is waiting.  Called from
007150* several different rejection points across this program, but
007160* always with W-ERR-TRAN-CODE/LOAN-ID/USER-ID/BOOK-ID/REASON
007170* already loaded by whichever paragraph is rejecting the card.
007180*---------------------------------------------------------
007190       6000-WRITE-ERROR.
007200*    CLEAR THE LINKAGE AREA FIRST SO A SHORT REASON TEXT DOES
007210*    NOT LEAVE A PRIOR CALL'S TRAILING CHARACTERS BEHIND.
007220           MOVE SPACES TO AC-ERRO-LINHA.
007230*    SINGLE-SPACE-DELIMITED FIELDS, TRAN CODE FIRST -- MATCHES
007240*    THE EXCEPTION REPORT COLUMN HEADINGS LOANRUN PRINTS ABOVE
007250*    THIS LINE.
007260           STRING W-ERR-TRAN-CODE     DELIMITED BY SIZE
007270                  " "                 DELIMITED BY SIZE
007280                  W-ERR-LOAN-ID       DELIMITED BY SIZE
007290                  " "                 DELIMITED BY SIZE
007300                  W-ERR-USER-ID       DELIMITED BY SIZE
007310                  " "                 DELIMITED BY SIZE
007320                  W-ERR-BOOK-ID       DELIMITED BY SIZE
007330                  " "                 DELIMITED BY SIZE
007340                  W-ERR-REASON        DELIMITED BY SIZE
007350               INTO AC-ERRO-LINHA.
007360*    TELLS 0000-MAIN'S CALLER (LOANRUN) THAT AC-ERRO-LINHA IS
007370*    LOADED AND READY TO PRINT -- THE SWITCH, NOT A RETURN CODE,
007380*    IS HOW THIS PROGRAM SIGNALS "THERE IS A LINE WAITING."
007390           MOVE "Y" TO AC-ERRO-GRAVADO.
007400       6000-WRITE-ERROR-EXIT.
007410           EXIT.
