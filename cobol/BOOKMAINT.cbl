000100******************************************************************
000110* Author: R. Teixeira Vernieri
000120* Installation: Circulation Systems Group
000130* Date-Written: 1991-09-12
000140* Date-Compiled:
000150* Security: None
000160* Purpose: Validate and maintain the BOOK-MASTER file for the
000170*          nightly circulation run -- ISBN and year validation,
000180*          uniqueness against the master, delete guard, and the
000190*          available/on-loan flag toggle used by LNENGINE.
000200* Tectonics: cobc
000210******************************************************************
000220* CHANGE LOG
000230*   09/12/91  RTV  ORIGINAL VERSION -- LIFTED THE FIELD-LEVEL
000240*                  VALIDATION OUT OF THE OLD CRT CATALOG SCREEN
000250*                  PROGRAM SO THE NIGHT RUN CAN SHARE IT.
000260*   03/04/92  RTV  ADDED PUBLICATION YEAR RANGE CHECK, DESK STAFF
000270*                  WERE KEYING FOUR-DIGIT YEARS FROM THE WRONG
000280*                  CENTURY ON DONATED STOCK.
000290*   11/19/93  JVD  ISBN VALIDATION REWRITTEN TO COUNT DIGITS ONLY
000300*                  (STRIP HYPHENS) -- PUBLISHERS SEND BOTH 10- AND
000310*                  13-DIGIT ISBNS AND WE NO LONGER REJECT EITHER.
000320*   02/08/97  JVD  ADDED THE DELETE-GUARD ENTRY POINT, CALLED FROM
000330*                  LNENGINE BEFORE A BOOK CAN BE DROPPED FROM THE
000340*                  CATALOG.
000350*   06/02/98  JVD  Y2K REVIEW -- BOOK-PUB-YEAR IS FOUR DIGITS AND
000360*                  ALWAYS WAS; NO CENTURY WINDOWING NEEDED HERE.
000370*   01/14/99  MPS  REQUEST 4471 -- SPLIT OUT 3000-SET-AVAILABILITY
000380*                  SO LNENGINE CAN FLIP THE FLAG WITHOUT DUPLICATING
000390*                  OUR VALIDATION LOGIC.
000400*   08/22/01  MPS  REQUEST 4903 -- UNIQUENESS CHECK NOW SCANS THE
000410*                  WHOLE TABLE INSTEAD OF STOPPING AT THE FIRST
000420*                  BLANK SLOT (CATALOG HAD GAPS AFTER DELETIONS).
000430*   04/09/04  DKL  REQUEST 5017 -- 2000-DELETE-GUARD HAD NO REAL
000440*                  CALLER -- A BOOK LEFT OFF THE NIGHTLY EXTRACT
000450*                  JUST VANISHED FROM THE CATALOG WITH AN OPEN LOAN
000460*                  STILL AGAINST IT AND NO CHECK AT ALL.  LOANRUN
000470*                  NOW RUNS A RECONCILIATION PASS AFTER LOAD THAT
000480*                  CALLS THIS GUARD FOR REAL WHEN THAT HAPPENS.
000490******************************************************************
000500       IDENTIFICATION DIVISION.
000510       PROGRAM-ID.  BOOKMAINT.
000520       AUTHOR.  R. TEIXEIRA VERNIERI.
000530       INSTALLATION.  CIRCULATION SYSTEMS GROUP.
000540       DATE-WRITTEN.  09/12/91.
000550       DATE-COMPILED.
000560       SECURITY.  NONE.
000570 
000580       ENVIRONMENT DIVISION.
000590       CONFIGURATION SECTION.
000600       SPECIAL-NAMES.
000610           C01 IS TOP-OF-FORM.
000620 
000630       DATA DIVISION.
000640       WORKING-STORAGE SECTION.
000650*---------------------------------------------------------
000660* BOOKMAINT never opens BOOK-MASTER itself -- LOANRUN owns
000670* the FD (COPY BOOKREC) and moves one record at a time into
000680* the AC-LIVRO fields below before it CALLs this program bare.
000690* COPY COMUM below is what makes that possible: every field
000700* BOOKMAINT reads or sets is EXTERNAL storage, so LOANRUN and
000710* LNENGINE see the answer the instant we GOBACK, with no
000720* LINKAGE SECTION and nothing on the CALL statement itself --
000730* exactly the way Livros/SOCIOS never took a CALL argument
000740* either.
000750*---------------------------------------------------------
000760       COPY COMUM.
000770*---------------------------------------------------------
000780* 77-level scratch items -- the standalone counters this
000790* program carries that never grow a second field and so have
000800* no business inside a group of their own.  W-ISBN-DIGIT-COUNT
000810* and W-SCAN-INDEX are reset and stepped once per call by
000820* 1100-CHECK-ISBN-DIGITS; W-BOOK-CENTURY-CUTOFF is the one
000830* constant that keeps 1000-VALIDATE-BOOK from accepting a
000840* publication year past the shop's usual planning horizon.
000850*---------------------------------------------------------
000860       77  W-ISBN-DIGIT-COUNT          PIC 9(02) COMP.
000870       77  W-SCAN-INDEX                PIC 9(04) COMP.
000880       77  W-BOOK-CENTURY-CUTOFF       PIC 9(04) VALUE 2030.
000890
000900*---------------------------------------------------------
000910* W-EDIT-AREA is left over from an early build of the ISBN
000920* checker that hyphen-stripped into W-ISBN-SCRATCH before
000930* copying the digits into W-ISBN-CLEAN one at a time.  The
000940* REDEFINES below is what let that copy run character by
000950* character without an intrinsic FUNCTION.  Current ISBN
000960* checking runs off W-ISBN-CHAR-TABLE further down instead,
000970* but this area is cheap to keep and a future rewrite of
000980* 1100-CHECK-ISBN-DIGITS may want the scratch/clean split
000990* back if the catalog vendor ever sends dirty ISBN punctuation
001000* again.
001010*---------------------------------------------------------
001020       01  W-EDIT-AREA.
001030           05  W-ISBN-SCRATCH          PIC X(13).
001040           05  W-ISBN-CLEAN            PIC X(13).
001050       01  W-EDIT-AREA-R REDEFINES W-EDIT-AREA.
001060           05  W-ISBN-SCRATCH-CHARS    PIC X(01) OCCURS 13 TIMES.
001070           05  W-ISBN-CLEAN-CHARS      PIC X(01) OCCURS 13 TIMES.
001080
001090*---------------------------------------------------------
001100* W-YEAR-WORK/W-YEAR-WORK-R -- another REDEFINES held in
001110* reserve for a two-digit century-window split of the
001120* publication year.  BOOK-PUB-YEAR arrives as a full four
001130* digit field off the catalog card, so nothing in this
001140* program actually needs the split today, but the pair stays
001150* here in case a future load ever hands us a two-digit year
001160* and needs windowing the way LNENGINE windows loan dates.
001170*---------------------------------------------------------
001180       01  W-YEAR-WORK.
001190           05  W-YEAR-DISPLAY          PIC 9(04).
001200       01  W-YEAR-WORK-R REDEFINES W-YEAR-WORK.
001210           05  W-YEAR-CENTURY          PIC 9(02).
001220           05  W-YEAR-OF-CENTURY       PIC 9(02).
001230
001240*---------------------------------------------------------
001250* W-VALIDATE-RESULT carries the running verdict for whatever
001260* request 0000-MAIN is currently handling.  Every validating
001270* paragraph below only ever turns W-BOOK-OK-SW from "Y" to
001280* "N" -- nothing ever flips it back to "Y" mid-check -- so
001290* the first rule a book fails is the one AC-LIVRO-MOTIVO comes
001300* back with.
001310*---------------------------------------------------------
001320       01  W-VALIDATE-RESULT.
001330           05  W-BOOK-OK-SW            PIC X(01) VALUE "Y".
001340               88  BOOK-DATA-OK            VALUE "Y".
001350               88  BOOK-DATA-BAD            VALUE "N".
001360           05  W-BOOK-REASON           PIC X(20) VALUE SPACES.
001370           05  FILLER                  PIC X(02).
001380 
001390*---------------------------------------------------------
001400* ISBN digit table -- REDEFINES a 13-byte scratch area one
001410* character at a time so 2000-COUNT-ISBN-DIGITS can walk it
001420* without an intrinsic FUNCTION.
001430*---------------------------------------------------------
001440       01  W-ISBN-CHAR-TABLE.
001450           05  W-ISBN-CHARS            PIC X(13).
001460       01  W-ISBN-CHAR-R REDEFINES W-ISBN-CHAR-TABLE.
001470           05  W-ISBN-CHAR             PIC X(01) OCCURS 13 TIMES.
001480 
001490*---------------------------------------------------------
001500* AC-LIVRO-REQUEST (from COMUM) TELLS 0000-MAIN BELOW WHICH
001510* OF THE THREE SERVICES TO RUN.  LOANRUN SETS IT BEFORE A
001520* LOAD-TIME 'V' VALIDATION; LNENGINE SETS IT BEFORE AN 'A'/'N'
001530* AVAILABILITY FLIP.  AS OF REQUEST 5017, LOANRUN ALSO SETS IT
001540* TO 'D' FROM ITS OWN POST-LOAD RECONCILIATION PASS, FOR A
001550* BOOK-ID FOUND MISSING FROM TONIGHT'S BOOK-MASTER-IN EXTRACT
001560* WHILE A LOAN AGAINST IT WAS STILL OPEN.
001570*    'V' = VALIDATE ONE BOOK MASTER RECORD AT LOAD TIME
001580*    'D' = DELETE GUARD -- MAY THIS BOOK-ID BE DROPPED
001590*    'A' = SET AVAILABLE     'N' = SET ON LOAN
001600* AC-LIVRO-QTDE-EMPRESTIMOS IS SET BY THE CALLER BEFORE A 'D'
001610* REQUEST -- IT IS THE COUNT OF LOAN-MASTER ENTRIES STILL
001620* OUTSTANDING AGAINST THIS BOOK-ID, NOT A FIELD BOOKMAINT
001630* CAN LOOK UP FOR ITSELF.  AC-LIVRO-RESULTADO/AC-LIVRO-MOTIVO
001640* ARE WHAT THIS PROGRAM HANDS BACK -- 'Y'/SPACES FOR OK,
001650* 'N'/A REASON FOR REJECTED.  1200-CHECK-ISBN-UNIQUE SCANS
001660* TABELA-LIVROS (THE WHOLE CATALOG LOANRUN LOADED AT THE
001670* START OF THE RUN) FOR AN ISBN ALREADY ON FILE.
001680*---------------------------------------------------------
001690
001700       PROCEDURE DIVISION.
001710
001720*---------------------------------------------------------
001730* 0000-MAIN -- single entry point for every flavor of book
001740* maintenance LOANRUN and LNENGINE ask this program to do.
001750* The request code decides which of the three service
001760* paragraphs runs; there is deliberately no fall-through
001770* between them, so a bad code just comes back rejected
001780* instead of silently doing something the caller did not ask
001790* for.
001800*---------------------------------------------------------
001810       0000-MAIN.
001820           MOVE "Y" TO W-BOOK-OK-SW.
001830           MOVE SPACES TO W-BOOK-REASON.
001840           EVALUATE AC-LIVRO-REQUEST
001850               WHEN "V"
001860*    LOAD-TIME VALIDATION OF ONE CATALOG CARD.
001870                   PERFORM 1000-VALIDATE-BOOK
001880                       THRU 1000-VALIDATE-BOOK-EXIT
001890               WHEN "D"
001900*    LOANRUN'S RECONCILIATION PASS ASKING WHETHER A BOOK-ID
001910*    MISSING FROM TONIGHT'S EXTRACT WAS SAFE TO DROP.
001920                   PERFORM 2000-DELETE-GUARD
001930                       THRU 2000-DELETE-GUARD-EXIT
001940               WHEN "A"
001950*    BOOK RETURNED -- FLIP THE MASTER BACK TO AVAILABLE.
001960                   PERFORM 3000-SET-AVAILABILITY
001970                       THRU 3000-SET-AVAILABILITY-EXIT
001980               WHEN "N"
001990*    BOOK LOANED OUT -- FLIP THE MASTER TO ON-LOAN.
002000                   PERFORM 3000-SET-AVAILABILITY
002010                       THRU 3000-SET-AVAILABILITY-EXIT
002020               WHEN OTHER
002030                   MOVE "N" TO W-BOOK-OK-SW
002040                   MOVE "BAD REQUEST CODE" TO W-BOOK-REASON
002050           END-EVALUATE.
002060           MOVE W-BOOK-OK-SW TO AC-LIVRO-RESULTADO.
002070           MOVE W-BOOK-REASON TO AC-LIVRO-MOTIVO.
002080           GOBACK.
002090
002100*---------------------------------------------------------
002110* 1000-VALIDATE-BOOK -- the load-time gate every new catalog
002120* card has to clear before LOANRUN will add it to BOOK-MASTER.
002130* Checks run in a fixed order and the first one that fails
002140* wins the reason code; there is no point telling desk staff
002150* about a bad title AND a bad ISBN on the same rejected card,
002160* so we stop at the first problem the way the old CRT catalog
002170* screen always did.
002180*---------------------------------------------------------
002190       1000-VALIDATE-BOOK.
002200           PERFORM 1100-CHECK-ISBN-DIGITS
002210               THRU 1100-CHECK-ISBN-DIGITS-EXIT.
002220           IF BOOK-DATA-BAD
002230               GO TO 1000-VALIDATE-BOOK-EXIT.
002240*    PUBLICATION YEAR HAS TO FALL BETWEEN THE EARLIEST
002250*    PRINTED-BOOK YEAR WE WILL EVER CATALOG AND THE SHOP'S
002260*    PLANNING-HORIZON CONSTANT -- SEE W-BOOK-CENTURY-CUTOFF.
002270           IF AC-LIVRO-ANO < 1000 OR
002280              AC-LIVRO-ANO > W-BOOK-CENTURY-CUTOFF
002290               MOVE "N" TO W-BOOK-OK-SW
002300               MOVE "BAD PUB YEAR" TO W-BOOK-REASON
002310               GO TO 1000-VALIDATE-BOOK-EXIT.
002320           IF AC-LIVRO-TITULO = SPACES
002330               MOVE "N" TO W-BOOK-OK-SW
002340               MOVE "TITLE REQUIRED" TO W-BOOK-REASON
002350               GO TO 1000-VALIDATE-BOOK-EXIT.
002360           IF AC-LIVRO-AUTOR = SPACES
002370               MOVE "N" TO W-BOOK-OK-SW
002380               MOVE "AUTHOR REQUIRED" TO W-BOOK-REASON
002390               GO TO 1000-VALIDATE-BOOK-EXIT.
002400           PERFORM 1200-CHECK-ISBN-UNIQUE
002410               THRU 1200-CHECK-ISBN-UNIQUE-EXIT.
002420       1000-VALIDATE-BOOK-EXIT.
002430           EXIT.
002440
002450*---------------------------------------------------------
002460* 1100-CHECK-ISBN-DIGITS -- accepts either the old 10-digit
002470* ISBN or the current 13-digit ISBN-13, since publishers have
002480* been shipping both formats on donated and purchased stock
002490* since the 11/19/93 rewrite noted in the change log above.
002500* Anything that is not exactly 10 or 13 numeric characters
002510* is rejected outright.
002520*---------------------------------------------------------
002530       1100-CHECK-ISBN-DIGITS.
002540           MOVE ZERO TO W-ISBN-DIGIT-COUNT.
002550           MOVE AC-LIVRO-ISBN TO W-ISBN-CHAR-TABLE.
002560           PERFORM 1110-TEST-ONE-ISBN-CHAR
002570               THRU 1110-TEST-ONE-ISBN-CHAR-EXIT
002580               VARYING W-SCAN-INDEX FROM 1 BY 1
002590               UNTIL W-SCAN-INDEX > 13.
002600           IF W-ISBN-DIGIT-COUNT = 10 OR W-ISBN-DIGIT-COUNT = 13
002610               NEXT SENTENCE
002620           ELSE
002630               MOVE "N" TO W-BOOK-OK-SW
002640               MOVE "BAD ISBN" TO W-BOOK-REASON.
002650       1100-CHECK-ISBN-DIGITS-EXIT.
002660           EXIT.
002670
002680*    ONE CHARACTER OF THE ISBN FIELD -- COUNTS IT IF IT IS
002690*    NUMERIC, IGNORES HYPHENS AND BLANK FILL SILENTLY.
002700       1110-TEST-ONE-ISBN-CHAR.
002710           IF W-ISBN-CHAR (W-SCAN-INDEX) IS NUMERIC
002720               ADD 1 TO W-ISBN-DIGIT-COUNT.
002730       1110-TEST-ONE-ISBN-CHAR-EXIT.
002740           EXIT.
002750
002760*---------------------------------------------------------
002770* 1200-CHECK-ISBN-UNIQUE -- walks the whole open-catalog key
002780* table looking for another book already on file with this
002790* same ISBN under a different book-ID.  Per the 08/22/01
002800* change this scans every slot instead of quitting at the
002810* first blank one, because deletions over the years had left
002820* gaps in the table that were letting later duplicates slip
002830* through undetected.
002840*---------------------------------------------------------
002850       1200-CHECK-ISBN-UNIQUE.
002860           PERFORM 1210-TEST-ONE-CATALOG-SLOT
002870               THRU 1210-TEST-ONE-CATALOG-SLOT-EXIT
002880               VARYING W-SCAN-INDEX FROM 1 BY 1
002890               UNTIL W-SCAN-INDEX > QTDE-LIVROS
002900                  OR BOOK-DATA-BAD.
002910       1200-CHECK-ISBN-UNIQUE-EXIT.
002920           EXIT.
002930
002940*    ONE SLOT OF THE CATALOG KEY TABLE -- SAME ISBN UNDER A
002950*    DIFFERENT BOOK-ID IS THE ONLY CONDITION THAT COUNTS AS
002960*    A DUPLICATE; THE SAME BOOK-ID REVALIDATING ITSELF IS NOT.
002970       1210-TEST-ONE-CATALOG-SLOT.
002980           SET IX-LIVRO TO W-SCAN-INDEX.
002990           IF TAB-LIVRO-ISBN (IX-LIVRO) = AC-LIVRO-ISBN AND
003000              TAB-LIVRO-ID (IX-LIVRO) NOT = AC-LIVRO-ID
003010               MOVE "N" TO W-BOOK-OK-SW
003020               MOVE "DUPLICATE ISBN" TO W-BOOK-REASON.
003030       1210-TEST-ONE-CATALOG-SLOT-EXIT.
003040           EXIT.
003050
003060*---------------------------------------------------------
003070* 2000-DELETE-GUARD -- REQUEST 5017 GAVE THIS PARAGRAPH A REAL
003080* CALLER: LOANRUN'S 2400-CHECK-DROPPED-MASTERS/2420-VERIFY-LOAN-
003090* BOOK-ON-FILE, FOR A BOOK-ID THAT CAME UP MISSING FROM TONIGHT'S
003100* BOOK-MASTER-IN EXTRACT WHILE A LOAN AGAINST IT WAS STILL OPEN.
003110* A BOOK STILL TIED TO AN OPEN LOAN MAY NEVER BE DELETED OUT FROM
003120* UNDER A PATRON; AC-LIVRO-QTDE-EMPRESTIMOS IS SET BY THE CALLER
003130* FROM ITS OWN LOAN TABLE, NOT LOOKED UP HERE, SINCE BOOKMAINT HAS
003140* NO VISIBILITY INTO LOAN-MASTER AT ALL.
003150*---------------------------------------------------------
003160       2000-DELETE-GUARD.
003170           IF AC-LIVRO-QTDE-EMPRESTIMOS > ZERO
003180               MOVE "N" TO W-BOOK-OK-SW
003190               MOVE "BOOK HAS OPEN LOAN" TO W-BOOK-REASON
003200           ELSE
003210               MOVE "Y" TO W-BOOK-OK-SW.
003220       2000-DELETE-GUARD-EXIT.
003230           EXIT.
003240
003250*---------------------------------------------------------
003260* 3000-SET-AVAILABILITY -- the flag toggle split out per the
003270* 01/14/99 request so LNENGINE's checkout and check-in
003280* paragraphs share this one routine instead of each carrying
003290* its own copy of the MOVE.  This service never rejects a
003300* request; it always comes back "Y" because flipping the flag
003310* cannot fail the way a validation can.
003320*---------------------------------------------------------
003330       3000-SET-AVAILABILITY.
003340           IF AC-LIVRO-REQUEST = "A"
003350               MOVE "Y" TO AC-LIVRO-DISPONIVEL
003360           ELSE
003370               MOVE "N" TO AC-LIVRO-DISPONIVEL.
003380           MOVE "Y" TO W-BOOK-OK-SW.
003390       3000-SET-AVAILABILITY-EXIT.
003400           EXIT.
