000100*************************************************************************
000110* COMUM.CPY
000120* Shared work areas for the circulation night run -- every program
000130* in this suite that CALLs another (LOANRUN, LNENGINE, BOOKMAINT,
000140* USERMAINT, RPTWRTR) copies this member into WORKING-STORAGE.  Each
000150* group below is declared EXTERNAL, so all five load modules see the
000160* same storage once the run starts -- nobody passes anything on a
000170* CALL ... USING, the same way Livros/SOCIOS/Emprestimo/Devolucao
000180* never took arguments from Biblioteca either.  A CALL here just
000190* hands control to a program that already sees what the caller set.
000200*************************************************************************
000210* CHANGE LOG
000220*   09/12/91  RTV  ORIGINAL VERSION -- CARVED OUT OF BOOKMAINT WHEN
000230*                  THE NIGHT RUN FIRST SPLIT VALIDATION OUT OF THE
000240*                  OLD CRT CATALOG SCREEN INTO ITS OWN LOAD MODULE.
000250*   03/04/92  RTV  ADDED TABELA-SOCIOS WHEN USERMAINT WAS SPLIT OUT
000260*                  THE SAME WAY BOOKMAINT WAS.
000270*   11/19/93  JVD  ADDED TABELA-EMPRESTIMOS AND PROX-EMPRESTIMO-ID
000280*                  FOR THE NEW LOAN ENGINE LOAD MODULE.
000290*   02/08/97  JVD  ADDED AC-LIVRO/AC-SOCIO SO THE LOAN ENGINE CAN
000300*                  ASK BOOKMAINT/USERMAINT A YES/NO QUESTION (DELETE
000310*                  GUARD, AVAILABILITY FLIP) WITHOUT DUPLICATING
000320*                  THEIR VALIDATION RULES A THIRD TIME.
000330*   06/02/98  JVD  Y2K -- EVERY DATE FIELD BELOW CONFIRMED 8-DIGIT
000340*                  YYYYMMDD, NONE OF THEM WINDOWED.
000350*   01/14/99  MPS  REQUEST 4471 -- ADDED AC-ERRO SO THE LOAN ENGINE
000360*                  CAN HAND A REJECTED-CARD LINE BACK TO LOANRUN
000370*                  WITHOUT OPENING THE ERROR FILE ITSELF.
000380*   08/22/01  MPS  REQUEST 4966 -- ADDED AC-RPT-LINHA-TAB SO RPTWRTR
000390*                  CAN HAND THE FINISHED REPORT BODY BACK A LINE AT
000400*                  A TIME FOR LOANRUN TO WRITE.
000410*************************************************************************
000420
000430* TABELA-LIVROS -- THE WHOLE BOOK CATALOG, LOADED ONCE BY LOANRUN'S
000440* OPENING PASS OVER BOOK-MASTER-IN AND HELD HERE FOR THE REST OF THE
000450* RUN.  BOOKMAINT SCANS IT FOR ISBN DUPLICATES; LNENGINE FLIPS
000460* TAB-LIVRO-DISPONIVEL AS BOOKS GO OUT AND COME BACK; RPTWRTR COUNTS
000470* IT FOR THE BOOKS TOTAL/AVAILABLE/ON-LOAN LINE.
000480 01  TABELA-LIVROS EXTERNAL.
000490     05  QTDE-LIVROS             PIC 9(04) COMP.
000500     05  LIVRO-ENTRY OCCURS 2000 TIMES
000510             INDEXED BY IX-LIVRO.
000520         10  TAB-LIVRO-ID            PIC 9(06).
000530         10  TAB-LIVRO-TITULO        PIC X(40).
000540         10  TAB-LIVRO-AUTOR         PIC X(30).
000550         10  TAB-LIVRO-ISBN          PIC X(13).
000560         10  TAB-LIVRO-ANO           PIC 9(04).
000570         10  TAB-LIVRO-GENERO        PIC X(20).
000580         10  TAB-LIVRO-DISPONIVEL    PIC X(01).
000585     05  FILLER                  PIC X(04).
000590
000600* TABELA-SOCIOS -- THE MEMBER REGISTRY, SAME TREATMENT AS THE BOOK
000610* TABLE ABOVE.  USERMAINT SCANS IT FOR E-MAIL DUPLICATES; LNENGINE
000620* READS TAB-SOCIO-ATIVO FOR THE ELIGIBILITY CHECK AT CHECK-OUT.
000630 01  TABELA-SOCIOS EXTERNAL.
000640     05  QTDE-SOCIOS             PIC 9(04) COMP.
000650     05  SOCIO-ENTRY OCCURS 5000 TIMES
000660             INDEXED BY IX-SOCIO.
000670         10  TAB-SOCIO-ID            PIC 9(06).
000680         10  TAB-SOCIO-NOME          PIC X(30).
000690         10  TAB-SOCIO-EMAIL         PIC X(40).
000700         10  TAB-SOCIO-FONE          PIC X(20).
000710         10  TAB-SOCIO-DATA-CAD      PIC 9(08).
000720         10  TAB-SOCIO-ATIVO         PIC X(01).
000725     05  FILLER                  PIC X(04).
000730
000740* TABELA-EMPRESTIMOS -- THE LOAN LEDGER.  LNENGINE IS THE ONLY LOAD
000750* MODULE THAT EVER ADDS A NEW ENTRY (1400-CREATE-LOAN) OR RENUMBERS
000760* PROX-EMPRESTIMO-ID; RPTWRTR ONLY READS IT FOR THE STATUS REPORT.
000770 01  TABELA-EMPRESTIMOS EXTERNAL.
000780     05  QTDE-EMPRESTIMOS        PIC 9(04) COMP.
000790     05  PROX-EMPRESTIMO-ID      PIC 9(06).
000800     05  EMPRESTIMO-ENTRY OCCURS 9000 TIMES
000810             INDEXED BY IX-EMPRESTIMO.
000820         10  TAB-EMP-ID              PIC 9(06).
000830         10  TAB-EMP-SOCIO-ID        PIC 9(06).
000840         10  TAB-EMP-LIVRO-ID        PIC 9(06).
000850         10  TAB-EMP-DATA            PIC 9(08).
000860         10  TAB-EMP-VENCTO          PIC 9(08).
000870         10  TAB-EMP-DEVOLUCAO       PIC 9(08).
000880         10  TAB-EMP-STATUS          PIC X(01).
000890         10  TAB-EMP-MULTA           PIC S9(08)V99 COMP-3.
000895     05  FILLER                  PIC X(04).
000900
000910* DC-DATA-EXECUCAO IS THE BATCH RUN DATE, STAMPED ONCE BY LOANRUN AT
000920* 0000-MAIN AND READ FROM HERE BY LNENGINE'S OVERDUE SWEEP AND FINE
000930* CALCULATION, AND BY RPTWRTR FOR THE REPORT HEADING.
000940 01  DATA-CORRENTE EXTERNAL.
000950     05  DC-DATA-EXECUCAO        PIC 9(08).
000955     05  FILLER                  PIC X(02).
000960
000970* CV-QTDE-ATRASOS IS THE COUNT OF LOANS THE OVERDUE SWEEP MARKED
000980* LATE THIS CYCLE.  LNENGINE STEPS IT; RPTWRTR PRINTS IT ON THE
000990* SWEEP LINE; NEITHER PROGRAM OWNS THE OTHER'S COPY.
001000 01  CONTADOR-VARREDURA EXTERNAL.
001010     05  CV-QTDE-ATRASOS         PIC 9(06) COMP.
001015     05  FILLER                  PIC X(02).
001020
001030* AC-TRANSACAO -- THE ONE TRANSACTION CARD LOANRUN IS CURRENTLY
001040* ASKING LNENGINE TO WORK ON.  LOANRUN MOVES ITS OWN TRAN-FILE
001050* BUFFER IN HERE (SEE TRANREC COPYBOOK) AND THEN CALLS "LNENGINE"
001060* BARE, THE SAME WAY LOANRUN'S OWN OPENING PASS BUILDS THE TABLES
001070* ABOVE BEFORE EVER CALLING ANYONE.
001080 01  AC-TRANSACAO EXTERNAL.
001090     05  AC-TRAN-CODE            PIC X(01).
001100         88  AC-TRAN-RETIRADA        VALUE "C".
001110         88  AC-TRAN-DEVOLUCAO       VALUE "F".
001120         88  AC-TRAN-RENOVACAO       VALUE "N".
001130     05  AC-TRAN-EMPRESTIMO-ID   PIC 9(06).
001140     05  AC-TRAN-SOCIO-ID        PIC 9(06).
001150     05  AC-TRAN-LIVRO-ID        PIC 9(06).
001160     05  AC-TRAN-DIAS            PIC 9(03).
001170     05  AC-TRAN-DATA            PIC 9(08).
001175     05  FILLER                  PIC X(03).
001180
001190* AC-LIVRO -- THE ONE-BOOK QUESTION-AND-ANSWER AREA LNENGINE LOADS
001200* BEFORE EACH BARE CALL "BOOKMAINT", AND BOOKMAINT LOADS BEFORE
001210* GOBACK.  AC-LIVRO-REQUEST TELLS BOOKMAINT WHICH OF ITS THREE
001220* SERVICES TO RUN; AC-LIVRO-RESULTADO/AC-LIVRO-MOTIVO ARE WHAT IT
001230* HANDS BACK.
001240 01  AC-LIVRO EXTERNAL.
001250     05  AC-LIVRO-REQUEST        PIC X(01).
001260     05  AC-LIVRO-ID             PIC 9(06).
001270     05  AC-LIVRO-TITULO         PIC X(40).
001280     05  AC-LIVRO-AUTOR          PIC X(30).
001290     05  AC-LIVRO-ISBN           PIC X(13).
001300     05  AC-LIVRO-ANO            PIC 9(04).
001310     05  AC-LIVRO-GENERO         PIC X(20).
001320     05  AC-LIVRO-DISPONIVEL     PIC X(01).
001330     05  AC-LIVRO-QTDE-EMPRESTIMOS PIC 9(04) COMP.
001340     05  AC-LIVRO-RESULTADO      PIC X(01).
001350         88  AC-LIVRO-OK             VALUE "Y".
001360     05  AC-LIVRO-MOTIVO         PIC X(20).
001365     05  FILLER                  PIC X(02).
001370
001380* AC-SOCIO -- THE SAME ARRANGEMENT AS AC-LIVRO ABOVE, BUT FOR
001390* USERMAINT.
001400 01  AC-SOCIO EXTERNAL.
001410     05  AC-SOCIO-REQUEST        PIC X(01).
001420     05  AC-SOCIO-ID             PIC 9(06).
001430     05  AC-SOCIO-NOME           PIC X(30).
001440     05  AC-SOCIO-EMAIL          PIC X(40).
001450     05  AC-SOCIO-FONE           PIC X(20).
001460     05  AC-SOCIO-DATA-CAD       PIC 9(08).
001470     05  AC-SOCIO-ATIVO          PIC X(01).
001480     05  AC-SOCIO-QTDE-EMPRESTIMOS PIC 9(04) COMP.
001490     05  AC-SOCIO-RESULTADO      PIC X(01).
001500         88  AC-SOCIO-OK             VALUE "Y".
001510     05  AC-SOCIO-MOTIVO         PIC X(20).
001515     05  FILLER                  PIC X(02).
001520
001530* AC-ERRO -- THE ONE-SHOT HANDOFF LNENGINE'S 6000-WRITE-ERROR LOADS
001540* EVERY TIME IT REJECTS A CARD.  LOANRUN CHECKS AC-ERRO-GRAVADO
001550* RIGHT AFTER EACH BARE CALL "LNENGINE" AND, WHEN IT IS SET, WRITES
001560* AC-ERRO-LINHA TO ITS OWN ERROR-FILE AND RESETS THE SWITCH.
001570 01  AC-ERRO EXTERNAL.
001580     05  AC-ERRO-LINHA           PIC X(80).
001590     05  AC-ERRO-GRAVADO         PIC X(01).
001600         88  AC-ERRO-FOI-GRAVADO     VALUE "Y".
001605     05  FILLER                  PIC X(02).
001610
001620* AC-RPT-LINHA-TAB -- THE FINISHED REPORT BODY, ONE 80-BYTE PRINT
001630* LINE PER SLOT, THAT RPTWRTR BUILDS AND LOANRUN WRITES OUT TO
001640* REPORT-FILE AFTER THE BARE CALL "RPTWRTR" RETURNS.
001650 01  AC-RPT-LINHA-TAB EXTERNAL.
001660     05  AC-RPT-QTDE-LINHAS      PIC 9(04) COMP.
001670     05  AC-RPT-LINHA-ENTRY OCCURS 9020 TIMES
001680             INDEXED BY IX-RELATORIO
001690             PIC X(80).
001695     05  FILLER                  PIC X(02).
