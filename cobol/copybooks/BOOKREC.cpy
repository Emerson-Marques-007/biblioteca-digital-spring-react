000100******************************************************************
000110* BOOKREC.CPY
000120* Book master record -- catalog of titles held by the branch.
000130* Used by BOOKMAINT (owns validation), LOANRUN (FD BOOK-MASTER),
000140* used by LNENGINE, RPTWRTR via LINKAGE.
000150******************************************************************
000160* CHANGE LOG
000170*   09/12/91  RTV  ORIGINAL LAYOUT FOR THE CIRCULATION REWRITE.
000180*   03/04/92  RTV  ADDED BOOK-GENRE, WAS CARRIED IN A SEPARATE
000190*                  CROSS-REFERENCE FILE UNTIL NOW.
000200*   11/19/93  JVD  ISBN FIELD WIDENED TO X(13) TO CARRY EAN-13
000210*                  ISBN WHEN THE PUBLISHER SUPPLIES ONE.
000220*   06/02/98  JVD  Y2K -- PUB YEAR CONFIRMED 4-DIGIT, NO 2-DIGIT
000230*                  YEAR FIELDS EXIST IN THIS RECORD.
000240*   01/14/99  MPS  RESERVED TRAILING FILLER FOR CIRCULATION DESK
000250*                  ADD-ONS REQUESTED BUT NOT YET DESIGNED.
000260*   08/22/01  MPS  ADDED 88-LEVELS FOR THE AVAILABILITY FLAG SO
000270*                  PROGRAMS STOP TESTING LITERAL 'Y'/'N'.
000280******************************************************************
000290 01  BOOK-MASTER-RECORD.
000300     05  BOOK-KEY-DATA.
000310         10  BOOK-ID                 PIC 9(06).
000320     05  BOOK-DESCRIPTIVE-DATA.
000330         10  BOOK-TITLE              PIC X(40).
000340         10  BOOK-AUTHOR             PIC X(30).
000350     05  BOOK-CATALOG-DATA.
000360         10  BOOK-ISBN               PIC X(13).
000370         10  BOOK-ISBN-VIEW REDEFINES BOOK-ISBN.
000380             15  BOOK-ISBN-10-PART   PIC X(10).
000390             15  BOOK-ISBN-13-TAIL   PIC X(03).
000400         10  BOOK-PUB-YEAR           PIC 9(04).
000410         10  BOOK-GENRE              PIC X(20).
000420     05  BOOK-STATUS-DATA.
000430         10  BOOK-AVAIL-FLAG         PIC X(01).
000440             88  BOOK-AVAILABLE          VALUE "Y".
000450             88  BOOK-ON-LOAN            VALUE "N".
000460     05  FILLER                      PIC X(06).
