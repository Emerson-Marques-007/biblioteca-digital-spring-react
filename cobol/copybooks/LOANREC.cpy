000100******************************************************************
000110* LOANREC.CPY
000120* Loan ledger record -- one entry per check-out, carried forward
000130* through renewals until the book is returned.
000140* Used by LNENGINE (rule engine), LOANRUN (FD LOAN-FILE),
000150* RPTWRTR (LINKAGE view of the in-memory loan table).
000160******************************************************************
000170* CHANGE LOG
000180*   03/04/92  RTV  ORIGINAL LAYOUT, MODELED ON THE OLD MOVEMENT
000190*                  CARD USED AT THE CIRCULATION DESK.
000200*   11/19/93  JVD  ADDED LOAN-STATUS BYTE -- BEFORE THIS, RETURNED
000210*                  WAS INFERRED FROM RETURN DATE BEING NON-ZERO,
000220*                  WHICH DID NOT DISTINGUISH RENEWED FROM ACTIVE.
000230*   02/08/97  JVD  FINE FIELD CONVERTED TO COMP-3 -- ZONED DECIMAL
000240*                  WAS WASTING SPACE ON EVERY LEDGER RECORD.
000250*   06/02/98  JVD  Y2K -- ALL THREE DATE FIELDS CONFIRMED 8-DIGIT
000260*                  YYYYMMDD, NO 2-DIGIT YEAR STORAGE REMAINS HERE.
000270*   01/14/99  MPS  RESERVED TRAILING FILLER, LIKE BOOKREC/USERREC.
000280*   08/22/01  MPS  ADDED 88-LEVELS FOR LOAN-STATUS.
000290******************************************************************
000300 01  LOAN-LEDGER-RECORD.
000310     05  LOAN-KEY-DATA.
000320         10  LOAN-ID                 PIC 9(06).
000330     05  LOAN-PARTY-DATA.
000340         10  LOAN-USER-ID            PIC 9(06).
000350         10  LOAN-BOOK-ID            PIC 9(06).
000360     05  LOAN-DATE-DATA.
000370         10  LOAN-DATE               PIC 9(08).
000380         10  LOAN-DUE-DATE           PIC 9(08).
000390         10  LOAN-RETURN-DATE        PIC 9(08).
000400         10  LOAN-DATE-VIEW REDEFINES LOAN-DATE.
000410             15  LOAN-DATE-YYYY      PIC 9(04).
000420             15  LOAN-DATE-MM        PIC 9(02).
000430             15  LOAN-DATE-DD        PIC 9(02).
000440     05  LOAN-STATUS-DATA.
000450         10  LOAN-STATUS             PIC X(01).
000460             88  LOAN-STAT-ACTIVE        VALUE "A".
000470             88  LOAN-STAT-RENEWED       VALUE "R".
000480             88  LOAN-STAT-LATE          VALUE "L".
000490             88  LOAN-STAT-RETURNED      VALUE "D".
000500             88  LOAN-STAT-OPEN          VALUE "A" "R" "L".
000510     05  LOAN-MONEY-DATA.
000520         10  LOAN-FINE               PIC S9(08)V99 COMP-3.
000530     05  FILLER                      PIC X(02).
