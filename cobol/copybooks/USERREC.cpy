000100******************************************************************
000110* USERREC.CPY
000120* User (member) master record -- library card registry.
000130* Used by USERMAINT (owns validation), LOANRUN (FD USER-MASTER),
000140* used by LNENGINE, RPTWRTR via LINKAGE.
000150******************************************************************
000160* CHANGE LOG
000170*   09/12/91  RTV  ORIGINAL LAYOUT FOR THE CIRCULATION REWRITE.
000180*   04/02/92  RTV  DROPPED THE FREE-TEXT ADDRESS FIELD FROM THE
000190*                  FIXED RECORD -- NO RULE EVER TESTED IT, IT WAS
000200*                  BLOATING THE MASTER FOR NO REASON.
000210*   11/19/93  JVD  E-MAIL FIELD ADDED, REPLACES OLD CONTACT NOTE
000220*                  FIELD AS THE UNIQUE BUSINESS KEY.
000230*   06/02/98  JVD  Y2K -- USER-REG-DATE IS 8-DIGIT YYYYMMDD,
000240*                  NO 2-DIGIT YEAR STORAGE IN THIS RECORD.
000250*   01/14/99  MPS  RESERVED TRAILING FILLER, SAME AS BOOKREC.
000260*   08/22/01  MPS  ADDED 88-LEVELS FOR THE ACTIVE FLAG.
000270******************************************************************
000280 01  USER-MASTER-RECORD.
000290     05  USER-KEY-DATA.
000300         10  USER-ID                 PIC 9(06).
000310     05  USER-DESCRIPTIVE-DATA.
000320         10  USER-NAME               PIC X(30).
000330         10  USER-EMAIL              PIC X(40).
000340         10  USER-EMAIL-VIEW REDEFINES USER-EMAIL.
000350             15  USER-EMAIL-LOCAL    PIC X(20).
000360             15  USER-EMAIL-DOMAIN   PIC X(20).
000370         10  USER-PHONE              PIC X(20).
000380     05  USER-REGISTRATION-DATA.
000390         10  USER-REG-DATE           PIC 9(08).
000400         10  USER-REG-DATE-VIEW REDEFINES USER-REG-DATE.
000410             15  USER-REG-YYYY       PIC 9(04).
000420             15  USER-REG-MM         PIC 9(02).
000430             15  USER-REG-DD         PIC 9(02).
000440     05  USER-STATUS-DATA.
000450         10  USER-ACTIVE-FLAG        PIC X(01).
000460             88  USER-ACTIVE             VALUE "Y".
000470             88  USER-INACTIVE           VALUE "N".
000480     05  FILLER                      PIC X(08).
