000100******************************************************************
000110* TRANREC.CPY
000120* Daily transaction record -- one card per check-out, return, or
000130* renewal, keyed into LOANRUN in entry order (not sorted).
000140******************************************************************
000150* CHANGE LOG
000160*   03/04/92  RTV  ORIGINAL LAYOUT.
000170*   11/19/93  JVD  ADDED TRAN-DAYS SO RENEWAL OR CHECK-OUT COULD
000180*                  REQUEST A NON-STANDARD LOAN PERIOD; ZERO STILL
000190*                  MEANS "USE THE DESK DEFAULT".
000200*   06/02/98  JVD  Y2K -- TRAN-DATE CONFIRMED 8-DIGIT YYYYMMDD.
000210*   01/14/99  MPS  TRAILING 3 BYTES RESERVED, KEEPS THE RECORD ON
000220*                  AN EVEN BOUNDARY WITH THE OLD CARD FORMAT.
000230******************************************************************
000240 01  TRAN-INPUT-RECORD.
000250     05  TRAN-CODE                   PIC X(01).
000260         88  TRAN-CHECKOUT               VALUE "C".
000270         88  TRAN-RETURN                 VALUE "F".
000280         88  TRAN-RENEW                  VALUE "N".
000290     05  TRAN-LOAN-ID                PIC 9(06).
000300     05  TRAN-USER-ID                PIC 9(06).
000310     05  TRAN-BOOK-ID                PIC 9(06).
000320     05  TRAN-DAYS                   PIC 9(03).
000330     05  TRAN-DATE                   PIC 9(08).
000340     05  TRAN-DATE-VIEW REDEFINES TRAN-DATE.
000350         10  TRAN-DATE-YYYY          PIC 9(04).
000360         10  TRAN-DATE-MM            PIC 9(02).
000370         10  TRAN-DATE-DD            PIC 9(02).
000380     05  FILLER                      PIC X(03).
